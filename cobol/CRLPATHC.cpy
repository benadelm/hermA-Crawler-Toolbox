000100******************************************************************
000200* CRLPATHC  -- Copybook                                          *
000300*                                                                *
000400* Kurzbeschreibung :: Feste Verzeichnis- und Metadatei-Namen     *
000500*                     eines Crawler-Ablagebaums (CommonPaths)    *
000600*                                                                *
000700* Letzte Aenderung :: 2004-06-14                                 *
000800* Letzte Version   :: A.01.02                                    *
000900*----------------------------------------------------------------*
001000* Vers.   | Datum      | von | Kommentar                         *
001100*---------|------------|-----|-----------------------------------*
001200* A.00.00 | 1999-02-08 | HRK | Neuerstellung fuer B57-CRAWLIB     *
001300* A.01.00 | 2001-09-19 | SDW | 03a_ParserInput ergaenzt (Auftrag  *
001400*         |            |     | KR-0142 - Parser-Vorstufe)        *
001500* A.01.01 | 2003-01-06 | HRK | meta/processedurls ergaenzt        *
001600* A.01.02 | 2004-06-14 | GTH | Y2K-Nacharbeit Datumsfelder CRL-   *
001700*         |            |     | RUN-STAMP (siehe CRLSCHC)          KR-0201
001800*----------------------------------------------------------------*
001900*                                                                *
002000* Diese Namen sind ueber alle Crawler-Batch-Jobs hinweg          *
002100* identisch und werden NICHT vom Aufrufer parametrisiert; nur    *
002200* der crawl-Wurzelpfad selbst kommt als Kommandozeilen-Parameter.*
002300******************************************************************
002400 01  CRL-STAGE-NAMEN.
002500     05  CRL-DIR-ORIGINAL        PIC X(20)  VALUE "original".
002600     05  CRL-DIR-EXTRAKT         PIC X(20)  VALUE
002700                                       "txt/01_Originale".
002800     05  CRL-DIR-TOKENS          PIC X(20)  VALUE
002900                                       "txt/02_Tokenisierung".
003000     05  CRL-DIR-POSLEMMA        PIC X(20)  VALUE
003100                                       "txt/03_POS_Lemma".
003200     05  CRL-DIR-PARSERINPUT     PIC X(20)  VALUE
003300                                       "txt/03a_ParserInput".
003400     05  CRL-DIR-PARSE           PIC X(20)  VALUE
003500                                       "txt/04_Parse".
003600     05  CRL-DIR-PROCESSEDURLS   PIC X(24)  VALUE
003700                                       "meta/processedurls".
003800     05  FILLER                  PIC X(20)  VALUE SPACES.
003900
004000 01  CRL-META-DATEINAMEN.
004100     05  CRL-FILE-URLS           PIC X(12)  VALUE "urls.txt".
004200     05  CRL-FILE-FILES          PIC X(12)  VALUE "files.txt".
004300     05  CRL-FILE-MATCHES        PIC X(12)  VALUE "matches.txt".
004400     05  CRL-FILE-MERGE-LOG      PIC X(16)  VALUE "merge-info.txt".
004500     05  FILLER                  PIC X(20)  VALUE SPACES.
004600
004700 01  CRL-SPALTEN-NAMEN.
004800     05  CRL-COL-ORIGINAL        PIC X(12)  VALUE "original".
004900     05  CRL-COL-EXTRAKT         PIC X(12)  VALUE "extrakt".
005000     05  CRL-COL-TOKENS          PIC X(12)  VALUE "tokens".
005100     05  CRL-COL-POSLEMMA        PIC X(12)  VALUE "poslemma".
005200     05  CRL-COL-PARSE           PIC X(12)  VALUE "parse".
005300     05  FILLER                  PIC X(12)  VALUE SPACES.
005400*    Spalten-Index (0-basiert wie in der Spezifikation) je
005500*    Pipeline-Stufe, fuer Delete/Merge "--stage" Parameter.
005600 01  CRL-SPALTEN-INDEX.
005700     05  CRL-IDX-ORIGINAL        PIC S9(04) COMP VALUE 0.
005800     05  CRL-IDX-EXTRAKT         PIC S9(04) COMP VALUE 2.
005900     05  CRL-IDX-TOKENS          PIC S9(04) COMP VALUE 3.
006000     05  CRL-IDX-POSLEMMA        PIC S9(04) COMP VALUE 4.
006100     05  CRL-IDX-PARSE           PIC S9(04) COMP VALUE 5.
