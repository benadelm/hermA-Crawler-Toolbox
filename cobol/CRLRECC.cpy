000100******************************************************************
000200* CRLRECC  -- Copybook                                           *
000300*                                                                *
000400* Kurzbeschreibung :: Satzbilder der Crawler-Metadateien         *
000500*                     (urls.txt / files.txt / matches.txt /     *
000600*                     Schluesselbegriffe / Namenslisten /        *
000700*                     verarbeitete URLs) sowie der Ausgabe-       *
000800*                     satzbilder aller Batch-Jobs.                *
000900*                                                                *
001000* Letzte Aenderung :: 2015-04-09                                 *
001100* Letzte Version   :: B.02.02                                    *
001150*----------------------------------------------------------------*
001300* Vers.   | Datum      | von | Kommentar                         *
001400*---------|------------|-----|-----------------------------------*
001500* B.00.00 | 1999-02-08 | HRK | Neuerstellung fuer B57-CRAWLIB     *
001600* B.01.00 | 2000-07-21 | HRK | FILES-SATZ auf 6 Spalten erweitert *
001700*         |            |     | (Parse-Datei), kurze Zeilen zulaes-*
001800*         |            |     | sig (Spalte 5/6 kann fehlen)       *
001900* B.01.01 | 2001-11-30 | SDW | MATCH-SATZ ergaenzt (MATCH-COUNT   *
002000*         |            |     | als COMP-3, Auftrag KR-0088)       *
002100* B.02.00 | 2003-04-17 | GTH | Y2K-Nacharbeit: CRL-RUN-STAMP auf  *
002200*         |            |     | vierstelliges Jahr umgestellt      KR-0155
002300* B.02.01 | 2007-11-02 | HRK | Ausgabesatzbilder (Statistik,      *
002400*         |            |     | Duplikatgruppen, Merge-Log, Host- *
002500*         |            |     | Zaehler) ergaenzt fuer neue Jobs   KR-0233
002510* B.02.02 | 2015-04-09 | LOR | FIL-EXTRAKT-/FIL-TOKENS-VORHANDEN *
002520*         |            |     | ergaenzt (MetadataConsistencyCheck*
002530*         |            |     | Auftrag KR-0389)                  *
002600*----------------------------------------------------------------*
002700******************************************************************
002800
002900******************************************************************
003000* Roh-Zeilenpuffer: eine physische Zeile einer der tab-separier- *
003100* ten Metadateien, ungeparst, wie sie WHATEVER LINE SEQUENTIAL   *
003200* liest. REDEFINES als Zeichentabelle fuer zeichenweises Suchen  *
003300* (z.B. Umtriebe-Wirtsname-Extraktion, Delimiter-Suche).         *
003400******************************************************************
003500 01  CRL-ROHZEILE.
003600     05  CRL-ROHZEILE-TEXT       PIC X(2000).
003700     05  CRL-ROHZEILE-LEN        PIC S9(04) COMP VALUE 0.
003800 01  CRL-ROHZEILE-TAB REDEFINES CRL-ROHZEILE.
003900     05  CRL-ROHZEICHEN          PIC X OCCURS 2000
004000                                     INDEXED BY CRL-ROHZ-IX.
004100     05  FILLER                  PIC S9(04) COMP.
004200
004300******************************************************************
004400* Common: bis zu 8 tab-getrennte Spalten einer Metadatenzeile,   *
004500* Ergebnis von K100-SPLIT-TAB-LINE (leere Endspalten bleiben     *
004600* erhalten, siehe Business Rule "UNSTRING keeps empty trailing   *
004700* fields").                                                      *
004800******************************************************************
004900 01  CRL-SPALTEN-PUFFER.
005000     05  CRL-SPALTE              PIC X(512) OCCURS 8
005100                                     INDEXED BY CRL-SP-IX.
005200     05  CRL-SPALTEN-ANZAHL      PIC S9(04) COMP VALUE 0.
005300     05  FILLER                  PIC X(04) VALUE SPACES.
005400
005500******************************************************************
005600* 1. URLS-RECORD (urls.txt)                                      *
005700******************************************************************
005800 01  CRL-URLS-SATZ.
005900     05  URL-ORIGINAL-DATEI      PIC X(80).
006000     05  URL-SPALTE-1            PIC X(80).
006100     05  URL-SPALTE-2            PIC X(80).
006200     05  URL-URL                 PIC X(512).
006300     05  FILLER                  PIC X(16) VALUE SPACES.
006400
006500******************************************************************
006600* 2. FILES-RECORD (files.txt) -- kann kurz sein (4-6 Spalten)    *
006700******************************************************************
006800 01  CRL-FILES-SATZ.
006900     05  FIL-ORIGINAL-DATEI      PIC X(80).
007000     05  FIL-SPALTE-1            PIC X(80).
007100     05  FIL-EXTRAKT-DATEI       PIC X(80).
007200     05  FIL-TOKENS-DATEI        PIC X(80).
007300     05  FIL-POSLEMMA-DATEI      PIC X(80).
007400     05  FIL-PARSE-DATEI         PIC X(80).
007500     05  FIL-SPALTEN-ANZAHL      PIC S9(04) COMP VALUE 0.
007510          88  FIL-EXTRAKT-VORHANDEN          VALUE 3 4 5 6.
007520          88  FIL-TOKENS-VORHANDEN           VALUE 4 5 6.
007600          88  FIL-POSLEMMA-VORHANDEN         VALUE 5 6.
007700          88  FIL-PARSE-VORHANDEN            VALUE 6.
007800     05  FILLER                  PIC X(16) VALUE SPACES.
007900
008000******************************************************************
008100* 3. MATCHES-RECORD (matches.txt)                                *
008200******************************************************************
008300 01  CRL-MATCHES-SATZ.
008400     05  MAT-POSLEMMA-DATEI      PIC X(80).
008500     05  MAT-MATCH-TEXT          PIC X(200).
008600     05  MAT-MATCH-COUNT-TEXT    PIC X(20).
008700     05  MAT-MATCH-COUNT         PIC S9(18) COMP-3 VALUE 0.
008800     05  FILLER                  PIC X(16) VALUE SPACES.
008900
009000******************************************************************
009100* 4. KEYPHRASE-RECORD (Schluesselbegriffs-Eingabedatei)          *
009200******************************************************************
009300 01  CRL-KEYPHRASE-SATZ.
009400     05  KP-TEXT                 PIC X(200).
009500     05  FILLER                  PIC X(08) VALUE SPACES.
009600*    Vorab in Kleinbuchstaben zerlegte Wortstaemme, fuer den
009700*    Wort-fuer-Wort-Teilstring-Vergleich in MatchStatistics.
009800 01  CRL-KEYPHRASE-STAEMME.
009900     05  KP-STAMM                PIC X(40) OCCURS 20
010000                                     INDEXED BY KP-ST-IX.
010100     05  KP-STAMM-ANZAHL         PIC S9(04) COMP VALUE 0.
010200     05  FILLER                  PIC X(08) VALUE SPACES.
010300
010400******************************************************************
010500* 5. SHORTLIST-RECORD / DELETE-LIST-RECORD                       *
010600******************************************************************
010700 01  CRL-NAMENSLISTEN-SATZ.
010800     05  NL-DATEINAME            PIC X(80).
010900     05  FILLER                  PIC X(08) VALUE SPACES.
011000
011100******************************************************************
011200* 6. PROCESSED-URL-RECORD (meta/processedurls/*)                 *
011300******************************************************************
011400 01  CRL-PROCESSEDURL-SATZ.
011500     05  PU-URL                  PIC X(512).
011600     05  FILLER                  PIC X(16) VALUE SPACES.
011700*    Wirtsname (Host), nach Extraktion mittels B120-EXTRACT-HOST,
011800*    plus REDEFINES als Etiketten-Tabelle (dot-getrennt) fuer den
011900*    rueckwaerts-domainweisen Sortiervergleich in Umtriebe.
012000 01  CRL-HOST-NAME.
012100     05  HOST-TEXT               PIC X(255).
012200     05  HOST-LAENGE             PIC S9(04) COMP VALUE 0.
012300 01  CRL-HOST-ETIKETTEN REDEFINES CRL-HOST-NAME.
012400     05  HOST-ZEICHEN            PIC X OCCURS 259
012500                                     INDEXED BY HOST-ZE-IX.
012600
012700******************************************************************
012800* 7. OUTPUT: KEYPHRASE-STATS-RECORD / MATCH-STATS-RECORD         *
012900******************************************************************
013000 01  CRL-STATS-SATZ.
013100     05  ST-GESAMT-COUNT         PIC S9(18) COMP-3 VALUE 0.
013200     05  ST-GESAMT-COUNT-ED      PIC Z(17)9.
013300     05  ST-LABEL-TEXT           PIC X(200).
013400     05  FILLER                  PIC X(16) VALUE SPACES.
013500
013600******************************************************************
013700* 8. OUTPUT: DUPLICATE-GROUP-RECORD (TokenBasedDuplicateFinder)  *
013800******************************************************************
013900 01  CRL-DUPGRUPPE-SATZ.
014000     05  DG-MITGLIED             PIC X(80) OCCURS 500
014100                                     INDEXED BY DG-MIT-IX.
014200     05  DG-MITGLIED-ANZAHL      PIC S9(04) COMP VALUE 0.
014300     05  FILLER                  PIC X(08) VALUE SPACES.
014400
014500******************************************************************
014600* 9. OUTPUT: MERGE-LOG-RECORD (merge-info.txt)                   *
014700******************************************************************
014800 01  CRL-MERGELOG-SATZ.
014900     05  ML-ORIGINAL-DATEI       PIC X(80).
015000     05  ML-ENTSCHEIDUNGSTEXT    PIC X(20).
015100         88  ML-LAST                     VALUE "last".
015200         88  ML-ON-SHORTLIST             VALUE "on shortlist".
015300         88  ML-TOKENS-DIFFER            VALUE "tokens differ".
015400     05  ML-ANDERE-DATEI         PIC X(80) OCCURS 100
015500                                     INDEXED BY ML-AND-IX.
015600     05  ML-ANDERE-ANZAHL        PIC S9(04) COMP VALUE 0.
015700     05  FILLER                  PIC X(08) VALUE SPACES.
015800
015900******************************************************************
016000* 10. OUTPUT: HOST-COUNT-RECORD (Umtriebe)                       *
016100******************************************************************
016200 01  CRL-HOSTCOUNT-SATZ.
016300     05  HC-HOST-NAME            PIC X(255).
016400     05  HC-HOST-COUNT           PIC S9(18) COMP-3 VALUE 0.
016500     05  HC-HOST-COUNT-ED        PIC Z(17)9.
016600     05  FILLER                  PIC X(08) VALUE SPACES.
