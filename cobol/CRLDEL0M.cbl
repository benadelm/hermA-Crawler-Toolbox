000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CRLDEL0M.
000300 AUTHOR.        H. R. KOLLER.
000400 INSTALLATION.  BATCH SOFTWARE ABTEILUNG.
000500 DATE-WRITTEN.  1999-02-08.
000600 DATE-COMPILED.
000700 SECURITY.      INTERN - NUR FUER CRAWLIB-BATCHLAUF.
000800******************************************************************
000900* Letzte Aenderung :: 2011-08-30                                 *
001000* Letzte Version   :: A.03.01                                    *
001100* Kurzbeschreibung :: Generische Loesch-/Filterroutine fuer      *
001200*                     tab-separierte Metadateien (FromMetadata-  *
001300*                     FileDeletion). Wird per CALL aus DELDRV0O   *
001400*                     und ORPDRV0O angesprochen.                  *
001500*                                                                *
001600* Aenderungen (Version und Datum in Variable K-MODUL-VERS pflegen)
001700*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001800*----------------------------------------------------------------*
001900* Vers.   | Datum      | von | Kommentar                         *
002000*---------|------------|-----|-----------------------------------*
002100* A.00.00 | 1999-02-08 | HRK | Neuerstellung fuer B57-CRAWLIB     *
002200* A.01.00 | 2001-05-14 | SDW | MODUS "K" (Keep-Set) ergaenzt fuer *
002300*         |            |     | DeleteOrphaned, Auftrag KR-0071    *
002400* A.02.00 | 2003-02-20 | GTH | Y2K-Nacharbeit CRL-RUN-STAMP auf   *
002500*         |            |     | vierstelliges Jahr umgestellt      KR-0154
002600* A.03.00 | 2009-03-11 | GTH | SCHALTER/RUN-STAMP nach CRLSCHC     *
002700*         |            |     | ausgelagert (Auftrag KR-0248)      *
002800* A.03.01 | 2011-08-30 | LOR | Mock-Anzeige zeigt jetzt auch die  *
002900*         |            |     | Satznummer der Quellzeile an       KR-0311
003000*----------------------------------------------------------------*
003100*                                                                *
003200* Programmbeschreibung                                          *
003300* --------------------                                          *
003400* Kopiert die Eingabe-Metadatei zeilenweise in eine Temp-Datei   *
003500* im selben Verzeichnis (Vorlauf), liest die Temp-Kopie dann     *
003600* erneut und schreibt die echte Datei stufenweise neu, wobei     *
003700* jede Zeile, deren Testspalte den Aufrufer-Test erfuellt,       *
003800* uebersprungen (geloescht) bzw. unter Mock-Betrieb lediglich    *
003900* angezeigt wird. Die Temp-Datei wird am Ende geloescht.         *
004000*                                                                *
004100* MODUS "D" (Drop-Set)  : Zeile faellt weg, wenn Testspalte IM   *
004200*                         mitgegebenen Schluesselsatz steht.     *
004300*                         (Delete: files/urls/matches; auch      *
004400*                         DeleteOrphaned files.txt, wenn der     *
004500*                         Aufrufer den Drop-Set vorher aus der    *
004600*                         Konsistenzpruefung gebildet hat)        *
004700* MODUS "K" (Keep-Set)  : Zeile faellt weg, wenn Testspalte      *
004800*                         NICHT im mitgegebenen Schluesselsatz   *
004900*                         steht. (DeleteOrphaned: urls.txt,       *
005000*                         matches.txt)                            *
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     CLASS TAB-ZEICHEN IS "09"X.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT CRL-SRC-FILE  ASSIGN TO LINK-METADATA-PATH
006000         ORGANIZATION LINE SEQUENTIAL
006100         FILE STATUS  IS DATEI-STATUS.
006200     SELECT CRL-OUT-FILE  ASSIGN TO LINK-METADATA-PATH
006300         ORGANIZATION LINE SEQUENTIAL
006400         FILE STATUS  IS DATEI-STATUS.
006500     SELECT CRL-TMP-FILE  ASSIGN TO LINK-TEMP-PATH
006600         ORGANIZATION LINE SEQUENTIAL
006700         FILE STATUS  IS DATEI-STATUS.
006800*
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  CRL-SRC-FILE.
007200 01  CRL-SRC-ZEILE               PIC X(2000).
007300 FD  CRL-OUT-FILE.
007400 01  CRL-OUT-ZEILE               PIC X(2000).
007500 FD  CRL-TMP-FILE.
007600 01  CRL-TMP-ZEILE               PIC X(2000).
007700*
007800 WORKING-STORAGE SECTION.
007900     COPY CRLSCHC.
008000     COPY CRLRECC.
008100*
008200*----------------------------------------------------------------*
008300* Comp-Felder: Praefix Cn mit n = Anzahl Digits                  *
008400*----------------------------------------------------------------*
008500 01  COMP-FELDER.
008600     05  C4-ANZ                  PIC S9(04) COMP VALUE 0.
008700     05  C4-I1                   PIC S9(04) COMP VALUE 0.
008800     05  C4-LEN                  PIC S9(04) COMP VALUE 0.
008900     05  C4-TABIX                PIC S9(04) COMP VALUE 0.
009000     05  C18-GELESEN             PIC S9(18) COMP-3 VALUE 0.
009100     05  C18-GELOESCHT           PIC S9(18) COMP-3 VALUE 0.
009200     05  FILLER                  PIC X(04) VALUE SPACES.
009300*
009400*----------------------------------------------------------------*
009500* Display-Felder: Praefix D                                      *
009600*----------------------------------------------------------------*
009700 01  DISPLAY-FELDER.
009800     05  D-NUM4                  PIC -9(04).
009900     05  D-NUM9                  PIC 9(09).
010000     05  FILLER                  PIC X(04) VALUE SPACES.
010100*
010200*----------------------------------------------------------------*
010300* Felder mit konstantem Inhalt: Praefix K                        *
010400*----------------------------------------------------------------*
010500 01  KONSTANTE-FELDER.
010600     05  K-MODUL                 PIC X(08) VALUE "CRLDEL0M".
010700     05  FILLER                  PIC X(04) VALUE SPACES.
010800*
010900*----------------------------------------------------------------*
011000* Arbeitsfelder: Praefix W                                       *
011100*----------------------------------------------------------------*
011200 01  WORK-FELDER.
011300     05  W-ZEILE                 PIC X(2000).
011400     05  W-ZEILE-LAENGE          PIC S9(04) COMP VALUE 0.
011500     05  W-TREFFER-FLAG          PIC X(01) VALUE "N".
011600         88  W-TREFFER                     VALUE "J".
011700     05  FILLER                  PIC X(08) VALUE SPACES.
011800*    REDEFINES: Sicht auf die Testspalte als Tabelle einzelner
011900*    Zeichen, fuer eine kuenftige zeichenweise Trimm-Erweiterung
012000*    (heute ungenutzt, siehe Auftrag KR-0311 Notizen).
012100 01  W-TESTWERT.
012200     05  W-TESTWERT-TEXT         PIC X(512).
012300 01  W-TESTWERT-ZEICHEN REDEFINES W-TESTWERT.
012400     05  W-TW-ZEICHEN            PIC X OCCURS 512
012500                                     INDEXED BY W-TW-IX.
012600*
012700 LINKAGE SECTION.
012800*-->    Uebergabe aus Hauptprogramm (DELDRV0O / ORPDRV0O)
012900 01  LINK-REC.
013000     05  LINK-HDR.
013100         10  LINK-METADATA-PATH  PIC X(200).
013200         10  LINK-TEMP-PATH      PIC X(200).
013300         10  LINK-SPALTEN-INDEX  PIC S9(04) COMP.
013400*           0 = Original, 2 = Extrakt, 3 = Tokens,
013500*           4 = POS/Lemma, 5 = Parse (siehe CRLPATHC CRL-IDX-...)
013600         10  LINK-MODUS          PIC X(01).
013700             88  LINK-MODUS-DROP         VALUE "D".
013800             88  LINK-MODUS-KEEP         VALUE "K".
013900         10  LINK-MOCK-FLAG      PIC X(01).
014000             88  LINK-MOCK               VALUE "J".
014100         10  LINK-RC             PIC S9(04) COMP.
014200*           0    = OK
014300*           9999 = Programmabbruch - Hauptprogramm muss reagieren
014400     05  LINK-ERGEBNIS.
014500         10  LINK-ZEILEN-GELESEN     PIC S9(09) COMP.
014600         10  LINK-ZEILEN-GELOESCHT   PIC S9(09) COMP.
014700     05  LINK-SCHLUESSELSATZ.
014800         10  LINK-SCHLUESSEL     PIC X(80) OCCURS 5000
014900                                     ASCENDING KEY IS LINK-SCHLUESSEL
015000                                     INDEXED BY LINK-SCH-IX.
015100         10  LINK-SCHLUESSEL-ANZAHL  PIC S9(05) COMP.
015200*
015300 PROCEDURE DIVISION USING LINK-REC.
015400******************************************************************
015500* Steuerungs-Section                                             *
015600******************************************************************
015700 A100-STEUERUNG SECTION.
015800 A100-00.
015900     MOVE ZERO TO LINK-RC
016000     MOVE ZERO TO LINK-ZEILEN-GELESEN
016100     MOVE ZERO TO LINK-ZEILEN-GELOESCHT
016200     PERFORM C000-INIT
016300     PERFORM B000-VORLAUF
016400     IF  PRG-ABBRUCH
016500         MOVE 9999 TO LINK-RC
016600         GO TO A100-99
016700     END-IF
016800     PERFORM B100-VERARBEITUNG
016900     PERFORM B090-ENDE
017000     MOVE C18-GELESEN   TO LINK-ZEILEN-GELESEN
017100     MOVE C18-GELOESCHT TO LINK-ZEILEN-GELOESCHT
017200     .
017300 A100-99.
017400     EXIT PROGRAM.
017500******************************************************************
017600* Initialisierung                                                *
017700******************************************************************
017800 C000-INIT SECTION.
017900 C000-00.
018000     INITIALIZE SCHALTER
018100                COMP-FELDER
018200                DISPLAY-FELDER
018300                WORK-FELDER
018400     .
018500 C000-99.
018600     EXIT.
018700******************************************************************
018800* Vorlauf: Original-Metadatei in die Temp-Datei kopieren         *
018900* (Business Rule: crash-safe rewrite ueber Temp-Datei-Umweg)     *
019000******************************************************************
019100 B000-VORLAUF SECTION.
019200 B000-00.
019300     OPEN INPUT  CRL-SRC-FILE
019400     IF  NOT DATEI-OK
019500         DISPLAY K-MODUL ": Metadatei nicht lesbar - ",
019600                 LINK-METADATA-PATH
019700         SET PRG-ABBRUCH TO TRUE
019800         GO TO B000-99
019900     END-IF
020000     OPEN OUTPUT CRL-TMP-FILE
020100     PERFORM B010-KOPIERSCHLEIFE THRU B010-EXIT
020200         UNTIL DATEI-EOF OR PRG-ABBRUCH
020300     CLOSE CRL-SRC-FILE
020400     CLOSE CRL-TMP-FILE
020500     .
020600 B000-99.
020700     EXIT.
020800
020900 B010-KOPIERSCHLEIFE.
021000     READ CRL-SRC-FILE INTO W-ZEILE
021100         AT END
021200             SET DATEI-EOF TO TRUE
021300             GO TO B010-EXIT
021400     END-READ
021500     WRITE CRL-TMP-ZEILE FROM W-ZEILE
021600     .
021700 B010-EXIT.
021800     EXIT.
021900******************************************************************
022000* Verarbeitung: Temp-Kopie lesen, echte Datei neu schreiben      *
022100******************************************************************
022200 B100-VERARBEITUNG SECTION.
022300 B100-00.
022400     OPEN INPUT  CRL-TMP-FILE
022500     IF  LINK-MOCK
022600         CONTINUE
022700     ELSE
022800         OPEN OUTPUT CRL-OUT-FILE
022900     END-IF
023000     MOVE "00" TO DATEI-STATUS
023100     PERFORM B110-FILTERSCHLEIFE THRU B110-EXIT
023200         UNTIL DATEI-EOF
023300     CLOSE CRL-TMP-FILE
023400     IF  NOT LINK-MOCK
023500         CLOSE CRL-OUT-FILE
023600     END-IF
023700     CALL "CBL_DELETE_FILE" USING LINK-TEMP-PATH
023800     .
023900 B100-99.
024000     EXIT.
024100
024200 B110-FILTERSCHLEIFE.
024300     READ CRL-TMP-FILE INTO W-ZEILE
024400         AT END
024500             SET DATEI-EOF TO TRUE
024600             GO TO B110-EXIT
024700     END-READ
024800     ADD 1 TO C18-GELESEN
024900     PERFORM S100-SPLIT-AND-TEST
025000     IF  W-TREFFER
025100         ADD 1 TO C18-GELOESCHT
025200         IF  LINK-MOCK
025300             DISPLAY K-MODUL ": (MOCK) wuerde Zeile ", C18-GELESEN,
025400                     " loeschen - ", W-TESTWERT-TEXT
025500         ELSE
025600             DISPLAY K-MODUL ": Zeile geloescht - ", W-TESTWERT-TEXT
025700         END-IF
025800     ELSE
025900         IF  NOT LINK-MOCK
026000             WRITE CRL-OUT-ZEILE FROM W-ZEILE
026100         END-IF
026200     END-IF
026300     .
026400 B110-EXIT.
026500     EXIT.
026600******************************************************************
026700* Zeile in Tab-Spalten zerlegen und die Testspalte gegen den     *
026800* mitgegebenen Schluesselsatz pruefen (SEARCH ALL Binaersuche,   *
026900* GnuCOBOL --without-db kennt keine indizierten Dateien).         *
027000******************************************************************
027100 S100-SPLIT-AND-TEST SECTION.
027200 S100-00.
027300     SET W-TW-IX TO 1
027400     MOVE SPACES TO CRL-SPALTEN-PUFFER
027500     MOVE ZERO   TO CRL-SPALTEN-ANZAHL
027550     PERFORM K100-SPLIT-TAB-LINE
027600     SET LINK-SCH-IX TO 1
027700     SET W-TREFFER-FLAG TO "N"
027800     MOVE SPACES TO W-TESTWERT-TEXT
027900     IF  LINK-SPALTEN-INDEX < CRL-SPALTEN-ANZAHL
028000         SET CRL-SP-IX TO 1
028100         ADD LINK-SPALTEN-INDEX TO CRL-SP-IX
028200         MOVE CRL-SPALTE(CRL-SP-IX) TO W-TESTWERT-TEXT
028300     END-IF
028400     IF  LINK-SCHLUESSEL-ANZAHL > 0
028500         SEARCH ALL LINK-SCHLUESSEL
028600             AT END
028700                 CONTINUE
028800             WHEN LINK-SCHLUESSEL(LINK-SCH-IX) = W-TESTWERT-TEXT
028900                 SET W-TREFFER TO TRUE
029000         END-SEARCH
029100     END-IF
029200     IF  LINK-MODUS-KEEP
029300*        Modus K kehrt den Treffer um: fehlt der Wert im
029400*        Schluesselsatz, so gilt die Zeile als "wegzuwerfen".
029500         IF  W-TREFFER
029600             SET W-TREFFER-FLAG TO "N"
029700         ELSE
029800             SET W-TREFFER TO TRUE
029900         END-IF
030000     END-IF
030100     .
030200 S100-99.
030300     EXIT.
030400******************************************************************
030500* Common: Tab-getrennte Zeile in CRL-SPALTEN-PUFFER zerlegen.    *
030600* Leere Endspalten bleiben erhalten (UNSTRING ... DELIMITED BY   *
030700* "09"X wird bei jedem Vorkommen erneut ausgeloest, nicht nur    *
030800* beim ersten - Business Rule "keeps empty trailing fields").   *
030900******************************************************************
031000 K100-SPLIT-TAB-LINE SECTION.
031100 K100-00.
031200     MOVE ZERO TO C4-I1
031300     UNSTRING W-ZEILE DELIMITED BY "09"X
031400         INTO CRL-SPALTE(1) CRL-SPALTE(2) CRL-SPALTE(3)
031500              CRL-SPALTE(4) CRL-SPALTE(5) CRL-SPALTE(6)
031600              CRL-SPALTE(7) CRL-SPALTE(8)
031700         TALLYING IN C4-I1
031800     END-UNSTRING
031900     MOVE C4-I1 TO CRL-SPALTEN-ANZAHL
032000     .
032100 K100-99.
032200     EXIT.
032300******************************************************************
032400* Nachlauf                                                       *
032500******************************************************************
032600 B090-ENDE SECTION.
032700 B090-00.
032800     DISPLAY K-MODUL ": gelesen=", C18-GELESEN,
032900             " geloescht=", C18-GELOESCHT
033000     .
033100 B090-99.
033200     EXIT.
