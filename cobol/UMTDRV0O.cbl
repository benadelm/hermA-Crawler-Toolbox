000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    UMTDRV0O.
000300 AUTHOR.        G. T. HOFSTAETTER.
000400 INSTALLATION.  BATCH SOFTWARE ABTEILUNG.
000500 DATE-WRITTEN.  1999-07-19.
000600 DATE-COMPILED.
000700 SECURITY.      INTERN - NUR FUER CRAWLIB-BATCHLAUF.
000800******************************************************************
000900* Letzte Aenderung :: 2011-03-02                                 *
001000* Letzte Version   :: A.02.00                                    *
001100* Kurzbeschreibung :: Driver "Umtriebe" - zaehlt bearbeitete URLs*
001200*                     je Wirtsname und schreibt eine nach        *
001300*                     rueckwaerts gelesenem Domainnamen sortierte*
001400*                     Liste.                                     *
001500*                                                                *
001600* Aenderungen (Version und Datum in Variable K-MODUL pflegen)    *
001700*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!! *
001800*----------------------------------------------------------------*
001900* Vers.   | Datum      | von | Kommentar                         *
002000*---------|------------|-----|-----------------------------------*
002100* A.00.00 | 1999-07-19 | GTH | Neuerstellung fuer B57-CRAWLIB    *
002200* A.01.00 | 1999-11-08 | GTH | Jahreszahl in Statuszeile auf     *
002300*         |            |     | vierstellig umgestellt             KR-0091 
002400* A.02.00 | 2011-03-02 | LOR | Wirtsname-Extraktion korrigiert - *
002500*         |            |     | fruehere Fassung nahm immer das   *
002600*         |            |     | erste Zeichen als Schemaende,     *
002700*         |            |     | jetzt echte Suche nach "//"        KR-0318 
002800*----------------------------------------------------------------*
002900*                                                                *
003000* Programmbeschreibung                                           *
003100* --------------------                                           *
003200* Parameter (ueber GETSTARTUPTEXT, blank-getrennt):              *
003300*    <crawl-verzeichnis> <ausgabe-datei>                         *
003400* Liest jede Datei unter <crawl-verzeichnis>/meta/processedurls, *
003500* je Zeile eine URL; der Wirtsname ist der Text nach dem ersten  *
003600* "//" (oder ab Zeichen 1, falls kein "//" vorkommt) bis zum     *
003700* naechsten "/", "?", "#" oder Zeilenende.  Je Wirtsname wird    *
003800* die Trefferanzahl in einer sortierten Tabelle mitgezaehlt      *
003900* (Einfuege-Suchverfahren wie MCCDRV0O S380-EINFUEGE-DK).  Zur   *
004000* Ausgabe wird je Eintrag ein Sortierschluessel aus den durch    *
004100* Punkt getrennten Namensteilen in umgekehrter Reihenfolge       *
004200* gebildet (rechtester Teil zuerst) - ein kuerzerer, als Praefix *
004300* passender Teil-Schluessel steht dabei automatisch vor einem    *
004400* laengeren, da die Blank-Auffuellung eines PIC X-Feldes kleiner *
004500* ist als jedes Domainzeichen.  Die Tabelle wird nach diesem     *
004600* Schluessel sortiert (Austauschverfahren) und als <Wirt>-TAB-   *
004700* <Anzahl> je Zeile geschrieben.                                 *
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS TAB-ZEICHEN IS "09"X.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT CRL-URL-FILE   ASSIGN TO W-URL-PFAD
005700         ORGANIZATION LINE SEQUENTIAL
005800         FILE STATUS  IS DATEI-STATUS.
005900     SELECT CRL-OUT-FILE   ASSIGN TO W-OUTPUT-PFAD
006000         ORGANIZATION LINE SEQUENTIAL
006100         FILE STATUS  IS DATEI-STATUS.
006200*
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  CRL-URL-FILE.
006600 01  CRL-URL-ZEILE               PIC X(2000).
006700 FD  CRL-OUT-FILE.
006800 01  CRL-OUT-ZEILE               PIC X(300).
006900*
007000 WORKING-STORAGE SECTION.
007100     COPY CRLSCHC.
007200     COPY CRLRECC.
007300     COPY CRLPATHC.
007400*----------------------------------------------------------------*
007500* Comp-Felder: Praefix Cn mit n = Anzahl Digits                  *
007600*----------------------------------------------------------------*
007700 01  COMP-FELDER.
007800     05  C4-ANZ                  PIC S9(04) COMP VALUE 0.
007900     05  C4-I1                   PIC S9(04) COMP VALUE 0.
008000     05  C4-I2                   PIC S9(04) COMP VALUE 0.
008100     05  C4-DIR-HANDLE           PIC S9(09) COMP VALUE 0.
008200     05  C4-RC                   PIC S9(04) COMP VALUE 0.
008300     05  C4-LEN                  PIC S9(04) COMP VALUE 0.
008400     05  C4-START                PIC S9(04) COMP VALUE 0.
008500     05  C4-ENDE                 PIC S9(04) COMP VALUE 0.
008600     05  C4-KEY-POS              PIC S9(04) COMP VALUE 0.
008700     05  C4-LABEL-START          PIC S9(04) COMP VALUE 0.
008800     05  C4-LABEL-LEN            PIC S9(04) COMP VALUE 0.
008900     05  C18-URLS-GELESEN        PIC S9(18) COMP-3 VALUE 0.
009000     05  C18-DATEIEN-GELESEN     PIC S9(18) COMP-3 VALUE 0.
009100     05  C18-HOSTS-GESCHRIEBEN   PIC S9(18) COMP-3 VALUE 0.
009200     05  FILLER                  PIC X(04) VALUE SPACES.
009300*----------------------------------------------------------------*
009400* Display-Felder: Praefix D                                      *
009500*----------------------------------------------------------------*
009600 01  DISPLAY-FELDER.
009700     05  D-NUM4                  PIC -9(04).
009800     05  D-NUM9                  PIC 9(09).
009900     05  FILLER                  PIC X(04) VALUE SPACES.
010000*----------------------------------------------------------------*
010100* Felder mit konstantem Inhalt: Praefix K                        *
010200*----------------------------------------------------------------*
010300 01  KONSTANTE-FELDER.
010400     05  K-MODUL                 PIC X(08) VALUE "UMTDRV0O".
010500     05  FILLER                  PIC X(04) VALUE SPACES.
010600*----------------------------------------------------------------*
010700* Uebergabeblock an GETSTARTUPTEXT.                              *
010800*----------------------------------------------------------------*
010900 01  STUP-PARAMETER.
011000     05  STUP-RESULT             PIC S9(04) COMP VALUE 0.
011100     05  STUP-CPLIST             PIC  9(09) COMP VALUE 0.
011200     05  STUP-PORTION            PIC  X(30) VALUE "STRING".
011300     05  STUP-TEXT               PIC X(400).
011400 01  STUP-CONTENT-DECOMPOSE.
011500     05  STUP-CRAWL-DIR          PIC X(200).
011600     05  STUP-OUTPUT-DATEI       PIC X(200).
011700*----------------------------------------------------------------*
011800* Arbeitsfelder: Praefix W                                       *
011900*----------------------------------------------------------------*
012000 01  WORK-FELDER.
012100     05  W-CRAWL-DIR             PIC X(200).
012200     05  W-OUTPUT-PFAD           PIC X(200).
012300     05  W-PROCUR-DIR-PFAD       PIC X(200).
012400     05  W-VOLLER-PFAD           PIC X(300).
012500     05  W-URL-PFAD              PIC X(300).
012600     05  W-DATEINAME             PIC X(80).
012700     05  W-ZEILE                 PIC X(2000).
012800     05  W-NEUER-WERT            PIC X(255).
012900     05  FILLER                  PIC X(08) VALUE SPACES.
013000*    REDEFINES: kuenftige zeichenweise Sonderpruefung des vollen
013100*    Dateipfads (heute ungenutzt, siehe Aufbau in Schwesterjobs).
013200 01  W-VOLLER-PFAD-ZEICHEN REDEFINES W-VOLLER-PFAD.
013300     05  W-VP-ZEICHEN            PIC X OCCURS 300
013400                                      INDEXED BY W-VP-IX.
013500*----------------------------------------------------------------*
013600* Zaehltabelle der Wirtsnamen, sortiert nach W-HO-NAME (fuer das *
013700* Einfuege-Suchverfahren), plus Sortierschluessel fuer die       *
013800* Ausgabe (rueckwaerts gelesener Domainname, siehe S330).        *
013900*----------------------------------------------------------------*
014000 01  W-HOST-SATZ.
014100     05  W-HO-EINTRAG OCCURS 5000 INDEXED BY W-HO-IX.
014200         10  W-HO-NAME            PIC X(255).
014300         10  W-HO-COUNT           PIC S9(18) COMP-3.
014400         10  W-HO-SCHLUESSEL      PIC X(255).
014500     05  W-HO-ANZAHL             PIC S9(05) COMP VALUE 0.
014600     05  FILLER                  PIC X(04) VALUE SPACES.
014700 01  W-HO-TAUSCH.
014800     05  W-HOT-NAME               PIC X(255).
014900     05  W-HOT-COUNT              PIC S9(18) COMP-3.
015000     05  W-HOT-SCHLUESSEL         PIC X(255).
015100     05  FILLER                  PIC X(04) VALUE SPACES.
015200*
015300 PROCEDURE DIVISION.
015400******************************************************************
015500* Steuerungs-Section                                             *
015600******************************************************************
015700 A100-STEUERUNG SECTION.
015800 A100-00.
015900     PERFORM C000-INIT
016000     PERFORM B000-VORLAUF
016100     IF  PRG-ABBRUCH
016200         STOP RUN
016300     END-IF
016400     PERFORM B200-LIES-VERZEICHNIS
016500     IF  PRG-ABBRUCH
016600         STOP RUN
016700     END-IF
016800     PERFORM B300-BAUE-SORTIERSCHLUESSEL
016900     PERFORM B400-SORTIERE-NACH-SCHLUESSEL
017000     PERFORM B500-SCHREIBE-BERICHT
017100     PERFORM B090-ENDE
017200     STOP RUN
017300     .
017400 A100-99.
017500     EXIT.
017600******************************************************************
017700* Initialisierung                                                *
017800******************************************************************
017900 C000-INIT SECTION.
018000 C000-00.
018100     INITIALIZE SCHALTER
018200                COMP-FELDER
018300                DISPLAY-FELDER
018400                WORK-FELDER
018500     MOVE ZERO TO W-HO-ANZAHL
018600     .
018700 C000-99.
018800     EXIT.
018900******************************************************************
019000* Vorlauf: Parameter holen und zerlegen.                         *
019100******************************************************************
019200 B000-VORLAUF SECTION.
019300 B000-00.
019400     PERFORM P120-GETSTARTUPTEXT
019500     IF  PRG-ABBRUCH
019600         GO TO B000-99
019700     END-IF
019800     UNSTRING STUP-TEXT DELIMITED BY ALL SPACE
019900         INTO STUP-CRAWL-DIR STUP-OUTPUT-DATEI
020000         TALLYING IN C4-ANZ
020100     END-UNSTRING
020200     IF  C4-ANZ < 2
020300         DISPLAY K-MODUL ": zu wenig Parameter"
020400         SET PRG-ABBRUCH TO TRUE
020500         GO TO B000-99
020600     END-IF
020700     MOVE STUP-CRAWL-DIR    TO W-CRAWL-DIR
020800     MOVE STUP-OUTPUT-DATEI TO W-OUTPUT-PFAD
020900     MOVE SPACES TO W-PROCUR-DIR-PFAD
021000     STRING W-CRAWL-DIR           DELIMITED BY SPACE
021100            "/"                   DELIMITED BY SIZE
021200            CRL-DIR-PROCESSEDURLS DELIMITED BY SPACE
021300            INTO W-PROCUR-DIR-PFAD
021400     .
021500 B000-99.
021600     EXIT.
021700******************************************************************
021800* meta/processedurls einlesen (CBL_DIR_SCAN/CBL_READ_DIR); jede  *
021900* Datei darin zeilenweise als URL-Liste verarbeiten.             *
022000******************************************************************
022100 B200-LIES-VERZEICHNIS SECTION.
022200 B200-00.
022300     CALL "CBL_DIR_SCAN" USING W-PROCUR-DIR-PFAD C4-DIR-HANDLE
022400                         GIVING C4-RC
022500     IF  C4-RC NOT = 0
022600         DISPLAY K-MODUL ": Verzeichnis nicht lesbar - ",
022700                 W-PROCUR-DIR-PFAD
022800         GO TO B200-99
022900     END-IF
023000     PERFORM B210-VERZEICHNISSCHLEIFE THRU B210-EXIT
023100         UNTIL C4-RC NOT = 0 OR PRG-ABBRUCH
023200     CALL "CBL_CLOSE_DIR" USING C4-DIR-HANDLE
023300     .
023400 B200-99.
023500     EXIT.
023600
023700 B210-VERZEICHNISSCHLEIFE.
023800     CALL "CBL_READ_DIR" USING C4-DIR-HANDLE W-DATEINAME
023900                         GIVING C4-RC
024000     IF  C4-RC NOT = 0
024100         GO TO B210-EXIT
024200     END-IF
024300     ADD 1 TO C18-DATEIEN-GELESEN
024400     MOVE SPACES TO W-URL-PFAD
024500     STRING W-PROCUR-DIR-PFAD DELIMITED BY SPACE
024600            "/"               DELIMITED BY SIZE
024700            W-DATEINAME       DELIMITED BY SPACE
024800            INTO W-URL-PFAD
024900     PERFORM B220-LIES-EINE-URL-DATEI
025000     .
025100 B210-EXIT.
025200     EXIT.
025300******************************************************************
025400* Eine Datei aus meta/processedurls zeilenweise als URL-Liste    *
025500* verarbeiten - je Zeile Wirtsname ermitteln und mitzaehlen.     *
025600******************************************************************
025700 B220-LIES-EINE-URL-DATEI SECTION.
025800 B220-00.
025900     OPEN INPUT CRL-URL-FILE
026000     IF  NOT DATEI-OK
026100         GO TO B220-99
026200     END-IF
026300     PERFORM B230-URLSCHLEIFE THRU B230-EXIT
026400         UNTIL DATEI-EOF OR PRG-ABBRUCH
026500     CLOSE CRL-URL-FILE
026600     MOVE "00" TO DATEI-STATUS
026700     .
026800 B220-99.
026900     EXIT.
027000
027100 B230-URLSCHLEIFE.
027200     READ CRL-URL-FILE INTO W-ZEILE
027300         AT END
027400             SET DATEI-EOF TO TRUE
027500             GO TO B230-EXIT
027600     END-READ
027700     IF  W-ZEILE = SPACES
027800         GO TO B230-EXIT
027900     END-IF
028000     ADD 1 TO C18-URLS-GELESEN
028100     PERFORM S300-EXTRAHIERE-WIRTSNAME
028200     IF  W-HO-ANZAHL >= 5000
028300             AND W-NEUER-WERT NOT = SPACES
028400         DISPLAY K-MODUL ": Wirtstabelle voll - Abbruch"
028500         SET PRG-ABBRUCH TO TRUE
028600         GO TO B230-EXIT
028700     END-IF
028800     PERFORM S310-EINFUEGE-ODER-ZAEHLE
028900     .
029000 B230-EXIT.
029100     EXIT.
029200******************************************************************
029300* Wirtsname-Extraktion (Business Rule "Umtriebe host extraction  *
029400* rule"): Text nach dem ersten "//" (sonst ab Zeichen 1) bis zum *
029500* naechsten "/", "?", "#" oder Zeilenende.  Zeichenweise Suche   *
029600* ueber die Rohzeilen-Zeichentabelle aus CRLRECC.                *
029700******************************************************************
029800 S300-EXTRAHIERE-WIRTSNAME SECTION.
029900 S300-00.
030000     MOVE SPACES TO W-NEUER-WERT CRL-ROHZEILE-TEXT
030100     MOVE W-ZEILE TO CRL-ROHZEILE-TEXT
030200     PERFORM S301-SUCHE-ZEILENENDE THRU S301-EXIT
030300             VARYING C4-LEN FROM 2000 BY -1
030400             UNTIL C4-LEN < 1
030500                 OR CRL-ROHZEICHEN(C4-LEN) NOT = SPACE
030600     IF  C4-LEN < 1
030700         GO TO S300-99
030800     END-IF
030900*    ersten Doppelslash suchen (Suchbereich 1 bis LEN-1)
031000     MOVE 0 TO C4-START
031100     PERFORM S302-SUCHE-DOPPELSLASH THRU S302-EXIT
031200             VARYING C4-I1 FROM 1 BY 1
031300             UNTIL C4-I1 > C4-LEN - 1 OR C4-START NOT = 0
031400     IF  C4-START = 0
031500         MOVE 1 TO C4-START
031600     END-IF
031700     IF  C4-START > C4-LEN
031800         GO TO S300-99
031900     END-IF
032000*    Ende suchen: erstes "/", "?" oder "#" ab C4-START, sonst LEN
032100     MOVE C4-LEN TO C4-ENDE
032200     PERFORM S303-SUCHE-WIRTSENDE THRU S303-EXIT
032300             VARYING C4-I1 FROM C4-START BY 1
032400             UNTIL C4-I1 > C4-LEN OR C4-ENDE NOT = C4-LEN
032500     IF  C4-ENDE >= C4-START
032600         MOVE CRL-ROHZEILE-TEXT(C4-START:C4-ENDE - C4-START + 1)
032700             TO W-NEUER-WERT
032800     END-IF
032900     .
033000 S300-99.
033100     EXIT.
033200 S301-SUCHE-ZEILENENDE.
033300     CONTINUE
033400     .
033500 S301-EXIT.
033600     EXIT.
033700 S302-SUCHE-DOPPELSLASH.
033800     IF  CRL-ROHZEICHEN(C4-I1)     = "/"
033900             AND CRL-ROHZEICHEN(C4-I1 + 1) = "/"
034000         COMPUTE C4-START = C4-I1 + 2
034100     END-IF
034200     .
034300 S302-EXIT.
034400     EXIT.
034500 S303-SUCHE-WIRTSENDE.
034600     IF  CRL-ROHZEICHEN(C4-I1) = "/" OR "?" OR "#"
034700         COMPUTE C4-ENDE = C4-I1 - 1
034800     END-IF
034900     .
035000 S303-EXIT.
035100     EXIT.
035200******************************************************************
035300* Wirtsname in der sortierten Zaehltabelle einfuegen oder, falls *
035400* schon vorhanden, die Trefferanzahl erhoehen (Einfuegeverfahren *
035500* wie MCCDRV0O S380-EINFUEGE-DK, hier mit Zaehlfunktion).        *
035600******************************************************************
035700 S310-EINFUEGE-ODER-ZAEHLE SECTION.
035800 S310-00.
035900     IF  W-NEUER-WERT = SPACES
036000         GO TO S310-99
036100     END-IF
036200     SET W-HO-IX TO 1
036300     PERFORM S311-SUCHSCHLEIFE THRU S311-EXIT
036400             UNTIL W-HO-IX > W-HO-ANZAHL
036500             OR W-HO-NAME(W-HO-IX) NOT LESS THAN W-NEUER-WERT
036600     IF  W-HO-IX <= W-HO-ANZAHL
036700             AND W-HO-NAME(W-HO-IX) = W-NEUER-WERT
036800         ADD 1 TO W-HO-COUNT(W-HO-IX)
036900     ELSE
037000         PERFORM S312-VERSCHIEBESCHLEIFE THRU S312-EXIT
037100                 VARYING C4-I2 FROM W-HO-ANZAHL BY -1
037200                 UNTIL C4-I2 < W-HO-IX
037300         MOVE W-NEUER-WERT TO W-HO-NAME(W-HO-IX)
037400         MOVE 1             TO W-HO-COUNT(W-HO-IX)
037500         MOVE SPACES         TO W-HO-SCHLUESSEL(W-HO-IX)
037600         ADD 1 TO W-HO-ANZAHL
037700     END-IF
037800     .
037900 S310-99.
038000     EXIT.
038100 S311-SUCHSCHLEIFE.
038200     SET W-HO-IX UP BY 1
038300     .
038400 S311-EXIT.
038500     EXIT.
038600 S312-VERSCHIEBESCHLEIFE.
038700     MOVE W-HO-EINTRAG(C4-I2) TO W-HO-EINTRAG(C4-I2 + 1)
038800     .
038900 S312-EXIT.
039000     EXIT.
039100******************************************************************
039200* Je Wirtsname den Sortierschluessel bilden: die durch Punkt     *
039300* getrennten Namensteile in umgekehrter Reihenfolge, wieder durch*
039400* Punkt getrennt, angefuehrt (rechtester Teil zuerst).           *
039500******************************************************************
039600 B300-BAUE-SORTIERSCHLUESSEL SECTION.
039700 B300-00.
039800     PERFORM B301-BAUE-EINEN-SCHLUESSEL THRU B301-EXIT
039900             VARYING W-HO-IX FROM 1 BY 1
040000             UNTIL W-HO-IX > W-HO-ANZAHL
040100     .
040200 B300-99.
040300     EXIT.
040400 B301-BAUE-EINEN-SCHLUESSEL.
040500     PERFORM S320-KEHRE-LABELS-UM
040600     .
040700 B301-EXIT.
040800     EXIT.
040900
041000 S320-KEHRE-LABELS-UM SECTION.
041100 S320-00.
041200     MOVE SPACES TO CRL-ROHZEILE-TEXT
041300     MOVE W-HO-NAME(W-HO-IX) TO CRL-ROHZEILE-TEXT
041400     PERFORM S321-SUCHE-ZEILENENDE THRU S321-EXIT
041500             VARYING C4-LEN FROM 255 BY -1
041600             UNTIL C4-LEN < 1
041700                 OR CRL-ROHZEICHEN(C4-LEN) NOT = SPACE
041800     MOVE SPACES TO W-NEUER-WERT
041900     MOVE C4-LEN TO C4-ENDE
042000     MOVE 1      TO C4-KEY-POS
042100*    von rechts nach links je Punkt-getrenntes Etikett ablesen
042200*    und an Ausgabeschluessel anhaengen (rechtestes zuerst)
042300     PERFORM S322-VERARBEITE-EIN-LABEL THRU S322-EXIT
042400             UNTIL C4-ENDE < 1
042500     MOVE W-NEUER-WERT TO W-HO-SCHLUESSEL(W-HO-IX)
042600     .
042700 S320-99.
042800     EXIT.
042900 S321-SUCHE-ZEILENENDE.
043000     CONTINUE
043100     .
043200 S321-EXIT.
043300     EXIT.
043400 S322-VERARBEITE-EIN-LABEL.
043500     MOVE C4-ENDE TO C4-LABEL-START
043600     PERFORM S323-SUCHE-PUNKT THRU S323-EXIT
043700             VARYING C4-LABEL-START FROM C4-ENDE BY -1
043800             UNTIL C4-LABEL-START < 1
043900                 OR CRL-ROHZEICHEN(C4-LABEL-START) = "."
044000     COMPUTE C4-LABEL-LEN = C4-ENDE - C4-LABEL-START
044100     IF  C4-KEY-POS > 1
044200         MOVE "." TO W-NEUER-WERT(C4-KEY-POS:1)
044300         ADD 1 TO C4-KEY-POS
044400     END-IF
044500     IF  C4-LABEL-LEN > 0
044600         MOVE CRL-ROHZEILE-TEXT(C4-LABEL-START + 1:
044700                  C4-LABEL-LEN)
044800             TO W-NEUER-WERT(C4-KEY-POS:C4-LABEL-LEN)
044900     END-IF
045000     ADD C4-LABEL-LEN TO C4-KEY-POS
045100     COMPUTE C4-ENDE = C4-LABEL-START - 1
045200     .
045300 S322-EXIT.
045400     EXIT.
045500 S323-SUCHE-PUNKT.
045600     CONTINUE
045700     .
045800 S323-EXIT.
045900     EXIT.
046000******************************************************************
046100* Tabelle nach dem Sortierschluessel sortieren (Austausch-       *
046200* verfahren wie MSTDRV0O S500-SORTIERE-MATCH-TAB).               *
046300******************************************************************
046400 B400-SORTIERE-NACH-SCHLUESSEL SECTION.
046500 B400-00.
046600     PERFORM B401-AEUSSERE-SCHLEIFE THRU B401-EXIT
046700             VARYING C4-I1 FROM 1 BY 1
046800             UNTIL C4-I1 >= W-HO-ANZAHL
046900     .
047000 B400-99.
047100     EXIT.
047200 B401-AEUSSERE-SCHLEIFE.
047300     PERFORM B402-INNERE-SCHLEIFE THRU B402-EXIT
047400             VARYING C4-I2 FROM C4-I1 + 1 BY 1
047500             UNTIL C4-I2 > W-HO-ANZAHL
047600     .
047700 B401-EXIT.
047800     EXIT.
047900 B402-INNERE-SCHLEIFE.
048000     IF  W-HO-SCHLUESSEL(C4-I2) < W-HO-SCHLUESSEL(C4-I1)
048100         MOVE W-HO-EINTRAG(C4-I1) TO W-HO-TAUSCH
048200         MOVE W-HO-EINTRAG(C4-I2) TO W-HO-EINTRAG(C4-I1)
048300         MOVE W-HO-TAUSCH         TO W-HO-EINTRAG(C4-I2)
048400     END-IF
048500     .
048600 B402-EXIT.
048700     EXIT.
048800******************************************************************
048900* Bericht schreiben: <Wirt>-TAB-<Anzahl> je Zeile, in der durch  *
049000* B400 hergestellten Reihenfolge.                                *
049100******************************************************************
049200 B500-SCHREIBE-BERICHT SECTION.
049300 B500-00.
049400     OPEN OUTPUT CRL-OUT-FILE
049500     PERFORM B501-SCHREIBE-EINE-ZEILE THRU B501-EXIT
049600             VARYING W-HO-IX FROM 1 BY 1
049700             UNTIL W-HO-IX > W-HO-ANZAHL
049800     CLOSE CRL-OUT-FILE
049900     .
050000 B500-99.
050100     EXIT.
050200 B501-SCHREIBE-EINE-ZEILE.
050300     MOVE W-HO-NAME(W-HO-IX)  TO HC-HOST-NAME
050400     MOVE W-HO-COUNT(W-HO-IX) TO HC-HOST-COUNT
050500     MOVE HC-HOST-COUNT       TO HC-HOST-COUNT-ED
050600     MOVE SPACES TO CRL-OUT-ZEILE
050700     STRING HC-HOST-NAME     DELIMITED BY SPACE
050800            "09"X            DELIMITED BY SIZE
050900            HC-HOST-COUNT-ED DELIMITED BY SIZE
051000            INTO CRL-OUT-ZEILE
051100     WRITE CRL-OUT-ZEILE
051200     ADD 1 TO C18-HOSTS-GESCHRIEBEN
051300     .
051400 B501-EXIT.
051500     EXIT.
051600******************************************************************
051700* Nachlauf: Zusammenfassung.                                     *
051800******************************************************************
051900 B090-ENDE SECTION.
052000 B090-00.
052100     DISPLAY K-MODUL ": Dateien gelesen=", C18-DATEIEN-GELESEN,
052200             " URLs gelesen=", C18-URLS-GELESEN
052300     DISPLAY K-MODUL ": Wirte geschrieben=", C18-HOSTS-GESCHRIEBEN
052400     .
052500 B090-99.
052600     EXIT.
052700******************************************************************
052800* Startup-Parameterzeile ueber das Betriebssystemutility holen.  *
052900******************************************************************
053000 P120-GETSTARTUPTEXT SECTION.
053100 P120-00.
053200     MOVE SPACE TO STUP-TEXT
053300     ENTER "GETSTARTUPTEXT" USING STUP-PORTION
053400                                  STUP-TEXT
053500                           GIVING STUP-RESULT
053600     .
053700 P120-99.
053800     EXIT.
