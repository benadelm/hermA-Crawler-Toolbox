000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TDFDRV0O.
000300 AUTHOR.        H. R. KOLLER.
000400 INSTALLATION.  BATCH SOFTWARE ABTEILUNG.
000500 DATE-WRITTEN.  1999-06-02.
000600 DATE-COMPILED.
000700 SECURITY.      INTERN - NUR FUER CRAWLIB-BATCHLAUF.
000800******************************************************************
000900* Letzte Aenderung :: 2010-09-27                                 *
001000* Letzte Version   :: A.02.00                                    *
001100* Kurzbeschreibung :: Driver "TokenBasedDuplicateFinder" - findet*
001200*                     Dateien in txt/02_Tokenisierung, deren     *
001300*                     Tokenfolge Zeile fuer Zeile identisch ist. *
001400*                                                                *
001500* Aenderungen (Version und Datum in Variable K-MODUL pflegen)    *
001600*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!! *
001700*----------------------------------------------------------------*
001800* Vers.   | Datum      | von | Kommentar                         *
001900*---------|------------|-----|-----------------------------------*
002000* A.00.00 | 1999-06-02 | HRK | Neuerstellung fuer B57-CRAWLIB    *
002100* A.01.00 | 2003-05-30 | GTH | Y2K-Nacharbeit, CRL-RUN-STAMP auf *
002200*         |            |     | vierstelliges Jahr umgestellt      KR-0159 
002300* A.02.00 | 2010-09-27 | LOR | Pruefsummen-Vorfilter ergaenzt,   *
002400*         |            |     | vorher paarweiser Volltext-       *
002500*         |            |     | vergleich aller Dateien (zu       *
002600*         |            |     | langsam bei grossen Baeumen)       KR-0289 
002700*----------------------------------------------------------------*
002800*                                                                *
002900* Programmbeschreibung                                           *
003000* --------------------                                           *
003100* Parameter (ueber GETSTARTUPTEXT, blank-getrennt):              *
003200*    <crawl-verzeichnis> <ausgabe-datei>                         *
003300* Liest alle Dateien in <crawl-verzeichnis>/txt/02_Tokenisierung,*
003400* bildet je Datei eine Pruefsumme aus Zeilenanzahl und Zeichen-  *
003500* summe (C4-X/C4-NUM Umwandlungstrick, siehe SRCCOMPE/SQLDRV0E), *
003600* gruppiert Dateien mit gleicher Pruefsumme, bestaetigt echte    *
003700* Gleichheit per Zeile-fuer-Zeile-Vergleich (Puffertechnik wie   *
003800* MRGDRV0O S400-VERGLEICHE-TOKENS) und schreibt fuer jede Gruppe *
003900* mit mindestens zwei Mitgliedern eine tab-getrennte Zeile.      *
004000* Gruppen mit nur einem Mitglied werden nicht ausgegeben.        *
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS TAB-ZEICHEN IS "09"X.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT CRL-TOK-FILE   ASSIGN TO W-TOK-PFAD
005000         ORGANIZATION LINE SEQUENTIAL
005100         FILE STATUS  IS DATEI-STATUS.
005200     SELECT CRL-CMPA-FILE  ASSIGN TO W-CMPA-PFAD
005300         ORGANIZATION LINE SEQUENTIAL
005400         FILE STATUS  IS DATEI-STATUS.
005500     SELECT CRL-CMPB-FILE  ASSIGN TO W-CMPB-PFAD
005600         ORGANIZATION LINE SEQUENTIAL
005700         FILE STATUS  IS DATEI-STATUS.
005800     SELECT CRL-OUT-FILE   ASSIGN TO W-OUTPUT-PFAD
005900         ORGANIZATION LINE SEQUENTIAL
006000         FILE STATUS  IS DATEI-STATUS.
006100*
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  CRL-TOK-FILE.
006500 01  CRL-TOK-ZEILE              PIC X(2000).
006600 FD  CRL-CMPA-FILE.
006700 01  CRL-CMPA-ZEILE             PIC X(2000).
006800 FD  CRL-CMPB-FILE.
006900 01  CRL-CMPB-ZEILE             PIC X(2000).
007000 FD  CRL-OUT-FILE.
007100 01  CRL-OUT-ZEILE              PIC X(2000).
007200*
007300 WORKING-STORAGE SECTION.
007400     COPY CRLSCHC.
007500     COPY CRLRECC.
007600     COPY CRLPATHC.
007700*----------------------------------------------------------------*
007800* Comp-Felder: Praefix Cn mit n = Anzahl Digits                  *
007900*----------------------------------------------------------------*
008000 01  COMP-FELDER.
008100     05  C4-ANZ                  PIC S9(04) COMP VALUE 0.
008200     05  C4-I1                   PIC S9(04) COMP VALUE 0.
008300     05  C4-I2                   PIC S9(04) COMP VALUE 0.
008400     05  C4-I3                   PIC S9(04) COMP VALUE 0.
008500     05  C4-GRP-START            PIC S9(04) COMP VALUE 0.
008600     05  C4-GRP-END              PIC S9(04) COMP VALUE 0.
008700     05  C4-DIR-HANDLE           PIC S9(09) COMP VALUE 0.
008800     05  C4-RC                   PIC S9(04) COMP VALUE 0.
008900*    Umwandlungstrick Zeichen -> numerischer Wert (SRCCOMPE-Art):
009000*    ein Byte in ein binaeres Halbwort einblenden liefert dessen
009100*    Ordinalwert, ohne dass FUNCTION ORD zur Verfuegung steht.
009200     05  C4-X.
009300         10  FILLER               PIC X VALUE LOW-VALUE.
009400         10  C4-X2                PIC X.
009500     05  C4-NUM REDEFINES C4-X    PIC S9(04) COMP.
009600     05  C18-DATEIEN-GEZAEHLT     PIC S9(18) COMP-3 VALUE 0.
009700     05  C18-GRUPPEN-GESCHR       PIC S9(18) COMP-3 VALUE 0.
009800     05  C18-DATEIEN-DUPLIZIERT   PIC S9(18) COMP-3 VALUE 0.
009900     05  C18-SUMME                PIC S9(18) COMP-3 VALUE 0.
010000     05  FILLER                  PIC X(04) VALUE SPACES.
010100*----------------------------------------------------------------*
010200* Display-Felder: Praefix D                                      *
010300*----------------------------------------------------------------*
010400 01  DISPLAY-FELDER.
010500     05  D-NUM4                  PIC -9(04).
010600     05  D-NUM9                  PIC 9(09).
010700     05  FILLER                  PIC X(04) VALUE SPACES.
010800*----------------------------------------------------------------*
010900* Felder mit konstantem Inhalt: Praefix K                        *
011000*----------------------------------------------------------------*
011100 01  KONSTANTE-FELDER.
011200     05  K-MODUL                 PIC X(08) VALUE "TDFDRV0O".
011300     05  FILLER                  PIC X(04) VALUE SPACES.
011400*----------------------------------------------------------------*
011500* Uebergabeblock an GETSTARTUPTEXT.                              *
011600*----------------------------------------------------------------*
011700 01  STUP-PARAMETER.
011800     05  STUP-RESULT             PIC S9(04) COMP VALUE 0.
011900     05  STUP-CPLIST             PIC  9(09) COMP VALUE 0.
012000     05  STUP-PORTION            PIC  X(30) VALUE "STRING".
012100     05  STUP-TEXT               PIC X(400).
012200 01  STUP-CONTENT-DECOMPOSE.
012300     05  STUP-CRAWL-DIR          PIC X(200).
012400     05  STUP-OUTPUT-DATEI       PIC X(200).
012500*----------------------------------------------------------------*
012600* Arbeitsfelder: Praefix W                                       *
012700*----------------------------------------------------------------*
012800 01  WORK-FELDER.
012900     05  W-CRAWL-DIR             PIC X(200).
013000     05  W-OUTPUT-PFAD           PIC X(200).
013100     05  W-TOKENS-DIR-PFAD       PIC X(200).
013200     05  W-VOLLER-PFAD           PIC X(300).
013300     05  W-TOK-PFAD              PIC X(300).
013400     05  W-CMPA-PFAD             PIC X(300).
013500     05  W-CMPB-PFAD             PIC X(300).
013600     05  W-DATEINAME             PIC X(80).
013700     05  W-ZEILE                 PIC X(2000).
013800     05  W-GLEICH-FLAG           PIC X(01) VALUE "N".
013900         88  W-DATEIEN-GLEICH             VALUE "J".
014000     05  FILLER                  PIC X(08) VALUE SPACES.
014100*    REDEFINES: kuenftige zeichenweise Sonderpruefung des vollen
014200*    Dateipfads (heute ungenutzt, siehe Aufbau in Schwesterjobs).
014300 01  W-VOLLER-PFAD-ZEICHEN REDEFINES W-VOLLER-PFAD.
014400     05  W-VP-ZEICHEN            PIC X OCCURS 300
014500                                      INDEXED BY W-VP-IX.
014600*    Puffer der Tokenzeilen des ersten Vergleichspartners.
014700 01  W-TOKENVERGLEICH-SATZ.
014800     05  W-TB-ZEILE              PIC X(300) OCCURS 2000
014900                                      INDEXED BY W-TB-IX.
015000     05  W-TB-ANZAHL             PIC S9(05) COMP VALUE 0.
015100     05  FILLER                  PIC X(04) VALUE SPACES.
015200*----------------------------------------------------------------*
015300* Verzeichnisliste: eine Zeile je Datei in txt/02_Tokenisierung, *
015400* mit Pruefsumme (Vorfilter) und Verarbeitet-Kennzeichen.       *
015500* Nach C18-PRUEFSUMME (dann C9-ZEILEN) sortiert, damit gleiche   *
015600* Pruefsummen zusammenhaengend stehen (Steuerbruch wie MRGDRV0O  *
015700* B400-ENTSCHEIDE-RETENTION).                                    *
015800*----------------------------------------------------------------*
015900 01  W-DATEI-SATZ.
016000     05  W-DA-EINTRAG OCCURS 5000 INDEXED BY W-DA-IX.
016100         10  W-DA-NAME            PIC X(80).
016200         10  W-DA-ZEILEN          PIC S9(09) COMP.
016300         10  W-DA-PRUEFSUMME      PIC S9(18) COMP-3.
016400         10  W-DA-VERARBEITET-FLAG PIC X(01) VALUE "N".
016500             88  W-DA-VERARBEITET         VALUE "J".
016600     05  W-DA-ANZAHL             PIC S9(05) COMP VALUE 0.
016700     05  FILLER                  PIC X(04) VALUE SPACES.
016800 01  W-DA-TAUSCH.
016900     05  W-DAT-NAME               PIC X(80).
017000     05  W-DAT-ZEILEN             PIC S9(09) COMP.
017100     05  W-DAT-PRUEFSUMME         PIC S9(18) COMP-3.
017200     05  W-DAT-VERARBEITET-FLAG   PIC X(01).
017300     05  FILLER                  PIC X(04) VALUE SPACES.
017400*
017500 PROCEDURE DIVISION.
017600******************************************************************
017700* Steuerungs-Section                                             *
017800******************************************************************
017900 A100-STEUERUNG SECTION.
018000 A100-00.
018100     PERFORM C000-INIT
018200     PERFORM B000-VORLAUF
018300     IF  PRG-ABBRUCH
018400         STOP RUN
018500     END-IF
018600     PERFORM B200-LIES-VERZEICHNIS
018700     PERFORM B300-SORTIERE-DATEILISTE
018800     PERFORM B400-BILDE-UND-SCHREIBE-GRUPPEN
018900     PERFORM B090-ENDE
019000     STOP RUN
019100     .
019200 A100-99.
019300     EXIT.
019400******************************************************************
019500* Initialisierung                                                *
019600******************************************************************
019700 C000-INIT SECTION.
019800 C000-00.
019900     INITIALIZE SCHALTER
020000                COMP-FELDER
020100                DISPLAY-FELDER
020200                WORK-FELDER
020300     MOVE ZERO TO W-DA-ANZAHL
020400     .
020500 C000-99.
020600     EXIT.
020700******************************************************************
020800* Vorlauf: Parameter holen und zerlegen.                         *
020900******************************************************************
021000 B000-VORLAUF SECTION.
021100 B000-00.
021200     PERFORM P120-GETSTARTUPTEXT
021300     IF  PRG-ABBRUCH
021400         GO TO B000-99
021500     END-IF
021600     UNSTRING STUP-TEXT DELIMITED BY ALL SPACE
021700         INTO STUP-CRAWL-DIR STUP-OUTPUT-DATEI
021800         TALLYING IN C4-ANZ
021900     END-UNSTRING
022000     IF  C4-ANZ < 2
022100         DISPLAY K-MODUL ": zu wenig Parameter"
022200         SET PRG-ABBRUCH TO TRUE
022300         GO TO B000-99
022400     END-IF
022500     MOVE STUP-CRAWL-DIR    TO W-CRAWL-DIR
022600     MOVE STUP-OUTPUT-DATEI TO W-OUTPUT-PFAD
022700     MOVE SPACES TO W-TOKENS-DIR-PFAD
022800     STRING W-CRAWL-DIR    DELIMITED BY SPACE
022900            "/"            DELIMITED BY SIZE
023000            CRL-DIR-TOKENS DELIMITED BY SPACE
023100            INTO W-TOKENS-DIR-PFAD
023200     .
023300 B000-99.
023400     EXIT.
023500******************************************************************
023600* txt/02_Tokenisierung einlesen (CBL_DIR_SCAN/CBL_READ_DIR) und  *
023700* je gefundener Datei Zeilenanzahl und Pruefsumme ermitteln.     *
023800******************************************************************
023900 B200-LIES-VERZEICHNIS SECTION.
024000 B200-00.
024100     CALL "CBL_DIR_SCAN" USING W-TOKENS-DIR-PFAD C4-DIR-HANDLE
024200                         GIVING C4-RC
024300     IF  C4-RC NOT = 0
024400         DISPLAY K-MODUL ": Verzeichnis nicht lesbar - ",
024500                 W-TOKENS-DIR-PFAD
024600         GO TO B200-99
024700     END-IF
024800     PERFORM B210-VERZEICHNISSCHLEIFE THRU B210-EXIT
024900         UNTIL C4-RC NOT = 0
025000     CALL "CBL_CLOSE_DIR" USING C4-DIR-HANDLE
025100     .
025200 B200-99.
025300     EXIT.
025400
025500 B210-VERZEICHNISSCHLEIFE.
025600     CALL "CBL_READ_DIR" USING C4-DIR-HANDLE W-DATEINAME
025700                         GIVING C4-RC
025800     IF  C4-RC NOT = 0
025900         GO TO B210-EXIT
026000     END-IF
026100     IF  W-DA-ANZAHL >= 5000
026200         DISPLAY K-MODUL ": Verzeichnisliste voll - Abbruch"
026300         GO TO B210-EXIT
026400     END-IF
026500     ADD 1 TO C18-DATEIEN-GEZAEHLT
026600     PERFORM S300-ERMITTLE-PRUEFSUMME
026700     ADD 1 TO W-DA-ANZAHL
026800     SET W-DA-IX TO W-DA-ANZAHL
026900     MOVE W-DATEINAME       TO W-DA-NAME(W-DA-IX)
027000     MOVE C4-I3             TO W-DA-ZEILEN(W-DA-IX)
027100     MOVE C18-SUMME         TO W-DA-PRUEFSUMME(W-DA-IX)
027200     .
027300 B210-EXIT.
027400     EXIT.
027500******************************************************************
027600* Dateiliste nach Pruefsumme, dann Zeilenanzahl sortieren        *
027700* (Austauschverfahren wie MSTDRV0O S500-SORTIERE-MATCH-TAB).     *
027800******************************************************************
027900 B300-SORTIERE-DATEILISTE SECTION.
028000 B300-00.
028100     PERFORM B301-AEUSSERE-SCHLEIFE THRU B301-EXIT
028200             VARYING C4-I1 FROM 1 BY 1
028300             UNTIL C4-I1 >= W-DA-ANZAHL
028400     .
028500 B300-99.
028600     EXIT.
028700 B301-AEUSSERE-SCHLEIFE.
028800     PERFORM B302-INNERE-SCHLEIFE THRU B302-EXIT
028900             VARYING C4-I2 FROM C4-I1 + 1 BY 1
029000             UNTIL C4-I2 > W-DA-ANZAHL
029100     .
029200 B301-EXIT.
029300     EXIT.
029400 B302-INNERE-SCHLEIFE.
029500     IF  W-DA-PRUEFSUMME(C4-I2) < W-DA-PRUEFSUMME(C4-I1)
029600         OR (W-DA-PRUEFSUMME(C4-I2) =
029700             W-DA-PRUEFSUMME(C4-I1) AND
029800             W-DA-ZEILEN(C4-I2) < W-DA-ZEILEN(C4-I1))
029900         MOVE W-DA-EINTRAG(C4-I1) TO W-DA-TAUSCH
030000         MOVE W-DA-EINTRAG(C4-I2) TO W-DA-EINTRAG(C4-I1)
030100         MOVE W-DA-TAUSCH         TO W-DA-EINTRAG(C4-I2)
030200     END-IF
030300     .
030400 B302-EXIT.
030500     EXIT.
030600******************************************************************
030700* Je Pruefsummen-Lauf (Steuerbruch) echte Gleichheitsgruppen     *
030800* bilden und mit >= 2 Mitgliedern ausgeben.                      *
030900******************************************************************
031000 B400-BILDE-UND-SCHREIBE-GRUPPEN SECTION.
031100 B400-00.
031200     IF  W-DA-ANZAHL = 0
031300         GO TO B400-99
031400     END-IF
031500     OPEN OUTPUT CRL-OUT-FILE
031600     MOVE 1 TO C4-GRP-START
031700     PERFORM B401-BEARBEITE-EINE-GRUPPE THRU B401-EXIT
031800             UNTIL C4-GRP-START > W-DA-ANZAHL
031900     CLOSE CRL-OUT-FILE
032000     .
032100 B400-99.
032200     EXIT.
032300 B401-BEARBEITE-EINE-GRUPPE.
032400     MOVE C4-GRP-START TO C4-GRP-END
032500     PERFORM B402-SUCHE-GRUPPENENDE THRU B402-EXIT
032600             UNTIL C4-GRP-END >= W-DA-ANZAHL
032700             OR W-DA-PRUEFSUMME(C4-GRP-END + 1)
032800                 NOT = W-DA-PRUEFSUMME(C4-GRP-START)
032900             OR W-DA-ZEILEN(C4-GRP-END + 1)
033000                 NOT = W-DA-ZEILEN(C4-GRP-START)
033100     IF  C4-GRP-END > C4-GRP-START
033200         PERFORM B410-BEARBEITE-LAUF
033300     END-IF
033400     COMPUTE C4-GRP-START = C4-GRP-END + 1
033500     .
033600 B401-EXIT.
033700     EXIT.
033800 B402-SUCHE-GRUPPENENDE.
033900     ADD 1 TO C4-GRP-END
034000     .
034100 B402-EXIT.
034200     EXIT.
034300
034400 B410-BEARBEITE-LAUF SECTION.
034500 B410-00.
034600     PERFORM B411-PRUEFE-EIN-MITGLIED THRU B411-EXIT
034700             VARYING C4-I1 FROM C4-GRP-START BY 1
034800             UNTIL C4-I1 > C4-GRP-END
034900     .
035000 B410-99.
035100     EXIT.
035200 B411-PRUEFE-EIN-MITGLIED.
035300     IF  NOT W-DA-VERARBEITET(C4-I1)
035400         MOVE SPACES TO CRL-DUPGRUPPE-SATZ
035500         MOVE 1 TO DG-MITGLIED-ANZAHL
035600         SET DG-MIT-IX TO 1
035700         MOVE W-DA-NAME(C4-I1) TO DG-MITGLIED(DG-MIT-IX)
035800         SET W-DA-VERARBEITET(C4-I1) TO TRUE
035900         PERFORM B412-VERGLEICHE-MIT-ANDEREN THRU B412-EXIT
036000                 VARYING C4-I2 FROM C4-I1 + 1 BY 1
036100                 UNTIL C4-I2 > C4-GRP-END
036200         IF  DG-MITGLIED-ANZAHL > 1
036300             PERFORM B420-SCHREIBE-GRUPPENZEILE
036400         END-IF
036500     END-IF
036600     .
036700 B411-EXIT.
036800     EXIT.
036900 B412-VERGLEICHE-MIT-ANDEREN.
037000     IF  NOT W-DA-VERARBEITET(C4-I2)
037100         MOVE C4-I1 TO C4-I3
037200         PERFORM S400-VERGLEICHE-DATEIEN
037300         IF  W-DATEIEN-GLEICH
037400                 AND DG-MITGLIED-ANZAHL < 500
037500             ADD 1 TO DG-MITGLIED-ANZAHL
037600             SET DG-MIT-IX TO DG-MITGLIED-ANZAHL
037700             MOVE W-DA-NAME(C4-I2)
037800                 TO DG-MITGLIED(DG-MIT-IX)
037900             SET W-DA-VERARBEITET(C4-I2) TO TRUE
038000         END-IF
038100     END-IF
038200     .
038300 B412-EXIT.
038400     EXIT.
038500
038600 B420-SCHREIBE-GRUPPENZEILE SECTION.
038700 B420-00.
038800     ADD 1 TO C18-GRUPPEN-GESCHR
038900     MOVE SPACES TO W-ZEILE
039000     MOVE DG-MITGLIED(1) TO W-ZEILE
039100     PERFORM B421-HAENGE-MITGLIED-AN THRU B421-EXIT
039200             VARYING DG-MIT-IX FROM 2 BY 1
039300             UNTIL DG-MIT-IX > DG-MITGLIED-ANZAHL
039400     WRITE CRL-OUT-ZEILE FROM W-ZEILE
039500     .
039600 B420-99.
039700     EXIT.
039800 B421-HAENGE-MITGLIED-AN.
039900     ADD 1 TO C18-DATEIEN-DUPLIZIERT
040000     STRING W-ZEILE                    DELIMITED BY SPACE
040100            "09"X                      DELIMITED BY SIZE
040200            DG-MITGLIED(DG-MIT-IX)     DELIMITED BY SPACE
040300            INTO W-ZEILE
040400     .
040500 B421-EXIT.
040600     EXIT.
040700******************************************************************
040800* Nachlauf: Zusammenfassung.                                     *
040900******************************************************************
041000 B090-ENDE SECTION.
041100 B090-00.
041200     DISPLAY K-MODUL ": Dateien gelesen=", C18-DATEIEN-GEZAEHLT
041300     DISPLAY K-MODUL ": Gruppen geschrieben=", C18-GRUPPEN-GESCHR,
041400             " Dubletten=", C18-DATEIEN-DUPLIZIERT
041500     .
041600 B090-99.
041700     EXIT.
041800******************************************************************
041900* Startup-Parameterzeile ueber das Betriebssystemutility holen.  *
042000******************************************************************
042100 P120-GETSTARTUPTEXT SECTION.
042200 P120-00.
042300     MOVE SPACE TO STUP-TEXT
042400     ENTER "GETSTARTUPTEXT" USING STUP-PORTION
042500                                  STUP-TEXT
042600                           GIVING STUP-RESULT
042700     .
042800 P120-99.
042900     EXIT.
043000******************************************************************
043100* Zeilenanzahl (C4-I3) und additive Pruefsumme (C18-SUMME) einer *
043200* Tokendatei ermitteln.  Vorfilter vor dem echten Zeile-fuer-    *
043300* Zeile-Vergleich (S400), spart bei grossen Crawl-Baeumen den    *
043400* vollen paarweisen Textvergleich aller Dateien.                 *
043500******************************************************************
043600 S300-ERMITTLE-PRUEFSUMME SECTION.
043700 S300-00.
043800     MOVE ZERO TO C4-I3 C18-SUMME
043900     MOVE SPACES TO W-TOK-PFAD
044000     STRING W-TOKENS-DIR-PFAD DELIMITED BY SPACE
044100            "/"               DELIMITED BY SIZE
044200            W-DATEINAME       DELIMITED BY SPACE
044300            INTO W-TOK-PFAD
044400     OPEN INPUT CRL-TOK-FILE
044500     IF  NOT DATEI-OK
044600         GO TO S300-99
044700     END-IF
044800     PERFORM S310-PRUEFSUMMENSCHLEIFE THRU S310-EXIT
044900         UNTIL DATEI-EOF
045000     CLOSE CRL-TOK-FILE
045100     MOVE "00" TO DATEI-STATUS
045200     .
045300 S300-99.
045400     EXIT.
045500
045600*    Leerzeilen zaehlen laut Vorgabe nicht zur Tokenfolge - werden
045700*    hier ueberlesen (Sprung zurueck an den Absatzanfang).
045800 S310-PRUEFSUMMENSCHLEIFE.
045900     READ CRL-TOK-FILE INTO W-ZEILE
046000         AT END
046100             SET DATEI-EOF TO TRUE
046200             GO TO S310-EXIT
046300     END-READ
046400     IF  W-ZEILE = SPACES
046500         GO TO S310-PRUEFSUMMENSCHLEIFE
046600     END-IF
046700     ADD 1 TO C4-I3
046800     SET W-VP-IX TO 1
046900     PERFORM S311-PRUEFE-EIN-ZEICHEN THRU S311-EXIT
047000             VARYING C4-I1 FROM 1 BY 1
047100             UNTIL C4-I1 > 80 OR W-ZEILE(C4-I1:1) = SPACE
047200                 AND C4-I1 > 1
047300     .
047400 S310-EXIT.
047500     EXIT.
047600 S311-PRUEFE-EIN-ZEICHEN.
047700     MOVE W-ZEILE(C4-I1:1) TO C4-X2
047800     ADD C4-NUM TO C18-SUMME
047900     .
048000 S311-EXIT.
048100     EXIT.
048200******************************************************************
048300* Tokentext zweier Dateien (W-DA-NAME(C4-I3) / W-DA-NAME(W-DA-IX *
048400* an der Aufrufstelle in C4-I2 uebergeben)) zeilenweise ver-     *
048500* gleichen, einschliesslich Zeilenanzahl - Business Rule         *
048600* "TokenBasedDuplicateFinder exact sequence equality".           *
048700* Aufrufkonvention: C4-I3 = Index der ersten Datei, C4-I2 = Index*
048800* der zweiten Datei (aus B410 gesetzt).                          *
048900******************************************************************
049000 S400-VERGLEICHE-DATEIEN SECTION.
049100 S400-00.
049200     MOVE "J" TO W-GLEICH-FLAG
049300     MOVE SPACES TO W-CMPA-PFAD
049400     STRING W-TOKENS-DIR-PFAD      DELIMITED BY SPACE
049500            "/"                    DELIMITED BY SIZE
049600            W-DA-NAME(C4-I3)       DELIMITED BY SPACE
049700            INTO W-CMPA-PFAD
049800     MOVE SPACES TO W-CMPB-PFAD
049900     STRING W-TOKENS-DIR-PFAD      DELIMITED BY SPACE
050000            "/"                    DELIMITED BY SIZE
050100            W-DA-NAME(C4-I2)       DELIMITED BY SPACE
050200            INTO W-CMPB-PFAD
050300     MOVE ZERO TO W-TB-ANZAHL
050400     OPEN INPUT CRL-CMPA-FILE
050500     IF  NOT DATEI-OK
050600         MOVE "N" TO W-GLEICH-FLAG
050700         GO TO S400-99
050800     END-IF
050900     PERFORM S410-LIES-PUFFER THRU S410-EXIT
051000         UNTIL DATEI-EOF
051100     CLOSE CRL-CMPA-FILE
051200     MOVE "00" TO DATEI-STATUS
051300     OPEN INPUT CRL-CMPB-FILE
051400     IF  NOT DATEI-OK
051500         MOVE "N" TO W-GLEICH-FLAG
051600         GO TO S400-99
051700     END-IF
051800     MOVE ZERO TO C4-I1
051900     PERFORM S420-VGL-PUFFER THRU S420-EXIT
052000         UNTIL DATEI-EOF
052100     CLOSE CRL-CMPB-FILE
052200     MOVE "00" TO DATEI-STATUS
052300     IF  C4-I1 NOT = W-TB-ANZAHL
052400         MOVE "N" TO W-GLEICH-FLAG
052500     END-IF
052600     .
052700 S400-99.
052800     EXIT.
052900
053000*    Leerzeilen werden auch beim Puffervergleich uebersprungen -
053100*    Business Rule verlangt Vergleich der Nicht-Leerzeilen-Folge.
053200 S410-LIES-PUFFER.
053300     READ CRL-CMPA-FILE INTO W-ZEILE
053400         AT END
053500             SET DATEI-EOF TO TRUE
053600             GO TO S410-EXIT
053700     END-READ
053800     IF  W-ZEILE = SPACES
053900         GO TO S410-LIES-PUFFER
054000     END-IF
054100     IF  W-TB-ANZAHL < 2000
054200         ADD 1 TO W-TB-ANZAHL
054300         MOVE W-ZEILE TO W-TB-ZEILE(W-TB-ANZAHL)
054400     END-IF
054500     .
054600 S410-EXIT.
054700     EXIT.
054800
054900 S420-VGL-PUFFER.
055000     READ CRL-CMPB-FILE INTO W-ZEILE
055100         AT END
055200             SET DATEI-EOF TO TRUE
055300             GO TO S420-EXIT
055400     END-READ
055500     IF  W-ZEILE = SPACES
055600         GO TO S420-VGL-PUFFER
055700     END-IF
055800     ADD 1 TO C4-I1
055900     IF  C4-I1 > W-TB-ANZAHL
056000         MOVE "N" TO W-GLEICH-FLAG
056100     ELSE
056200         IF  W-ZEILE NOT = W-TB-ZEILE(C4-I1)
056300             MOVE "N" TO W-GLEICH-FLAG
056400         END-IF
056500     END-IF
056600     .
056700 S420-EXIT.
056800     EXIT.
