000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    MCCDRV0O.
000300 AUTHOR.        H. R. KOLLER.
000400 INSTALLATION.  BATCH SOFTWARE ABTEILUNG.
000500 DATE-WRITTEN.  1999-04-05.
000600 DATE-COMPILED.
000700 SECURITY.      INTERN - NUR FUER CRAWLIB-BATCHLAUF.
000800******************************************************************
000900* Letzte Aenderung :: 2015-04-09                                 *
001000* Letzte Version   :: A.02.00                                    *
001100* Kurzbeschreibung :: Driver "MetadataConsistencyCheck" - prueft *
001200*                     urls.txt/files.txt/matches.txt gegenein-   *
001300*                     ander und gegen den tatsaechlichen Datei-  *
001400*                     bestand auf dem Ablagebaum.                *
001500*                                                                *
001600* Aenderungen (Version und Datum in Variable K-MODUL pflegen)    *
001700*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!! *
001800*----------------------------------------------------------------*
001900* Vers.   | Datum      | von | Kommentar                         *
002000*---------|------------|-----|-----------------------------------*
002100* A.00.00 | 1999-04-05 | HRK | Neuerstellung fuer B57-CRAWLIB    *
002200* A.01.00 | 2003-06-11 | GTH | Y2K-Nacharbeit, CRL-RUN-STAMP auf *
002300*         |            |     | vierstelliges Jahr                 KR-0163 
002400* A.02.00 | 2015-04-09 | LOR | Extrakt/Tokens erst ab tatsaech-  *
002500*         |            |     | licher Spaltenpraesenz gepr.       KR-0389 
002600*----------------------------------------------------------------*
002700*                                                                *
002800* Programmbeschreibung                                           *
002900* --------------------                                           *
003000* Parameter (ueber GETSTARTUPTEXT, blank-getrennt):              *
003100*    <crawl-verzeichnis>                                         *
003200* Reine Lesepruefung (keine Loeschungen, keine Umschreibungen):  *
003300* urls.txt- und files.txt-ORIGINAL-Mengen, files.txt- und        *
003400* matches.txt-POSLEMMA-Mengen werden gegenseitig auf Deckungs-   *
003500* gleichheit geprueft; die urls.txt-ORIGINAL-Menge sowie die     *
003600* vier aus files.txt abgeleiteten Mengen (Extrakt/Tokens/Pos-    *
003700* lemma/Parse) werden je gegen den tatsaechlichen Dateibestand   *
003800* im zugehoerigen Stufenverzeichnis abgeglichen. Jede einseitige *
003900* Abweichung wird protokolliert und gezaehlt; am Ende steht die  *
004000* Gesamtzahl der gefundenen Inkonsistenzen.                      *
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS TAB-ZEICHEN IS "09"X.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT CRL-URLS-FILE    ASSIGN TO W-URLS-PFAD
005000         ORGANIZATION LINE SEQUENTIAL
005100         FILE STATUS  IS DATEI-STATUS.
005200     SELECT CRL-FILES-FILE   ASSIGN TO W-FILES-PFAD
005300         ORGANIZATION LINE SEQUENTIAL
005400         FILE STATUS  IS DATEI-STATUS.
005500     SELECT CRL-MATCHES-FILE ASSIGN TO W-MATCHES-PFAD
005600         ORGANIZATION LINE SEQUENTIAL
005700         FILE STATUS  IS DATEI-STATUS.
005800*
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  CRL-URLS-FILE.
006200 01  CRL-URLS-ZEILE              PIC X(2000).
006300 FD  CRL-FILES-FILE.
006400 01  CRL-FILES-ZEILE             PIC X(2000).
006500 FD  CRL-MATCHES-FILE.
006600 01  CRL-MATCHES-ZEILE           PIC X(2000).
006700*
006800 WORKING-STORAGE SECTION.
006900     COPY CRLSCHC.
007000     COPY CRLRECC.
007100     COPY CRLPATHC.
007200*----------------------------------------------------------------*
007300* Comp-Felder: Praefix Cn mit n = Anzahl Digits                  *
007400*----------------------------------------------------------------*
007500 01  COMP-FELDER.
007600     05  C4-ANZ                  PIC S9(04) COMP VALUE 0.
007700     05  C4-I1                   PIC S9(04) COMP VALUE 0.
007800     05  C4-I2                   PIC S9(04) COMP VALUE 0.
007900     05  C4-RC                   PIC S9(04) COMP VALUE 0.
008000     05  C4-DIR-HANDLE           PIC S9(09) COMP VALUE 0.
008100     05  C18-URLS-GELESEN        PIC S9(18) COMP-3 VALUE 0.
008200     05  C18-FILES-GELESEN       PIC S9(18) COMP-3 VALUE 0.
008300     05  C18-MATCHES-GELESEN     PIC S9(18) COMP-3 VALUE 0.
008400     05  C18-INKONSISTENZEN      PIC S9(18) COMP-3 VALUE 0.
008500     05  FILLER                  PIC X(04) VALUE SPACES.
008600*----------------------------------------------------------------*
008700* Display-Felder: Praefix D                                      *
008800*----------------------------------------------------------------*
008900 01  DISPLAY-FELDER.
009000     05  D-NUM4                  PIC -9(04).
009100     05  D-NUM9                  PIC 9(09).
009200     05  FILLER                  PIC X(04) VALUE SPACES.
009300*----------------------------------------------------------------*
009400* Felder mit konstantem Inhalt: Praefix K                        *
009500*----------------------------------------------------------------*
009600 01  KONSTANTE-FELDER.
009700     05  K-MODUL                 PIC X(08) VALUE "MCCDRV0O".
009800     05  FILLER                  PIC X(04) VALUE SPACES.
009900*----------------------------------------------------------------*
010000* Uebergabeblock an GETSTARTUPTEXT (Tandem-Betriebssystemruf).   *
010100*----------------------------------------------------------------*
010200 01  STUP-PARAMETER.
010300     05  STUP-RESULT             PIC S9(04) COMP VALUE 0.
010400     05  STUP-CPLIST             PIC  9(09) COMP VALUE 0.
010500     05  STUP-PORTION            PIC  X(30) VALUE "STRING".
010600     05  STUP-TEXT               PIC X(200).
010700*----------------------------------------------------------------*
010800* Arbeitsfelder: Praefix W                                       *
010900*----------------------------------------------------------------*
011000 01  WORK-FELDER.
011100     05  W-CRAWL-DIR             PIC X(200).
011200     05  W-URLS-PFAD             PIC X(200).
011300     05  W-FILES-PFAD            PIC X(200).
011400     05  W-MATCHES-PFAD          PIC X(200).
011500     05  W-VERZEICHNIS-PFAD      PIC X(200).
011600     05  W-VOLLER-PFAD           PIC X(300).
011700     05  W-DATEINAME             PIC X(80).
011800     05  W-NEUER-WERT            PIC X(80).
011900     05  W-ZEILE                 PIC X(2000).
012000     05  W-STUP-RESTTEXT         PIC X(200).
012100     05  FILLER                  PIC X(08) VALUE SPACES.
012200*    REDEFINES: kuenftige zeichenweise Dateinamenspruefung bei
012300*    der Verzeichnisbereinigung (heute ungenutzt).
012400 01  W-DATEINAME-ZEICHEN REDEFINES W-DATEINAME.
012500     05  W-DN-ZEICHEN            PIC X OCCURS 80
012600                                      INDEXED BY W-DN-IX.
012700*----------------------------------------------------------------*
012800* Sortierte Mengen (SEARCH ALL): Tabellenende mit HIGH-VALUES    *
012900* vorbelegt, damit die Binaersuche ueber die volle OCCURS-       *
013000* Breite trotz teilweiser Fuellung eine aufsteigende Folge       *
013100* sieht (GnuCOBOL --without-db: keine indizierten Dateien).      *
013200*----------------------------------------------------------------*
013300 01  W-URL-SATZ.
013400     05  W-US-WERT               PIC X(80) OCCURS 5000
013500             ASCENDING KEY IS W-US-WERT
013600             INDEXED BY W-US-IX
013700             VALUE HIGH-VALUES.
013800     05  W-US-ANZAHL             PIC S9(05) COMP VALUE 0.
013900     05  FILLER                  PIC X(04) VALUE SPACES.
014000 01  W-FILES-ORIGINAL-SATZ.
014100     05  W-FO-WERT               PIC X(80) OCCURS 5000
014200             ASCENDING KEY IS W-FO-WERT
014300             INDEXED BY W-FO-IX
014400             VALUE HIGH-VALUES.
014500     05  W-FO-ANZAHL             PIC S9(05) COMP VALUE 0.
014600     05  FILLER                  PIC X(04) VALUE SPACES.
014700 01  W-FILES-EXTRAKT-SATZ.
014800     05  W-FE-WERT               PIC X(80) OCCURS 5000
014900             ASCENDING KEY IS W-FE-WERT
015000             INDEXED BY W-FE-IX
015100             VALUE HIGH-VALUES.
015200     05  W-FE-ANZAHL             PIC S9(05) COMP VALUE 0.
015300     05  FILLER                  PIC X(04) VALUE SPACES.
015400 01  W-FILES-TOKENS-SATZ.
015500     05  W-FT-WERT               PIC X(80) OCCURS 5000
015600             ASCENDING KEY IS W-FT-WERT
015700             INDEXED BY W-FT-IX
015800             VALUE HIGH-VALUES.
015900     05  W-FT-ANZAHL             PIC S9(05) COMP VALUE 0.
016000     05  FILLER                  PIC X(04) VALUE SPACES.
016100 01  W-FILES-POSLEMMA-SATZ.
016200     05  W-FP-WERT               PIC X(80) OCCURS 5000
016300             ASCENDING KEY IS W-FP-WERT
016400             INDEXED BY W-FP-IX
016500             VALUE HIGH-VALUES.
016600     05  W-FP-ANZAHL             PIC S9(05) COMP VALUE 0.
016700     05  FILLER                  PIC X(04) VALUE SPACES.
016800 01  W-FILES-PARSE-SATZ.
016900     05  W-FR-WERT               PIC X(80) OCCURS 5000
017000             ASCENDING KEY IS W-FR-WERT
017100             INDEXED BY W-FR-IX
017200             VALUE HIGH-VALUES.
017300     05  W-FR-ANZAHL             PIC S9(05) COMP VALUE 0.
017400     05  FILLER                  PIC X(04) VALUE SPACES.
017500 01  W-MATCH-POSLEMMA-SATZ.
017600     05  W-MP-WERT               PIC X(80) OCCURS 5000
017700             ASCENDING KEY IS W-MP-WERT
017800             INDEXED BY W-MP-IX
017900             VALUE HIGH-VALUES.
018000     05  W-MP-ANZAHL             PIC S9(05) COMP VALUE 0.
018100     05  FILLER                  PIC X(04) VALUE SPACES.
018200*    Wiederverwendete Menge: einmal je Stufenverzeichnis mit dem
018300*    tatsaechlichen Dateibestand neu befuellt (B500).
018400 01  W-DISK-SATZ.
018500     05  W-DK-WERT               PIC X(80) OCCURS 5000
018600             ASCENDING KEY IS W-DK-WERT
018700             INDEXED BY W-DK-IX
018800             VALUE HIGH-VALUES.
018900     05  W-DK-ANZAHL             PIC S9(05) COMP VALUE 0.
019000     05  FILLER                  PIC X(04) VALUE SPACES.
019100*
019200 PROCEDURE DIVISION.
019300******************************************************************
019400* Steuerungs-Section                                             *
019500******************************************************************
019600 A100-STEUERUNG SECTION.
019700 A100-00.
019800     PERFORM C000-INIT
019900     PERFORM B000-VORLAUF
020000     IF  PRG-ABBRUCH
020100         STOP RUN
020200     END-IF
020300     PERFORM B100-SAMMLE-URL-SET
020400     PERFORM B200-SAMMLE-FILES-SETS
020500     PERFORM B300-SAMMLE-MATCH-SET
020600     PERFORM B400-VERGLEICHE-URLS-FILES
020700     PERFORM B410-VERGLEICHE-FILES-MATCHES
020800     PERFORM B500-VERGLEICHE-VERZEICHNISSE
020900     PERFORM B090-ENDE
021000     STOP RUN
021100     .
021200 A100-99.
021300     EXIT.
021400******************************************************************
021500* Initialisierung                                                *
021600******************************************************************
021700 C000-INIT SECTION.
021800 C000-00.
021900     INITIALIZE SCHALTER
022000                COMP-FELDER
022100                DISPLAY-FELDER
022200                WORK-FELDER
022300     MOVE ZERO TO W-US-ANZAHL W-FO-ANZAHL W-FE-ANZAHL W-FT-ANZAHL
022400                  W-FP-ANZAHL W-FR-ANZAHL W-MP-ANZAHL W-DK-ANZAHL
022500     .
022600 C000-99.
022700     EXIT.
022800******************************************************************
022900* Vorlauf: Parameter holen und zerlegen                          *
023000******************************************************************
023100 B000-VORLAUF SECTION.
023200 B000-00.
023300     PERFORM P120-GETSTARTUPTEXT
023400     PERFORM S100-PARSE-PARAMETER
023500     .
023600 B000-99.
023700     EXIT.
023800******************************************************************
023900* urls.txt lesen: ORIGINAL-Dateiname (Spalte 1) sammeln.         *
024000******************************************************************
024100 B100-SAMMLE-URL-SET SECTION.
024200 B100-00.
024300     OPEN INPUT CRL-URLS-FILE
024400     IF  NOT DATEI-OK
024500         DISPLAY K-MODUL, ": urls.txt nicht lesbar - ",
024600                 W-URLS-PFAD
024700         SET PRG-ABBRUCH TO TRUE
024800         GO TO B100-99
024900     END-IF
025000     PERFORM B110-URL-SCHLEIFE THRU B110-EXIT
025100         UNTIL DATEI-EOF
025200     CLOSE CRL-URLS-FILE
025300     MOVE "00" TO DATEI-STATUS
025400     .
025500 B100-99.
025600     EXIT.
025700
025800 B110-URL-SCHLEIFE.
025900     READ CRL-URLS-FILE INTO W-ZEILE
026000         AT END
026100             SET DATEI-EOF TO TRUE
026200             GO TO B110-EXIT
026300     END-READ
026400     ADD 1 TO C18-URLS-GELESEN
026500     MOVE SPACES TO CRL-SPALTEN-PUFFER
026600     MOVE ZERO   TO CRL-SPALTEN-ANZAHL
026700     PERFORM K100-SPLIT-TAB-LINE
026800     IF  CRL-SPALTEN-ANZAHL > 0
026900         MOVE CRL-SPALTE(1) TO W-NEUER-WERT
027000         PERFORM S310-EINFUEGE-URL
027100     END-IF
027200     .
027300 B110-EXIT.
027400     EXIT.
027500******************************************************************
027600* files.txt lesen: ORIGINAL immer, EXTRAKT/TOKENS/POSLEMMA/      *
027700* PARSE nur wenn die jeweilige Spalte auf der Zeile vorhanden    *
027800* ist (kurze Zeilen sind zulaessig, siehe FIL-SPALTEN-ANZAHL).   *
027900******************************************************************
028000 B200-SAMMLE-FILES-SETS SECTION.
028100 B200-00.
028200     OPEN INPUT CRL-FILES-FILE
028300     IF  NOT DATEI-OK
028400         DISPLAY K-MODUL, ": files.txt nicht lesbar - ",
028500                 W-FILES-PFAD
028600         SET PRG-ABBRUCH TO TRUE
028700         GO TO B200-99
028800     END-IF
028900     PERFORM B210-FILES-SCHLEIFE THRU B210-EXIT
029000         UNTIL DATEI-EOF
029100     CLOSE CRL-FILES-FILE
029200     MOVE "00" TO DATEI-STATUS
029300     .
029400 B200-99.
029500     EXIT.
029600
029700 B210-FILES-SCHLEIFE.
029800     READ CRL-FILES-FILE INTO W-ZEILE
029900         AT END
030000             SET DATEI-EOF TO TRUE
030100             GO TO B210-EXIT
030200     END-READ
030300     ADD 1 TO C18-FILES-GELESEN
030400     MOVE SPACES TO CRL-SPALTEN-PUFFER
030500     MOVE ZERO   TO CRL-SPALTEN-ANZAHL
030600     PERFORM K100-SPLIT-TAB-LINE
030700     MOVE CRL-SPALTE(1) TO FIL-ORIGINAL-DATEI
030800     MOVE CRL-SPALTE(3) TO FIL-EXTRAKT-DATEI
030900     MOVE CRL-SPALTE(4) TO FIL-TOKENS-DATEI
031000     MOVE CRL-SPALTE(5) TO FIL-POSLEMMA-DATEI
031100     MOVE CRL-SPALTE(6) TO FIL-PARSE-DATEI
031200     MOVE CRL-SPALTEN-ANZAHL TO FIL-SPALTEN-ANZAHL
031300     MOVE FIL-ORIGINAL-DATEI TO W-NEUER-WERT
031400     PERFORM S320-EINFUEGE-FO
031500     IF  FIL-EXTRAKT-VORHANDEN
031600         MOVE FIL-EXTRAKT-DATEI TO W-NEUER-WERT
031700         PERFORM S330-EINFUEGE-FE
031800     END-IF
031900     IF  FIL-TOKENS-VORHANDEN
032000         MOVE FIL-TOKENS-DATEI TO W-NEUER-WERT
032100         PERFORM S340-EINFUEGE-FT
032200     END-IF
032300     IF  FIL-POSLEMMA-VORHANDEN
032400         MOVE FIL-POSLEMMA-DATEI TO W-NEUER-WERT
032500         PERFORM S350-EINFUEGE-FP
032600     END-IF
032700     IF  FIL-PARSE-VORHANDEN
032800         MOVE FIL-PARSE-DATEI TO W-NEUER-WERT
032900         PERFORM S360-EINFUEGE-FR
033000     END-IF
033100     .
033200 B210-EXIT.
033300     EXIT.
033400******************************************************************
033500* matches.txt lesen: POSLEMMA-Dateiname (Spalte 1) sammeln.      *
033600******************************************************************
033700 B300-SAMMLE-MATCH-SET SECTION.
033800 B300-00.
033900     OPEN INPUT CRL-MATCHES-FILE
034000     IF  NOT DATEI-OK
034100         DISPLAY K-MODUL, ": matches.txt nicht lesbar - ",
034200                 W-MATCHES-PFAD
034300         SET PRG-ABBRUCH TO TRUE
034400         GO TO B300-99
034500     END-IF
034600     PERFORM B310-MATCH-SCHLEIFE THRU B310-EXIT
034700         UNTIL DATEI-EOF
034800     CLOSE CRL-MATCHES-FILE
034900     MOVE "00" TO DATEI-STATUS
035000     .
035100 B300-99.
035200     EXIT.
035300
035400 B310-MATCH-SCHLEIFE.
035500     READ CRL-MATCHES-FILE INTO W-ZEILE
035600         AT END
035700             SET DATEI-EOF TO TRUE
035800             GO TO B310-EXIT
035900     END-READ
036000     ADD 1 TO C18-MATCHES-GELESEN
036100     MOVE SPACES TO CRL-SPALTEN-PUFFER
036200     MOVE ZERO   TO CRL-SPALTEN-ANZAHL
036300     PERFORM K100-SPLIT-TAB-LINE
036400     IF  CRL-SPALTEN-ANZAHL > 0
036500         MOVE CRL-SPALTE(1) TO W-NEUER-WERT
036600         PERFORM S370-EINFUEGE-MP
036700     END-IF
036800     .
036900 B310-EXIT.
037000     EXIT.
037100******************************************************************
037200* Deckungsgleichheit urls.txt-ORIGINAL <-> files.txt-ORIGINAL,   *
037300* beidseitig (Business Rule Schritt 5, Teil 1).                  *
037400******************************************************************
037500 B400-VERGLEICHE-URLS-FILES SECTION.
037600 B400-00.
037700     PERFORM B401-PRUEFE-EINE-URL THRU B401-EXIT
037800             VARYING W-US-IX FROM 1 BY 1
037900             UNTIL W-US-IX > W-US-ANZAHL
038000     PERFORM B402-PRUEFE-EINE-FO THRU B402-EXIT
038100             VARYING W-FO-IX FROM 1 BY 1
038200             UNTIL W-FO-IX > W-FO-ANZAHL
038300     .
038400 B400-99.
038500     EXIT.
038600 B401-PRUEFE-EINE-URL.
038700     SET W-FO-IX TO 1
038800     SEARCH ALL W-FO-WERT
038900         AT END
039000             DISPLAY K-MODUL,
039100                 ": urls.txt-ORIGINAL ohne files.txt-",
039200                 "Zeile - ", W-US-WERT(W-US-IX)
039300             ADD 1 TO C18-INKONSISTENZEN
039400         WHEN W-FO-WERT(W-FO-IX) = W-US-WERT(W-US-IX)
039500             CONTINUE
039600     END-SEARCH
039700     .
039800 B401-EXIT.
039900     EXIT.
040000 B402-PRUEFE-EINE-FO.
040100     SET W-US-IX TO 1
040200     SEARCH ALL W-US-WERT
040300         AT END
040400             DISPLAY K-MODUL,
040500                 ": files.txt-ORIGINAL ohne urls.txt-",
040600                 "Zeile - ", W-FO-WERT(W-FO-IX)
040700             ADD 1 TO C18-INKONSISTENZEN
040800         WHEN W-US-WERT(W-US-IX) = W-FO-WERT(W-FO-IX)
040900             CONTINUE
041000     END-SEARCH
041100     .
041200 B402-EXIT.
041300     EXIT.
041400******************************************************************
041500* Deckungsgleichheit files.txt-POSLEMMA <-> matches.txt-         *
041600* POSLEMMA, beidseitig (Business Rule Schritt 5, Teil 2).        *
041700******************************************************************
041800 B410-VERGLEICHE-FILES-MATCHES SECTION.
041900 B410-00.
042000     PERFORM B411-PRUEFE-EINE-FP THRU B411-EXIT
042100             VARYING W-FP-IX FROM 1 BY 1
042200             UNTIL W-FP-IX > W-FP-ANZAHL
042300     PERFORM B412-PRUEFE-EINE-MP THRU B412-EXIT
042400             VARYING W-MP-IX FROM 1 BY 1
042500             UNTIL W-MP-IX > W-MP-ANZAHL
042600     .
042700 B410-99.
042800     EXIT.
042900 B411-PRUEFE-EINE-FP.
043000     SET W-MP-IX TO 1
043100     SEARCH ALL W-MP-WERT
043200         AT END
043300            DISPLAY K-MODUL,
043400               ": files.txt-POSLEMMA ohne matches.txt-",
043500               "Zeile - ", W-FP-WERT(W-FP-IX)
043600            ADD 1 TO C18-INKONSISTENZEN
043700         WHEN W-MP-WERT(W-MP-IX) = W-FP-WERT(W-FP-IX)
043800            CONTINUE
043900     END-SEARCH
044000     .
044100 B411-EXIT.
044200     EXIT.
044300 B412-PRUEFE-EINE-MP.
044400     SET W-FP-IX TO 1
044500     SEARCH ALL W-FP-WERT
044600         AT END
044700            DISPLAY K-MODUL,
044800               ": matches.txt-POSLEMMA ohne files.txt-",
044900               "Zeile - ", W-MP-WERT(W-MP-IX)
045000            ADD 1 TO C18-INKONSISTENZEN
045100         WHEN W-FP-WERT(W-FP-IX) = W-MP-WERT(W-MP-IX)
045200            CONTINUE
045300     END-SEARCH
045400     .
045500 B412-EXIT.
045600     EXIT.
045700******************************************************************
045800* Die fuenf Stufenverzeichnisse (original + vier abgeleitete)    *
045900* je gegen ihre Metadaten-Menge auf Bijektion pruefen (Schritte  *
046000* 6 und 7).                                                      *
046100******************************************************************
046200 B500-VERGLEICHE-VERZEICHNISSE SECTION.
046300 B500-00.
046400     MOVE CRL-DIR-ORIGINAL TO W-VERZEICHNIS-PFAD
046500     PERFORM S500-VERGLEICHE-EIN-VERZ
046600     MOVE CRL-DIR-EXTRAKT  TO W-VERZEICHNIS-PFAD
046700     PERFORM S500-VERGLEICHE-EIN-VERZ
046800     MOVE CRL-DIR-TOKENS   TO W-VERZEICHNIS-PFAD
046900     PERFORM S500-VERGLEICHE-EIN-VERZ
047000     MOVE CRL-DIR-POSLEMMA TO W-VERZEICHNIS-PFAD
047100     PERFORM S500-VERGLEICHE-EIN-VERZ
047200     MOVE CRL-DIR-PARSE    TO W-VERZEICHNIS-PFAD
047300     PERFORM S500-VERGLEICHE-EIN-VERZ
047400     .
047500 B500-99.
047600     EXIT.
047700******************************************************************
047800* Nachlauf: Zusammenfassung und Gesamtzahl Inkonsistenzen.       *
047900******************************************************************
048000 B090-ENDE SECTION.
048100 B090-00.
048200     DISPLAY K-MODUL, ": urls.txt=", C18-URLS-GELESEN,
048300             " files.txt=", C18-FILES-GELESEN,
048400             " matches.txt=", C18-MATCHES-GELESEN
048500     IF  C18-INKONSISTENZEN = 0
048600         DISPLAY K-MODUL,
048700             ": Pruefung OK - keine Inkonsistenz gefunden"
048800     ELSE
048900         DISPLAY K-MODUL, ": Pruefung beendet - ",
049000             C18-INKONSISTENZEN, " Inkonsistenz(en) gefunden"
049100     END-IF
049200     .
049300 B090-99.
049400     EXIT.
049500******************************************************************
049600* Startup-Parameterzeile ueber das Betriebssystemutility holen.  *
049700******************************************************************
049800 P120-GETSTARTUPTEXT SECTION.
049900 P120-00.
050000     MOVE SPACE TO STUP-TEXT
050100     ENTER "GETSTARTUPTEXT" USING STUP-PORTION
050200                                  STUP-TEXT
050300                           GIVING STUP-RESULT
050400     .
050500 P120-99.
050600     EXIT.
050700******************************************************************
050800* Parameterzeile zerlegen: nur das crawl-Verzeichnis.            *
050900******************************************************************
051000 S100-PARSE-PARAMETER SECTION.
051100 S100-00.
051200     MOVE ZERO TO C4-I1
051300     UNSTRING STUP-TEXT DELIMITED BY ALL SPACE
051400         INTO W-CRAWL-DIR W-STUP-RESTTEXT
051500         TALLYING IN C4-I1
051600     END-UNSTRING
051700     IF  C4-I1 < 1
051800         DISPLAY K-MODUL ": zu wenig Parameter"
051900         SET PRG-ABBRUCH TO TRUE
052000         GO TO S100-99
052100     END-IF
052200     STRING W-CRAWL-DIR DELIMITED BY SPACE
052300            "/"          DELIMITED BY SIZE
052400            CRL-FILE-URLS DELIMITED BY SPACE
052500            INTO W-URLS-PFAD
052600     STRING W-CRAWL-DIR DELIMITED BY SPACE
052700            "/"          DELIMITED BY SIZE
052800            CRL-FILE-FILES DELIMITED BY SPACE
052900            INTO W-FILES-PFAD
053000     STRING W-CRAWL-DIR DELIMITED BY SPACE
053100            "/"          DELIMITED BY SIZE
053200            CRL-FILE-MATCHES DELIMITED BY SPACE
053300            INTO W-MATCHES-PFAD
053400     .
053500 S100-99.
053600     EXIT.
053700******************************************************************
053800* Mengenverwaltung: aufsteigend sortierte Einfuegung mit Dedup-  *
053900* Test (acht gleichartige, je auf ihre Tabelle zugeschnittene    *
054000* Auspraegungen - Business Rule "set semantics").                *
054100******************************************************************
054200 S310-EINFUEGE-URL SECTION.
054300 S310-00.
054400     SET W-US-IX TO 1
054500     PERFORM S3101-SUCHSCHLEIFE THRU S3101-EXIT
054600             UNTIL W-US-IX > W-US-ANZAHL
054700             OR W-US-WERT(W-US-IX) NOT LESS THAN W-NEUER-WERT
054800     IF  W-US-IX <= W-US-ANZAHL
054900             AND W-US-WERT(W-US-IX) = W-NEUER-WERT
055000         CONTINUE
055100     ELSE
055200         PERFORM S3102-VERSCHIEBESCHLEIFE THRU S3102-EXIT
055300                 VARYING C4-I1 FROM W-US-ANZAHL BY -1
055400                 UNTIL C4-I1 < W-US-IX
055500         MOVE W-NEUER-WERT TO W-US-WERT(W-US-IX)
055600         ADD 1 TO W-US-ANZAHL
055700     END-IF
055800     .
055900 S310-99.
056000     EXIT.
056100 S3101-SUCHSCHLEIFE.
056200     SET W-US-IX UP BY 1
056300     .
056400 S3101-EXIT.
056500     EXIT.
056600 S3102-VERSCHIEBESCHLEIFE.
056700     MOVE W-US-WERT(C4-I1) TO W-US-WERT(C4-I1 + 1)
056800     .
056900 S3102-EXIT.
057000     EXIT.
057100
057200 S320-EINFUEGE-FO SECTION.
057300 S320-00.
057400     SET W-FO-IX TO 1
057500     PERFORM S3201-SUCHSCHLEIFE THRU S3201-EXIT
057600             UNTIL W-FO-IX > W-FO-ANZAHL
057700             OR W-FO-WERT(W-FO-IX) NOT LESS THAN W-NEUER-WERT
057800     IF  W-FO-IX <= W-FO-ANZAHL
057900             AND W-FO-WERT(W-FO-IX) = W-NEUER-WERT
058000         CONTINUE
058100     ELSE
058200         PERFORM S3202-VERSCHIEBESCHLEIFE THRU S3202-EXIT
058300                 VARYING C4-I2 FROM W-FO-ANZAHL BY -1
058400                 UNTIL C4-I2 < W-FO-IX
058500         MOVE W-NEUER-WERT TO W-FO-WERT(W-FO-IX)
058600         ADD 1 TO W-FO-ANZAHL
058700     END-IF
058800     .
058900 S320-99.
059000     EXIT.
059100 S3201-SUCHSCHLEIFE.
059200     SET W-FO-IX UP BY 1
059300     .
059400 S3201-EXIT.
059500     EXIT.
059600 S3202-VERSCHIEBESCHLEIFE.
059700     MOVE W-FO-WERT(C4-I2) TO W-FO-WERT(C4-I2 + 1)
059800     .
059900 S3202-EXIT.
060000     EXIT.
060100
060200 S330-EINFUEGE-FE SECTION.
060300 S330-00.
060400     SET W-FE-IX TO 1
060500     PERFORM S3301-SUCHSCHLEIFE THRU S3301-EXIT
060600             UNTIL W-FE-IX > W-FE-ANZAHL
060700             OR W-FE-WERT(W-FE-IX) NOT LESS THAN W-NEUER-WERT
060800     IF  W-FE-IX <= W-FE-ANZAHL
060900             AND W-FE-WERT(W-FE-IX) = W-NEUER-WERT
061000         CONTINUE
061100     ELSE
061200         PERFORM S3302-VERSCHIEBESCHLEIFE THRU S3302-EXIT
061300                 VARYING C4-I1 FROM W-FE-ANZAHL BY -1
061400                 UNTIL C4-I1 < W-FE-IX
061500         MOVE W-NEUER-WERT TO W-FE-WERT(W-FE-IX)
061600         ADD 1 TO W-FE-ANZAHL
061700     END-IF
061800     .
061900 S330-99.
062000     EXIT.
062100 S3301-SUCHSCHLEIFE.
062200     SET W-FE-IX UP BY 1
062300     .
062400 S3301-EXIT.
062500     EXIT.
062600 S3302-VERSCHIEBESCHLEIFE.
062700     MOVE W-FE-WERT(C4-I1) TO W-FE-WERT(C4-I1 + 1)
062800     .
062900 S3302-EXIT.
063000     EXIT.
063100
063200 S340-EINFUEGE-FT SECTION.
063300 S340-00.
063400     SET W-FT-IX TO 1
063500     PERFORM S3401-SUCHSCHLEIFE THRU S3401-EXIT
063600             UNTIL W-FT-IX > W-FT-ANZAHL
063700             OR W-FT-WERT(W-FT-IX) NOT LESS THAN W-NEUER-WERT
063800     IF  W-FT-IX <= W-FT-ANZAHL
063900             AND W-FT-WERT(W-FT-IX) = W-NEUER-WERT
064000         CONTINUE
064100     ELSE
064200         PERFORM S3402-VERSCHIEBESCHLEIFE THRU S3402-EXIT
064300                 VARYING C4-I2 FROM W-FT-ANZAHL BY -1
064400                 UNTIL C4-I2 < W-FT-IX
064500         MOVE W-NEUER-WERT TO W-FT-WERT(W-FT-IX)
064600         ADD 1 TO W-FT-ANZAHL
064700     END-IF
064800     .
064900 S340-99.
065000     EXIT.
065100 S3401-SUCHSCHLEIFE.
065200     SET W-FT-IX UP BY 1
065300     .
065400 S3401-EXIT.
065500     EXIT.
065600 S3402-VERSCHIEBESCHLEIFE.
065700     MOVE W-FT-WERT(C4-I2) TO W-FT-WERT(C4-I2 + 1)
065800     .
065900 S3402-EXIT.
066000     EXIT.
066100
066200 S350-EINFUEGE-FP SECTION.
066300 S350-00.
066400     SET W-FP-IX TO 1
066500     PERFORM S3501-SUCHSCHLEIFE THRU S3501-EXIT
066600             UNTIL W-FP-IX > W-FP-ANZAHL
066700             OR W-FP-WERT(W-FP-IX) NOT LESS THAN W-NEUER-WERT
066800     IF  W-FP-IX <= W-FP-ANZAHL
066900             AND W-FP-WERT(W-FP-IX) = W-NEUER-WERT
067000         CONTINUE
067100     ELSE
067200         PERFORM S3502-VERSCHIEBESCHLEIFE THRU S3502-EXIT
067300                 VARYING C4-I1 FROM W-FP-ANZAHL BY -1
067400                 UNTIL C4-I1 < W-FP-IX
067500         MOVE W-NEUER-WERT TO W-FP-WERT(W-FP-IX)
067600         ADD 1 TO W-FP-ANZAHL
067700     END-IF
067800     .
067900 S350-99.
068000     EXIT.
068100 S3501-SUCHSCHLEIFE.
068200     SET W-FP-IX UP BY 1
068300     .
068400 S3501-EXIT.
068500     EXIT.
068600 S3502-VERSCHIEBESCHLEIFE.
068700     MOVE W-FP-WERT(C4-I1) TO W-FP-WERT(C4-I1 + 1)
068800     .
068900 S3502-EXIT.
069000     EXIT.
069100
069200 S360-EINFUEGE-FR SECTION.
069300 S360-00.
069400     SET W-FR-IX TO 1
069500     PERFORM S3601-SUCHSCHLEIFE THRU S3601-EXIT
069600             UNTIL W-FR-IX > W-FR-ANZAHL
069700             OR W-FR-WERT(W-FR-IX) NOT LESS THAN W-NEUER-WERT
069800     IF  W-FR-IX <= W-FR-ANZAHL
069900             AND W-FR-WERT(W-FR-IX) = W-NEUER-WERT
070000         CONTINUE
070100     ELSE
070200         PERFORM S3602-VERSCHIEBESCHLEIFE THRU S3602-EXIT
070300                 VARYING C4-I2 FROM W-FR-ANZAHL BY -1
070400                 UNTIL C4-I2 < W-FR-IX
070500         MOVE W-NEUER-WERT TO W-FR-WERT(W-FR-IX)
070600         ADD 1 TO W-FR-ANZAHL
070700     END-IF
070800     .
070900 S360-99.
071000     EXIT.
071100 S3601-SUCHSCHLEIFE.
071200     SET W-FR-IX UP BY 1
071300     .
071400 S3601-EXIT.
071500     EXIT.
071600 S3602-VERSCHIEBESCHLEIFE.
071700     MOVE W-FR-WERT(C4-I2) TO W-FR-WERT(C4-I2 + 1)
071800     .
071900 S3602-EXIT.
072000     EXIT.
072100
072200 S370-EINFUEGE-MP SECTION.
072300 S370-00.
072400     SET W-MP-IX TO 1
072500     PERFORM S3701-SUCHSCHLEIFE THRU S3701-EXIT
072600             UNTIL W-MP-IX > W-MP-ANZAHL
072700             OR W-MP-WERT(W-MP-IX) NOT LESS THAN W-NEUER-WERT
072800     IF  W-MP-IX <= W-MP-ANZAHL
072900             AND W-MP-WERT(W-MP-IX) = W-NEUER-WERT
073000         CONTINUE
073100     ELSE
073200         PERFORM S3702-VERSCHIEBESCHLEIFE THRU S3702-EXIT
073300                 VARYING C4-I1 FROM W-MP-ANZAHL BY -1
073400                 UNTIL C4-I1 < W-MP-IX
073500         MOVE W-NEUER-WERT TO W-MP-WERT(W-MP-IX)
073600         ADD 1 TO W-MP-ANZAHL
073700     END-IF
073800     .
073900 S370-99.
074000     EXIT.
074100 S3701-SUCHSCHLEIFE.
074200     SET W-MP-IX UP BY 1
074300     .
074400 S3701-EXIT.
074500     EXIT.
074600 S3702-VERSCHIEBESCHLEIFE.
074700     MOVE W-MP-WERT(C4-I1) TO W-MP-WERT(C4-I1 + 1)
074800     .
074900 S3702-EXIT.
075000     EXIT.
075100
075200 S380-EINFUEGE-DK SECTION.
075300 S380-00.
075400     SET W-DK-IX TO 1
075500     PERFORM S3801-SUCHSCHLEIFE THRU S3801-EXIT
075600             UNTIL W-DK-IX > W-DK-ANZAHL
075700             OR W-DK-WERT(W-DK-IX) NOT LESS THAN W-NEUER-WERT
075800     IF  W-DK-IX <= W-DK-ANZAHL
075900             AND W-DK-WERT(W-DK-IX) = W-NEUER-WERT
076000         CONTINUE
076100     ELSE
076200         PERFORM S3802-VERSCHIEBESCHLEIFE THRU S3802-EXIT
076300                 VARYING C4-I2 FROM W-DK-ANZAHL BY -1
076400                 UNTIL C4-I2 < W-DK-IX
076500         MOVE W-NEUER-WERT TO W-DK-WERT(W-DK-IX)
076600         ADD 1 TO W-DK-ANZAHL
076700     END-IF
076800     .
076900 S380-99.
077000     EXIT.
077100 S3801-SUCHSCHLEIFE.
077200     SET W-DK-IX UP BY 1
077300     .
077400 S3801-EXIT.
077500     EXIT.
077600 S3802-VERSCHIEBESCHLEIFE.
077700     MOVE W-DK-WERT(C4-I2) TO W-DK-WERT(C4-I2 + 1)
077800     .
077900 S3802-EXIT.
078000     EXIT.
078100******************************************************************
078200* Ein Stufenverzeichnis einlesen (CBL_DIR_SCAN/CBL_READ_DIR) und *
078300* danach gegen die zugehoerige Metadaten-Menge auf Bijektion     *
078400* pruefen (KR-0389: Extrakt/Tokens erst ab Schritt 3 vorhanden). *
078500******************************************************************
078600 S500-VERGLEICHE-EIN-VERZ SECTION.
078700 S500-00.
078800     MOVE ZERO TO W-DK-ANZAHL
078900     PERFORM S510-BAUE-VERZEICHNIS
079000     EVALUATE TRUE
079100         WHEN W-VERZEICHNIS-PFAD = CRL-DIR-ORIGINAL
079200             PERFORM S600-VGL-ORIGINAL
079300         WHEN W-VERZEICHNIS-PFAD = CRL-DIR-EXTRAKT
079400             PERFORM S610-VGL-EXTRAKT
079500         WHEN W-VERZEICHNIS-PFAD = CRL-DIR-TOKENS
079600             PERFORM S620-VGL-TOKENS
079700         WHEN W-VERZEICHNIS-PFAD = CRL-DIR-POSLEMMA
079800             PERFORM S630-VGL-POSLEMMA
079900         WHEN W-VERZEICHNIS-PFAD = CRL-DIR-PARSE
080000             PERFORM S640-VGL-PARSE
080100     END-EVALUATE
080200     .
080300 S500-99.
080400     EXIT.
080500
080600 S510-BAUE-VERZEICHNIS SECTION.
080700 S510-00.
080800     MOVE SPACES TO W-VOLLER-PFAD
080900     STRING W-CRAWL-DIR        DELIMITED BY SPACE
081000            "/"                DELIMITED BY SIZE
081100            W-VERZEICHNIS-PFAD DELIMITED BY SPACE
081200            INTO W-VOLLER-PFAD
081300     CALL "CBL_DIR_SCAN" USING W-VOLLER-PFAD C4-DIR-HANDLE
081400                         GIVING C4-RC
081500     IF  C4-RC NOT = 0
081600         GO TO S510-99
081700     END-IF
081800     PERFORM S520-VERZEICHNISSCHLEIFE THRU S520-EXIT
081900         UNTIL C4-RC NOT = 0
082000     CALL "CBL_CLOSE_DIR" USING C4-DIR-HANDLE
082100     .
082200 S510-99.
082300     EXIT.
082400
082500 S520-VERZEICHNISSCHLEIFE.
082600     CALL "CBL_READ_DIR" USING C4-DIR-HANDLE W-DATEINAME
082700                         GIVING C4-RC
082800     IF  C4-RC NOT = 0
082900         GO TO S520-EXIT
083000     END-IF
083100     MOVE W-DATEINAME TO W-NEUER-WERT
083200     PERFORM S380-EINFUEGE-DK
083300     .
083400 S520-EXIT.
083500     EXIT.
083600******************************************************************
083700* S600-S640: Bijektion Metadaten-Menge <-> W-DISK-SATZ je Stufe. *
083800******************************************************************
083900 S600-VGL-ORIGINAL SECTION.
084000 S600-00.
084100     PERFORM S601-PRUEFE-EINE-URL THRU S601-EXIT
084200             VARYING W-US-IX FROM 1 BY 1
084300             UNTIL W-US-IX > W-US-ANZAHL
084400     PERFORM S602-PRUEFE-EINE-DK THRU S602-EXIT
084500             VARYING W-DK-IX FROM 1 BY 1
084600             UNTIL W-DK-IX > W-DK-ANZAHL
084700     .
084800 S600-99.
084900     EXIT.
085000 S601-PRUEFE-EINE-URL.
085100     SET W-DK-IX TO 1
085200     SEARCH ALL W-DK-WERT
085300         AT END
085400             DISPLAY K-MODUL, ": original/ - Datei fehlt - ",
085500                 W-US-WERT(W-US-IX)
085600             ADD 1 TO C18-INKONSISTENZEN
085700         WHEN W-DK-WERT(W-DK-IX) = W-US-WERT(W-US-IX)
085800             CONTINUE
085900     END-SEARCH
086000     .
086100 S601-EXIT.
086200     EXIT.
086300 S602-PRUEFE-EINE-DK.
086400     SET W-US-IX TO 1
086500     SEARCH ALL W-US-WERT
086600         AT END
086700             DISPLAY K-MODUL,
086800                 ": original/ - Datei ohne urls.txt-Zeile - ",
086900                 W-DK-WERT(W-DK-IX)
087000             ADD 1 TO C18-INKONSISTENZEN
087100         WHEN W-US-WERT(W-US-IX) = W-DK-WERT(W-DK-IX)
087200             CONTINUE
087300     END-SEARCH
087400     .
087500 S602-EXIT.
087600     EXIT.
087700
087800 S610-VGL-EXTRAKT SECTION.
087900 S610-00.
088000     PERFORM S611-PRUEFE-EINE-FE THRU S611-EXIT
088100             VARYING W-FE-IX FROM 1 BY 1
088200             UNTIL W-FE-IX > W-FE-ANZAHL
088300     PERFORM S612-PRUEFE-EINE-DK THRU S612-EXIT
088400             VARYING W-DK-IX FROM 1 BY 1
088500             UNTIL W-DK-IX > W-DK-ANZAHL
088600     .
088700 S610-99.
088800     EXIT.
088900 S611-PRUEFE-EINE-FE.
089000     SET W-DK-IX TO 1
089100     SEARCH ALL W-DK-WERT
089200         AT END
089300             DISPLAY K-MODUL,
089400                 ": 01_Originale/ - Datei fehlt - ",
089500                 W-FE-WERT(W-FE-IX)
089600             ADD 1 TO C18-INKONSISTENZEN
089700         WHEN W-DK-WERT(W-DK-IX) = W-FE-WERT(W-FE-IX)
089800             CONTINUE
089900     END-SEARCH
090000     .
090100 S611-EXIT.
090200     EXIT.
090300 S612-PRUEFE-EINE-DK.
090400     SET W-FE-IX TO 1
090500     SEARCH ALL W-FE-WERT
090600         AT END
090700             DISPLAY K-MODUL,
090800                 ": 01_Originale/ - Datei ohne files.txt-",
090900                 "Zeile - ", W-DK-WERT(W-DK-IX)
091000             ADD 1 TO C18-INKONSISTENZEN
091100         WHEN W-FE-WERT(W-FE-IX) = W-DK-WERT(W-DK-IX)
091200             CONTINUE
091300     END-SEARCH
091400     .
091500 S612-EXIT.
091600     EXIT.
091700
091800 S620-VGL-TOKENS SECTION.
091900 S620-00.
092000     PERFORM S621-PRUEFE-EINE-FT THRU S621-EXIT
092100             VARYING W-FT-IX FROM 1 BY 1
092200             UNTIL W-FT-IX > W-FT-ANZAHL
092300     PERFORM S622-PRUEFE-EINE-DK THRU S622-EXIT
092400             VARYING W-DK-IX FROM 1 BY 1
092500             UNTIL W-DK-IX > W-DK-ANZAHL
092600     .
092700 S620-99.
092800     EXIT.
092900 S621-PRUEFE-EINE-FT.
093000     SET W-DK-IX TO 1
093100     SEARCH ALL W-DK-WERT
093200         AT END
093300             DISPLAY K-MODUL,
093400                 ": 02_Tokenisierung/ - Datei fehlt - ",
093500                 W-FT-WERT(W-FT-IX)
093600             ADD 1 TO C18-INKONSISTENZEN
093700         WHEN W-DK-WERT(W-DK-IX) = W-FT-WERT(W-FT-IX)
093800             CONTINUE
093900     END-SEARCH
094000     .
094100 S621-EXIT.
094200     EXIT.
094300 S622-PRUEFE-EINE-DK.
094400     SET W-FT-IX TO 1
094500     SEARCH ALL W-FT-WERT
094600         AT END
094700             DISPLAY K-MODUL,
094800                 ": 02_Tokenisierung/ - Datei ohne files.",
094900                 "txt-Zeile - ", W-DK-WERT(W-DK-IX)
095000             ADD 1 TO C18-INKONSISTENZEN
095100         WHEN W-FT-WERT(W-FT-IX) = W-DK-WERT(W-DK-IX)
095200             CONTINUE
095300     END-SEARCH
095400     .
095500 S622-EXIT.
095600     EXIT.
095700
095800 S630-VGL-POSLEMMA SECTION.
095900 S630-00.
096000     PERFORM S631-PRUEFE-EINE-FP THRU S631-EXIT
096100             VARYING W-FP-IX FROM 1 BY 1
096200             UNTIL W-FP-IX > W-FP-ANZAHL
096300     PERFORM S632-PRUEFE-EINE-DK THRU S632-EXIT
096400             VARYING W-DK-IX FROM 1 BY 1
096500             UNTIL W-DK-IX > W-DK-ANZAHL
096600     .
096700 S630-99.
096800     EXIT.
096900 S631-PRUEFE-EINE-FP.
097000     SET W-DK-IX TO 1
097100     SEARCH ALL W-DK-WERT
097200         AT END
097300             DISPLAY K-MODUL,
097400                 ": 03_POS_Lemma/ - Datei fehlt - ",
097500                 W-FP-WERT(W-FP-IX)
097600             ADD 1 TO C18-INKONSISTENZEN
097700         WHEN W-DK-WERT(W-DK-IX) = W-FP-WERT(W-FP-IX)
097800             CONTINUE
097900     END-SEARCH
098000     .
098100 S631-EXIT.
098200     EXIT.
098300 S632-PRUEFE-EINE-DK.
098400     SET W-FP-IX TO 1
098500     SEARCH ALL W-FP-WERT
098600         AT END
098700             DISPLAY K-MODUL,
098800                 ": 03_POS_Lemma/ - Datei ohne files.txt-",
098900                 "Zeile - ", W-DK-WERT(W-DK-IX)
099000             ADD 1 TO C18-INKONSISTENZEN
099100         WHEN W-FP-WERT(W-FP-IX) = W-DK-WERT(W-DK-IX)
099200             CONTINUE
099300     END-SEARCH
099400     .
099500 S632-EXIT.
099600     EXIT.
099700
099800 S640-VGL-PARSE SECTION.
099900 S640-00.
100000     PERFORM S641-PRUEFE-EINE-FR THRU S641-EXIT
100100             VARYING W-FR-IX FROM 1 BY 1
100200             UNTIL W-FR-IX > W-FR-ANZAHL
100300     PERFORM S642-PRUEFE-EINE-DK THRU S642-EXIT
100400             VARYING W-DK-IX FROM 1 BY 1
100500             UNTIL W-DK-IX > W-DK-ANZAHL
100600     .
100700 S640-99.
100800     EXIT.
100900 S641-PRUEFE-EINE-FR.
101000     SET W-DK-IX TO 1
101100     SEARCH ALL W-DK-WERT
101200         AT END
101300             DISPLAY K-MODUL, ": 04_Parse/ - Datei fehlt - ",
101400                 W-FR-WERT(W-FR-IX)
101500             ADD 1 TO C18-INKONSISTENZEN
101600         WHEN W-DK-WERT(W-DK-IX) = W-FR-WERT(W-FR-IX)
101700             CONTINUE
101800     END-SEARCH
101900     .
102000 S641-EXIT.
102100     EXIT.
102200 S642-PRUEFE-EINE-DK.
102300     SET W-FR-IX TO 1
102400     SEARCH ALL W-FR-WERT
102500         AT END
102600             DISPLAY K-MODUL,
102700                 ": 04_Parse/ - Datei ohne files.txt-",
102800                 "Zeile - ", W-DK-WERT(W-DK-IX)
102900             ADD 1 TO C18-INKONSISTENZEN
103000         WHEN W-FR-WERT(W-FR-IX) = W-DK-WERT(W-DK-IX)
103100             CONTINUE
103200     END-SEARCH
103300     .
103400 S642-EXIT.
103500     EXIT.
103600******************************************************************
103700* Common: Tab-getrennte Zeile in CRL-SPALTEN-PUFFER zerlegen.    *
103800* Leere Endspalten bleiben erhalten (Business Rule "keeps empty  *
103900* trailing fields").                                             *
104000******************************************************************
104100 K100-SPLIT-TAB-LINE SECTION.
104200 K100-00.
104300     MOVE ZERO TO C4-I1
104400     UNSTRING W-ZEILE DELIMITED BY "09"X
104500         INTO CRL-SPALTE(1) CRL-SPALTE(2) CRL-SPALTE(3)
104600              CRL-SPALTE(4) CRL-SPALTE(5) CRL-SPALTE(6)
104700              CRL-SPALTE(7) CRL-SPALTE(8)
104800         TALLYING IN C4-I1
104900     END-UNSTRING
105000     MOVE C4-I1 TO CRL-SPALTEN-ANZAHL
105100     .
105200 K100-99.
105300     EXIT.
