000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ORPDRV0O.
000300 AUTHOR.        H. R. KOLLER.
000400 INSTALLATION.  BATCH SOFTWARE ABTEILUNG.
000500 DATE-WRITTEN.  1999-02-15.
000600 DATE-COMPILED.
000700 SECURITY.      INTERN - NUR FUER CRAWLIB-BATCHLAUF.
000800******************************************************************
000900* Letzte Aenderung :: 2012-06-04                                 *
001000* Letzte Version   :: A.03.00                                    *
001100* Kurzbeschreibung :: Driver "DeleteOrphaned" - bereinigt einen  *
001200*                     Ablagebaum um Dateien und Metazeilen, die  *
001300*                     keiner vollstaendig referenzierten Doku-   *
001400*                     mentfamilie mehr angehoert.               *
001500*                                                               *
001600* Aenderungen (Version und Datum in Variable K-MODUL pflegen)    *
001700*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!! *
001800*----------------------------------------------------------------*
001900* Vers.   | Datum      | von | Kommentar                         *
002000*---------|------------|-----|-----------------------------------*
002100* A.00.00 | 1999-02-15 | HRK | Neuerstellung fuer B57-CRAWLIB    *
002200* A.01.00 | 2001-05-14 | SDW | Ruft CRLDEL0M MODUS K fuer urls/  *
002300*         |            |     | matches statt Einzelcode           KR-0071 
002400* A.02.00 | 2003-02-20 | GTH | Y2K-Nacharbeit, CRL-RUN-STAMP auf *
002500*         |            |     | vierstelliges Jahr                 KR-0154 
002600* A.03.00 | 2012-06-04 | LOR | 03a_ParserInput mit in die        *
002700*         |            |     | Verzeichnisbereinigung             KR-0361 
002800*----------------------------------------------------------------*
002900*                                                               *
003000* Programmbeschreibung                                           *
003100* --------------------                                           *
003200* Parameter (ueber GETSTARTUPTEXT, blank-getrennt):             *
003300*    <crawl-verzeichnis> [MOCK]                                 *
003400* Eine Dokumentfamilie gilt als konsistent, wenn ihre ORIGINAL- *
003500* Datei in urls.txt referenziert ist UND tatsaechlich in        *
003600* original/ existiert, ihre POSLEMMA-Datei in matches.txt       *
003700* referenziert ist, und alle vier abgeleiteten Dateien          *
003800* (Extrakt/Tokens/Poslemma/Parse) physisch vorhanden sind.      *
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     CLASS TAB-ZEICHEN IS "09"X.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT CRL-URLS-FILE    ASSIGN TO W-URLS-PFAD
004800         ORGANIZATION LINE SEQUENTIAL
004900         FILE STATUS  IS DATEI-STATUS.
005000     SELECT CRL-MATCHES-FILE ASSIGN TO W-MATCHES-PFAD
005100         ORGANIZATION LINE SEQUENTIAL
005200         FILE STATUS  IS DATEI-STATUS.
005300     SELECT CRL-FILES-SRC    ASSIGN TO W-FILES-PFAD
005400         ORGANIZATION LINE SEQUENTIAL
005500         FILE STATUS  IS DATEI-STATUS.
005600     SELECT CRL-FILES-OUT    ASSIGN TO W-FILES-PFAD
005700         ORGANIZATION LINE SEQUENTIAL
005800         FILE STATUS  IS DATEI-STATUS.
005900     SELECT CRL-FILES-TMP    ASSIGN TO W-FILES-TMP-PFAD
006000         ORGANIZATION LINE SEQUENTIAL
006100         FILE STATUS  IS DATEI-STATUS.
006200*
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  CRL-URLS-FILE.
006600 01  CRL-URLS-ZEILE              PIC X(2000).
006700 FD  CRL-MATCHES-FILE.
006800 01  CRL-MATCHES-ZEILE           PIC X(2000).
006900 FD  CRL-FILES-SRC.
007000 01  CRL-FILES-SRC-ZEILE         PIC X(2000).
007100 FD  CRL-FILES-OUT.
007200 01  CRL-FILES-OUT-ZEILE         PIC X(2000).
007300 FD  CRL-FILES-TMP.
007400 01  CRL-FILES-TMP-ZEILE         PIC X(2000).
007500*
007600 WORKING-STORAGE SECTION.
007700     COPY CRLSCHC.
007800     COPY CRLRECC.
007900     COPY CRLPATHC.
008000*----------------------------------------------------------------*
008100* Comp-Felder: Praefix Cn mit n = Anzahl Digits                  *
008200*----------------------------------------------------------------*
008300 01  COMP-FELDER.
008400     05  C4-ANZ                  PIC S9(04) COMP VALUE 0.
008500     05  C4-I1                   PIC S9(04) COMP VALUE 0.
008600     05  C4-I2                   PIC S9(04) COMP VALUE 0.
008700     05  C4-RC                   PIC S9(04) COMP VALUE 0.
008800     05  C4-DIR-HANDLE           PIC S9(09) COMP VALUE 0.
008900     05  C18-GELESEN             PIC S9(18) COMP-3 VALUE 0.
009000     05  C18-VERWORFEN           PIC S9(18) COMP-3 VALUE 0.
009100     05  C18-BEHALTEN            PIC S9(18) COMP-3 VALUE 0.
009200     05  C18-DATEIEN-GELOESCHT   PIC S9(18) COMP-3 VALUE 0.
009300     05  FILLER                  PIC X(04) VALUE SPACES.
009400*----------------------------------------------------------------*
009500* Display-Felder: Praefix D                                      *
009600*----------------------------------------------------------------*
009700 01  DISPLAY-FELDER.
009800     05  D-NUM4                  PIC -9(04).
009900     05  D-NUM9                  PIC 9(09).
010000     05  FILLER                  PIC X(04) VALUE SPACES.
010100*----------------------------------------------------------------*
010200* Felder mit konstantem Inhalt: Praefix K                        *
010300*----------------------------------------------------------------*
010400 01  KONSTANTE-FELDER.
010500     05  K-MODUL                 PIC X(08) VALUE "ORPDRV0O".
010600     05  FILLER                  PIC X(04) VALUE SPACES.
010700*----------------------------------------------------------------*
010800* Uebergabeblock an GETSTARTUPTEXT (Tandem-Betriebssystemruf).   *
010900*----------------------------------------------------------------*
011000 01  STUP-PARAMETER.
011100     05  STUP-RESULT             PIC S9(04) COMP VALUE 0.
011200     05  STUP-CPLIST             PIC  9(09) COMP VALUE 0.
011300     05  STUP-PORTION            PIC  X(30) VALUE "STRING".
011400     05  STUP-TEXT               PIC X(200).
011500*----------------------------------------------------------------*
011600* Arbeitsfelder: Praefix W                                       *
011700*----------------------------------------------------------------*
011800 01  WORK-FELDER.
011900     05  W-CRAWL-DIR             PIC X(200).
012000     05  W-URLS-PFAD             PIC X(200).
012100     05  W-MATCHES-PFAD          PIC X(200).
012200     05  W-FILES-PFAD            PIC X(200).
012300     05  W-FILES-TMP-PFAD        PIC X(200).
012400     05  W-VERZEICHNIS-PFAD      PIC X(200).
012500     05  W-VOLLER-PFAD           PIC X(300).
012600     05  W-DATEINAME             PIC X(80).
012700     05  W-MOCK-SCHALTER         PIC X(01) VALUE "N".
012800         88  W-MOCK                       VALUE "J".
012900     05  W-ZEILE                 PIC X(2000).
013000     05  W-NEUER-WERT            PIC X(80).
013100     05  W-STUP-RESTTEXT         PIC X(200).
013200     05  W-KONSISTENT-FLAG       PIC X(01) VALUE "N".
013300         88  W-KONSISTENT                 VALUE "J".
013400     05  W-VORHANDEN-FLAG        PIC X(01) VALUE "N".
013500         88  W-DATEI-VORHANDEN            VALUE "J".
013600     05  FILLER                  PIC X(08) VALUE SPACES.
013700*    REDEFINES: kuenftige zeichenweise Pruefung von Datei-
013800*    endungen bei der Verzeichnisbereinigung (heute ungenutzt).
013900 01  W-DATEINAME-ZEICHEN REDEFINES W-DATEINAME.
014000     05  W-DN-ZEICHEN            PIC X OCCURS 80
014100                                      INDEXED BY W-DN-IX.
014200*----------------------------------------------------------------*
014300* Rueckgabebereich fuer CBL_CHECK_FILE_EXIST (Existenzpruefung   *
014400* einer einzelnen Datei ueber das Betriebssystemutility).        *
014500*----------------------------------------------------------------*
014600 01  W-DATEI-INFO.
014700     05  W-DI-GROESSE            PIC X(08).
014800     05  W-DI-DATUM              PIC X(04).
014900     05  W-DI-ZEIT               PIC X(04).
015000     05  FILLER                  PIC X(04) VALUE SPACES.
015100*----------------------------------------------------------------*
015200* Sortierte Mengen (SEARCH ALL): Tabellenende mit HIGH-VALUES   *
015300* vorbelegt, damit die Binaersuche ueber die volle OCCURS-      *
015400* Breite trotz teilweiser Fuellung eine aufsteigende Folge      *
015500* sieht (GnuCOBOL --without-db: keine indizierten Dateien).     *
015600*----------------------------------------------------------------*
015700 01  W-URL-OK-SATZ.
015800     05  W-UOK-WERT              PIC X(80) OCCURS 5000
015900             ASCENDING KEY IS W-UOK-WERT
016000             INDEXED BY W-UOK-IX
016100             VALUE HIGH-VALUES.
016200     05  W-UOK-ANZAHL            PIC S9(05) COMP VALUE 0.
016300     05  FILLER                  PIC X(04) VALUE SPACES.
016400 01  W-MATCH-OK-SATZ.
016500     05  W-MOK-WERT              PIC X(80) OCCURS 5000
016600             ASCENDING KEY IS W-MOK-WERT
016700             INDEXED BY W-MOK-IX
016800             VALUE HIGH-VALUES.
016900     05  W-MOK-ANZAHL            PIC S9(05) COMP VALUE 0.
017000     05  FILLER                  PIC X(04) VALUE SPACES.
017100 01  W-HAS-ORIGINAL-SATZ.
017200     05  W-HO-WERT               PIC X(80) OCCURS 5000
017300             ASCENDING KEY IS W-HO-WERT
017400             INDEXED BY W-HO-IX
017500             VALUE HIGH-VALUES.
017600     05  W-HO-ANZAHL             PIC S9(05) COMP VALUE 0.
017700     05  FILLER                  PIC X(04) VALUE SPACES.
017800 01  W-HAS-EXTRAKT-SATZ.
017900     05  W-HE-WERT               PIC X(80) OCCURS 5000
018000             ASCENDING KEY IS W-HE-WERT
018100             INDEXED BY W-HE-IX
018200             VALUE HIGH-VALUES.
018300     05  W-HE-ANZAHL             PIC S9(05) COMP VALUE 0.
018400     05  FILLER                  PIC X(04) VALUE SPACES.
018500 01  W-HAS-TOKENS-SATZ.
018600     05  W-HT-WERT               PIC X(80) OCCURS 5000
018700             ASCENDING KEY IS W-HT-WERT
018800             INDEXED BY W-HT-IX
018900             VALUE HIGH-VALUES.
019000     05  W-HT-ANZAHL             PIC S9(05) COMP VALUE 0.
019100     05  FILLER                  PIC X(04) VALUE SPACES.
019200 01  W-HAS-POSLEMMA-SATZ.
019300     05  W-HP-WERT               PIC X(80) OCCURS 5000
019400             ASCENDING KEY IS W-HP-WERT
019500             INDEXED BY W-HP-IX
019600             VALUE HIGH-VALUES.
019700     05  W-HP-ANZAHL             PIC S9(05) COMP VALUE 0.
019800     05  FILLER                  PIC X(04) VALUE SPACES.
019900 01  W-HAS-PARSE-SATZ.
020000     05  W-HR-WERT               PIC X(80) OCCURS 5000
020100             ASCENDING KEY IS W-HR-WERT
020200             INDEXED BY W-HR-IX
020300             VALUE HIGH-VALUES.
020400     05  W-HR-ANZAHL             PIC S9(05) COMP VALUE 0.
020500     05  FILLER                  PIC X(04) VALUE SPACES.
020600*----------------------------------------------------------------*
020700* Uebergabeblock fuer CALL "CRLDEL0M" (siehe dortige LINKAGE).  *
020800*----------------------------------------------------------------*
020900 01  LINK-REC.
021000     05  LINK-HDR.
021100         10  LINK-METADATA-PATH  PIC X(200).
021200         10  LINK-TEMP-PATH      PIC X(200).
021300         10  LINK-SPALTEN-INDEX  PIC S9(04) COMP.
021400         10  LINK-MODUS          PIC X(01).
021500             88  LINK-MODUS-DROP         VALUE "D".
021600             88  LINK-MODUS-KEEP         VALUE "K".
021700         10  LINK-MOCK-FLAG      PIC X(01).
021800             88  LINK-MOCK               VALUE "J".
021900         10  LINK-RC             PIC S9(04) COMP.
022000     05  LINK-ERGEBNIS.
022100         10  LINK-ZEILEN-GELESEN     PIC S9(09) COMP.
022200         10  LINK-ZEILEN-GELOESCHT   PIC S9(09) COMP.
022300     05  LINK-SCHLUESSELSATZ.
022400         10  LINK-SCHLUESSEL     PIC X(80) OCCURS 5000
022500                 ASCENDING KEY IS LINK-SCHLUESSEL
022600                 INDEXED BY LINK-SCH-IX
022700                 VALUE HIGH-VALUES.
022800         10  LINK-SCHLUESSEL-ANZAHL  PIC S9(05) COMP.
022900*
023000 PROCEDURE DIVISION.
023100******************************************************************
023200* Steuerungs-Section                                             *
023300******************************************************************
023400 A100-STEUERUNG SECTION.
023500 A100-00.
023600     PERFORM C000-INIT
023700     PERFORM B000-VORLAUF
023800     IF  PRG-ABBRUCH
023900         STOP RUN
024000     END-IF
024100     PERFORM B100-SAMMLE-URL-SET
024200     PERFORM B200-SAMMLE-MATCH-SET
024300     PERFORM B300-VERARBEITE-FILES
024400     PERFORM B400-FILTER-URLS
024500     PERFORM B410-FILTER-MATCHES
024600     PERFORM B500-BEREINIGE-VERZEICHNISSE
024700     PERFORM B090-ENDE
024800     STOP RUN
024900     .
025000 A100-99.
025100     EXIT.
025200******************************************************************
025300* Initialisierung                                                *
025400******************************************************************
025500 C000-INIT SECTION.
025600 C000-00.
025700     INITIALIZE SCHALTER
025800                COMP-FELDER
025900                DISPLAY-FELDER
026000                WORK-FELDER
026100     MOVE ZERO TO W-UOK-ANZAHL W-MOK-ANZAHL
026200                  W-HO-ANZAHL W-HE-ANZAHL W-HT-ANZAHL
026300                  W-HP-ANZAHL W-HR-ANZAHL
026400     .
026500 C000-99.
026600     EXIT.
026700******************************************************************
026800* Vorlauf: Parameter holen und zerlegen                          *
026900******************************************************************
027000 B000-VORLAUF SECTION.
027100 B000-00.
027200     PERFORM P120-GETSTARTUPTEXT
027300     PERFORM S100-PARSE-PARAMETER
027400     .
027500 B000-99.
027600     EXIT.
027700******************************************************************
027800* urls.txt lesen: ORIGINAL-Dateiname gilt als "URL-gedeckt",     *
027900* wenn die Datei tatsaechlich in original/ existiert.            *
028000******************************************************************
028100 B100-SAMMLE-URL-SET SECTION.
028200 B100-00.
028300     OPEN INPUT CRL-URLS-FILE
028400     IF  NOT DATEI-OK
028500         DISPLAY K-MODUL ": urls.txt nicht lesbar - ", W-URLS-PFAD
028600         SET PRG-ABBRUCH TO TRUE
028700         GO TO B100-99
028800     END-IF
028900     PERFORM B110-URL-SCHLEIFE THRU B110-EXIT
029000         UNTIL DATEI-EOF
029100     CLOSE CRL-URLS-FILE
029200     MOVE "00" TO DATEI-STATUS
029300     .
029400 B100-99.
029500     EXIT.
029600
029700 B110-URL-SCHLEIFE.
029800     READ CRL-URLS-FILE INTO W-ZEILE
029900         AT END
030000             SET DATEI-EOF TO TRUE
030100             GO TO B110-EXIT
030200     END-READ
030300     MOVE SPACES TO CRL-SPALTEN-PUFFER
030400     MOVE ZERO   TO CRL-SPALTEN-ANZAHL
030500     PERFORM K100-SPLIT-TAB-LINE
030600     IF  CRL-SPALTEN-ANZAHL > 0
030700         MOVE CRL-SPALTE(1) TO W-NEUER-WERT
030800         MOVE CRL-DIR-ORIGINAL TO W-VERZEICHNIS-PFAD
030900         PERFORM S200-DATEI-EXISTIERT
031000         IF  W-DATEI-VORHANDEN
031100             PERFORM S310-EINFUEGE-UOK
031200         END-IF
031300     END-IF
031400     .
031500 B110-EXIT.
031600     EXIT.
031700******************************************************************
031800* matches.txt lesen: alle referenzierten POSLEMMA-Dateinamen     *
031900* sammeln (Spalte 1).                                            *
032000******************************************************************
032100 B200-SAMMLE-MATCH-SET SECTION.
032200 B200-00.
032300     OPEN INPUT CRL-MATCHES-FILE
032400     IF  NOT DATEI-OK
032500         DISPLAY K-MODUL ": matches.txt nicht lesbar - ",
032600                 W-MATCHES-PFAD
032700         SET PRG-ABBRUCH TO TRUE
032800         GO TO B200-99
032900     END-IF
033000     PERFORM B210-MATCH-SCHLEIFE THRU B210-EXIT
033100         UNTIL DATEI-EOF
033200     CLOSE CRL-MATCHES-FILE
033300     MOVE "00" TO DATEI-STATUS
033400     .
033500 B200-99.
033600     EXIT.
033700
033800 B210-MATCH-SCHLEIFE.
033900     READ CRL-MATCHES-FILE INTO W-ZEILE
034000         AT END
034100             SET DATEI-EOF TO TRUE
034200             GO TO B210-EXIT
034300     END-READ
034400     MOVE SPACES TO CRL-SPALTEN-PUFFER
034500     MOVE ZERO   TO CRL-SPALTEN-ANZAHL
034600     PERFORM K100-SPLIT-TAB-LINE
034700     IF  CRL-SPALTEN-ANZAHL > 0
034800         MOVE CRL-SPALTE(1) TO W-NEUER-WERT
034900         PERFORM S320-EINFUEGE-MOK
035000     END-IF
035100     .
035200 B210-EXIT.
035300     EXIT.
035400******************************************************************
035500* files.txt ueber eine Temp-Kopie neu schreiben (Business Rule:  *
035600* crash-safe Umweg ueber Temp-Datei); je Zeile wird die         *
035700* Konsistenz der Dokumentfamilie geprueft (KR-0071/KR-0361).    *
035800******************************************************************
035900 B300-VERARBEITE-FILES SECTION.
036000 B300-00.
036100     OPEN INPUT  CRL-FILES-SRC
036200     IF  NOT DATEI-OK
036300         DISPLAY K-MODUL ": files.txt nicht lesbar - ",
036400                 W-FILES-PFAD
036500         SET PRG-ABBRUCH TO TRUE
036600         GO TO B300-99
036700     END-IF
036800     OPEN OUTPUT CRL-FILES-TMP
036900     PERFORM B310-KOPIERSCHLEIFE THRU B310-EXIT
037000         UNTIL DATEI-EOF
037100     CLOSE CRL-FILES-SRC
037200     CLOSE CRL-FILES-TMP
037300     OPEN INPUT  CRL-FILES-TMP
037400     OPEN OUTPUT CRL-FILES-OUT
037500     MOVE "00" TO DATEI-STATUS
037600     PERFORM B320-PRUEFSCHLEIFE THRU B320-EXIT
037700         UNTIL DATEI-EOF
037800     CLOSE CRL-FILES-TMP
037900     CLOSE CRL-FILES-OUT
038000     CALL "CBL_DELETE_FILE" USING W-FILES-TMP-PFAD
038100     .
038200 B300-99.
038300     EXIT.
038400
038500 B310-KOPIERSCHLEIFE.
038600     READ CRL-FILES-SRC INTO W-ZEILE
038700         AT END
038800             SET DATEI-EOF TO TRUE
038900             GO TO B310-EXIT
039000     END-READ
039100     WRITE CRL-FILES-TMP-ZEILE FROM W-ZEILE
039200     .
039300 B310-EXIT.
039400     EXIT.
039500
039600 B320-PRUEFSCHLEIFE.
039700     READ CRL-FILES-TMP INTO W-ZEILE
039800         AT END
039900             SET DATEI-EOF TO TRUE
040000             GO TO B320-EXIT
040100     END-READ
040200     ADD 1 TO C18-GELESEN
040300     MOVE SPACES TO CRL-SPALTEN-PUFFER
040400     MOVE ZERO   TO CRL-SPALTEN-ANZAHL
040500     PERFORM K100-SPLIT-TAB-LINE
040600     MOVE CRL-SPALTE(1) TO FIL-ORIGINAL-DATEI
040700     MOVE CRL-SPALTE(3) TO FIL-EXTRAKT-DATEI
040800     MOVE CRL-SPALTE(4) TO FIL-TOKENS-DATEI
040900     MOVE CRL-SPALTE(5) TO FIL-POSLEMMA-DATEI
041000     MOVE CRL-SPALTE(6) TO FIL-PARSE-DATEI
041100     MOVE CRL-SPALTEN-ANZAHL TO FIL-SPALTEN-ANZAHL
041200     PERFORM S330-PRUEFE-KONSISTENZ
041300     IF  W-KONSISTENT
041400         ADD 1 TO C18-BEHALTEN
041500         MOVE FIL-ORIGINAL-DATEI TO W-NEUER-WERT
041600         PERFORM S340-EINFUEGE-HO
041700         MOVE FIL-EXTRAKT-DATEI  TO W-NEUER-WERT
041800         PERFORM S350-EINFUEGE-HE
041900         MOVE FIL-TOKENS-DATEI   TO W-NEUER-WERT
042000         PERFORM S360-EINFUEGE-HT
042100         MOVE FIL-POSLEMMA-DATEI TO W-NEUER-WERT
042200         PERFORM S370-EINFUEGE-HP
042300         IF  FIL-PARSE-VORHANDEN
042400             MOVE FIL-PARSE-DATEI TO W-NEUER-WERT
042500             PERFORM S380-EINFUEGE-HR
042600         END-IF
042700         WRITE CRL-FILES-OUT-ZEILE FROM W-ZEILE
042800     ELSE
042900         ADD 1 TO C18-VERWORFEN
043000         IF  W-MOCK
043100             DISPLAY K-MODUL ": (MOCK) files.txt-Zeile",
043200                     " verworfen - ", FIL-ORIGINAL-DATEI
043300         ELSE
043400             DISPLAY K-MODUL ": files.txt-Zeile verworfen - ",
043500                     FIL-ORIGINAL-DATEI
043600         END-IF
043700     END-IF
043800     .
043900 B320-EXIT.
044000     EXIT.
044100******************************************************************
044200* urls.txt filtern (MODUS K, Testspalte = ORIGINAL) - nur Zeilen *
044300* behalten, deren ORIGINAL-Datei in einer konsistenten Familie   *
044400* steht (siehe W-HAS-ORIGINAL-SATZ aus B300).                    *
044500******************************************************************
044600 B400-FILTER-URLS SECTION.
044700 B400-00.
044800     MOVE ZERO TO LINK-SCHLUESSEL-ANZAHL
044900     PERFORM B401-BAUE-SCHLUESSELSATZ THRU B401-EXIT
045000             VARYING W-HO-IX FROM 1 BY 1
045100             UNTIL W-HO-IX > W-HO-ANZAHL
045200     MOVE SPACES TO LINK-METADATA-PATH
045300     MOVE SPACES TO LINK-TEMP-PATH
045400     STRING W-CRAWL-DIR    DELIMITED BY SPACE
045500            "/"            DELIMITED BY SIZE
045600            CRL-FILE-URLS  DELIMITED BY SPACE
045700            INTO LINK-METADATA-PATH
045800     STRING LINK-METADATA-PATH DELIMITED BY SPACE
045900            ".TMP"         DELIMITED BY SIZE
046000            INTO LINK-TEMP-PATH
046100     MOVE CRL-IDX-ORIGINAL TO LINK-SPALTEN-INDEX
046200     SET LINK-MODUS-KEEP TO TRUE
046300     IF  W-MOCK
046400         SET LINK-MOCK TO TRUE
046500     ELSE
046600         MOVE "N" TO LINK-MOCK-FLAG
046700     END-IF
046800     CALL "CRLDEL0M" USING LINK-REC
046900     IF  LINK-RC = 9999
047000         DISPLAY K-MODUL ": CRLDEL0M-Abbruch bei urls.txt"
047100         SET PRG-ABBRUCH TO TRUE
047200     END-IF
047300     .
047400 B400-99.
047500     EXIT.
047600 B401-BAUE-SCHLUESSELSATZ.
047700     ADD 1 TO LINK-SCHLUESSEL-ANZAHL
047800     SET LINK-SCH-IX TO LINK-SCHLUESSEL-ANZAHL
047900     MOVE W-HO-WERT(W-HO-IX) TO LINK-SCHLUESSEL(LINK-SCH-IX)
048000     .
048100 B401-EXIT.
048200     EXIT.
048300******************************************************************
048400* matches.txt filtern (MODUS K, Testspalte = POSLEMMA).          *
048500******************************************************************
048600 B410-FILTER-MATCHES SECTION.
048700 B410-00.
048800     MOVE ZERO TO LINK-SCHLUESSEL-ANZAHL
048900     PERFORM B411-BAUE-SCHLUESSELSATZ THRU B411-EXIT
049000             VARYING W-HP-IX FROM 1 BY 1
049100             UNTIL W-HP-IX > W-HP-ANZAHL
049200     MOVE SPACES TO LINK-METADATA-PATH
049300     MOVE SPACES TO LINK-TEMP-PATH
049400     STRING W-CRAWL-DIR      DELIMITED BY SPACE
049500            "/"              DELIMITED BY SIZE
049600            CRL-FILE-MATCHES DELIMITED BY SPACE
049700            INTO LINK-METADATA-PATH
049800     STRING LINK-METADATA-PATH DELIMITED BY SPACE
049900            ".TMP"           DELIMITED BY SIZE
050000            INTO LINK-TEMP-PATH
050100     MOVE ZERO TO LINK-SPALTEN-INDEX
050200     SET LINK-MODUS-KEEP TO TRUE
050300     IF  W-MOCK
050400         SET LINK-MOCK TO TRUE
050500     ELSE
050600         MOVE "N" TO LINK-MOCK-FLAG
050700     END-IF
050800     CALL "CRLDEL0M" USING LINK-REC
050900     IF  LINK-RC = 9999
051000         DISPLAY K-MODUL ": CRLDEL0M-Abbruch bei matches.txt"
051100         SET PRG-ABBRUCH TO TRUE
051200     END-IF
051300     .
051400 B410-99.
051500     EXIT.
051600 B411-BAUE-SCHLUESSELSATZ.
051700     ADD 1 TO LINK-SCHLUESSEL-ANZAHL
051800     SET LINK-SCH-IX TO LINK-SCHLUESSEL-ANZAHL
051900     MOVE W-HP-WERT(W-HP-IX) TO LINK-SCHLUESSEL(LINK-SCH-IX)
052000     .
052100 B411-EXIT.
052200     EXIT.
052300******************************************************************
052400* Die sechs Stufenverzeichnisse durchsuchen und jede Datei      *
052500* loeschen (bzw. unter MOCK protokollieren), deren Name nicht   *
052600* im zugehoerigen "has metadata"-Mengensatz steht (KR-0361:     *
052700* 03a_ParserInput teilt sich die PARSE-Menge mit 04_Parse).     *
052800******************************************************************
052900 B500-BEREINIGE-VERZEICHNISSE SECTION.
053000 B500-00.
053100     MOVE CRL-DIR-ORIGINAL      TO W-VERZEICHNIS-PFAD
053200     PERFORM S400-BEREINIGE-EIN-VERZ
053300     MOVE CRL-DIR-EXTRAKT       TO W-VERZEICHNIS-PFAD
053400     PERFORM S400-BEREINIGE-EIN-VERZ
053500     MOVE CRL-DIR-TOKENS        TO W-VERZEICHNIS-PFAD
053600     PERFORM S400-BEREINIGE-EIN-VERZ
053700     MOVE CRL-DIR-POSLEMMA      TO W-VERZEICHNIS-PFAD
053800     PERFORM S400-BEREINIGE-EIN-VERZ
053900     MOVE CRL-DIR-PARSE         TO W-VERZEICHNIS-PFAD
054000     PERFORM S400-BEREINIGE-EIN-VERZ
054100     MOVE CRL-DIR-PARSERINPUT   TO W-VERZEICHNIS-PFAD
054200     PERFORM S400-BEREINIGE-EIN-VERZ
054300     .
054400 B500-99.
054500     EXIT.
054600******************************************************************
054700* Nachlauf: Zusammenfassung.                                    *
054800******************************************************************
054900 B090-ENDE SECTION.
055000 B090-00.
055100     DISPLAY K-MODUL ": files.txt gelesen=", C18-GELESEN,
055200             " behalten=", C18-BEHALTEN,
055300             " verworfen=", C18-VERWORFEN
055400     DISPLAY K-MODUL ": verwaiste Dateien geloescht=",
055500             C18-DATEIEN-GELOESCHT
055600     .
055700 B090-99.
055800     EXIT.
055900******************************************************************
056000* Startup-Parameterzeile ueber das Betriebssystemutility holen.  *
056100******************************************************************
056200 P120-GETSTARTUPTEXT SECTION.
056300 P120-00.
056400     MOVE SPACE TO STUP-TEXT
056500     ENTER "GETSTARTUPTEXT" USING STUP-PORTION
056600                                  STUP-TEXT
056700                           GIVING STUP-RESULT
056800     .
056900 P120-99.
057000     EXIT.
057100******************************************************************
057200* Parameterzeile zerlegen: crawl-Verzeichnis, optional MOCK.     *
057300******************************************************************
057400 S100-PARSE-PARAMETER SECTION.
057500 S100-00.
057600     MOVE ZERO TO C4-I1
057700     UNSTRING STUP-TEXT DELIMITED BY ALL SPACE
057800         INTO W-CRAWL-DIR W-STUP-RESTTEXT
057900         TALLYING IN C4-I1
058000     END-UNSTRING
058100     IF  C4-I1 < 1
058200         DISPLAY K-MODUL ": zu wenig Parameter"
058300         SET PRG-ABBRUCH TO TRUE
058400         GO TO S100-99
058500     END-IF
058600     STRING W-CRAWL-DIR DELIMITED BY SPACE
058700            "/"          DELIMITED BY SIZE
058800            CRL-FILE-URLS DELIMITED BY SPACE
058900            INTO W-URLS-PFAD
059000     STRING W-CRAWL-DIR DELIMITED BY SPACE
059100            "/"          DELIMITED BY SIZE
059200            CRL-FILE-MATCHES DELIMITED BY SPACE
059300            INTO W-MATCHES-PFAD
059400     STRING W-CRAWL-DIR DELIMITED BY SPACE
059500            "/"          DELIMITED BY SIZE
059600            CRL-FILE-FILES DELIMITED BY SPACE
059700            INTO W-FILES-PFAD
059800     STRING W-FILES-PFAD DELIMITED BY SPACE
059900            ".TMP"       DELIMITED BY SIZE
060000            INTO W-FILES-TMP-PFAD
060100     IF  C4-I1 > 1
060200         IF  W-STUP-RESTTEXT(1:4) = "MOCK" OR "mock"
060300             SET W-MOCK TO TRUE
060400         END-IF
060500     END-IF
060600     .
060700 S100-99.
060800     EXIT.
060900******************************************************************
061000* Prueft, ob W-NEUER-WERT als Datei im Verzeichnis W-VERZ-      *
061100* EICHNIS-PFAD (rel. zu W-CRAWL-DIR) existiert (CBL_CHECK_    *
061200* FILE_EXIST). Ergebnis in W-VORHANDEN-FLAG / 88 W-DATEI-       *
061300******************************************************************
061400 S200-DATEI-EXISTIERT SECTION.
061500 S200-00.
061600     MOVE "N" TO W-VORHANDEN-FLAG
061700     IF  W-NEUER-WERT = SPACES
061800         GO TO S200-99
061900     END-IF
062000     MOVE SPACES TO W-VOLLER-PFAD
062100     STRING W-CRAWL-DIR        DELIMITED BY SPACE
062200            "/"                DELIMITED BY SIZE
062300            W-VERZEICHNIS-PFAD DELIMITED BY SPACE
062400            "/"                DELIMITED BY SIZE
062500            W-NEUER-WERT       DELIMITED BY SPACE
062600            INTO W-VOLLER-PFAD
062700     CALL "CBL_CHECK_FILE_EXIST" USING W-VOLLER-PFAD W-DATEI-INFO
062800                                 GIVING C4-RC
062900     IF  C4-RC = 0
063000         SET W-DATEI-VORHANDEN TO TRUE
063100     END-IF
063200     .
063300 S200-99.
063400     EXIT.
063500******************************************************************
063600* Ein Stufenverzeichnis durchsuchen (CBL_DIR_SCAN/CBL_READ_DIR)  *
063700* und jede nicht referenzierte Datei loeschen bzw. protokoll-   *
063800******************************************************************
063900 S400-BEREINIGE-EIN-VERZ SECTION.
064000 S400-00.
064100     MOVE SPACES TO W-VOLLER-PFAD
064200     STRING W-CRAWL-DIR        DELIMITED BY SPACE
064300            "/"                DELIMITED BY SIZE
064400            W-VERZEICHNIS-PFAD DELIMITED BY SPACE
064500            INTO W-VOLLER-PFAD
064600     CALL "CBL_DIR_SCAN" USING W-VOLLER-PFAD C4-DIR-HANDLE
064700                         GIVING C4-RC
064800     IF  C4-RC NOT = 0
064900         GO TO S400-99
065000     END-IF
065100     PERFORM S410-VERZEICHNISSCHLEIFE THRU S410-EXIT
065200         UNTIL C4-RC NOT = 0
065300     CALL "CBL_CLOSE_DIR" USING C4-DIR-HANDLE
065400     .
065500 S400-99.
065600     EXIT.
065700
065800 S410-VERZEICHNISSCHLEIFE.
065900     CALL "CBL_READ_DIR" USING C4-DIR-HANDLE W-DATEINAME
066000                         GIVING C4-RC
066100     IF  C4-RC NOT = 0
066200         GO TO S410-EXIT
066300     END-IF
066400     PERFORM S420-PRUEFE-UND-LOESCHE
066500     .
066600 S410-EXIT.
066700     EXIT.
066800******************************************************************
066900* Den gelesenen Dateinamen gegen die zum aktuellen Verzeichnis   *
067000* passende "has metadata"-Menge pruefen; fehlt er, wird die      *
067100* Datei geloescht (bzw. unter MOCK nur protokolliert).          *
067200******************************************************************
067300 S420-PRUEFE-UND-LOESCHE SECTION.
067400 S420-00.
067500     MOVE "N" TO W-KONSISTENT-FLAG
067600     EVALUATE TRUE
067700         WHEN W-VERZEICHNIS-PFAD = CRL-DIR-ORIGINAL
067800             PERFORM S430-SUCHE-HO
067900         WHEN W-VERZEICHNIS-PFAD = CRL-DIR-EXTRAKT
068000             PERFORM S440-SUCHE-HE
068100         WHEN W-VERZEICHNIS-PFAD = CRL-DIR-TOKENS
068200             PERFORM S450-SUCHE-HT
068300         WHEN W-VERZEICHNIS-PFAD = CRL-DIR-POSLEMMA
068400             PERFORM S460-SUCHE-HP
068500         WHEN W-VERZEICHNIS-PFAD = CRL-DIR-PARSE
068600             PERFORM S470-SUCHE-HR
068700         WHEN W-VERZEICHNIS-PFAD = CRL-DIR-PARSERINPUT
068800             PERFORM S470-SUCHE-HR
068900     END-EVALUATE
069000     IF  NOT W-KONSISTENT
069100         ADD 1 TO C18-DATEIEN-GELOESCHT
069200         MOVE SPACES TO W-VOLLER-PFAD
069300         STRING W-CRAWL-DIR        DELIMITED BY SPACE
069400                "/"                DELIMITED BY SIZE
069500                W-VERZEICHNIS-PFAD DELIMITED BY SPACE
069600                "/"                DELIMITED BY SIZE
069700                W-DATEINAME        DELIMITED BY SPACE
069800                INTO W-VOLLER-PFAD
069900         IF  W-MOCK
070000             DISPLAY K-MODUL ": (MOCK) wuerde loeschen - ",
070100                     W-VOLLER-PFAD
070200         ELSE
070300             CALL "CBL_DELETE_FILE" USING W-VOLLER-PFAD
070400         END-IF
070500     END-IF
070600     .
070700 S420-99.
070800     EXIT.
070900******************************************************************
071000* Mengenverwaltung: aufsteigend sortierte Einfuegung mit Dedup-  *
071100* Test (sieben gleichartige, je auf ihre Tabelle zugeschnittene  *
071200* Auspraegungen - Business Rule "set semantics").                *
071300******************************************************************
071400 S310-EINFUEGE-UOK SECTION.
071500 S310-00.
071600     SET W-UOK-IX TO 1
071700     PERFORM S3101-SUCHSCHLEIFE THRU S3101-EXIT
071800             UNTIL W-UOK-IX > W-UOK-ANZAHL
071900             OR W-UOK-WERT(W-UOK-IX) NOT LESS THAN W-NEUER-WERT
072000     IF  W-UOK-IX <= W-UOK-ANZAHL
072100             AND W-UOK-WERT(W-UOK-IX) = W-NEUER-WERT
072200         CONTINUE
072300     ELSE
072400         PERFORM S3102-VERSCHIEBESCHLEIFE THRU S3102-EXIT
072500                 VARYING C4-I1 FROM W-UOK-ANZAHL BY -1
072600                 UNTIL C4-I1 < W-UOK-IX
072700         MOVE W-NEUER-WERT TO W-UOK-WERT(W-UOK-IX)
072800         ADD 1 TO W-UOK-ANZAHL
072900     END-IF
073000     .
073100 S310-99.
073200     EXIT.
073300 S3101-SUCHSCHLEIFE.
073400     SET W-UOK-IX UP BY 1
073500     .
073600 S3101-EXIT.
073700     EXIT.
073800 S3102-VERSCHIEBESCHLEIFE.
073900     MOVE W-UOK-WERT(C4-I1) TO W-UOK-WERT(C4-I1 + 1)
074000     .
074100 S3102-EXIT.
074200     EXIT.
074300
074400 S320-EINFUEGE-MOK SECTION.
074500 S320-00.
074600     SET W-MOK-IX TO 1
074700     PERFORM S3201-SUCHSCHLEIFE THRU S3201-EXIT
074800             UNTIL W-MOK-IX > W-MOK-ANZAHL
074900             OR W-MOK-WERT(W-MOK-IX) NOT LESS THAN W-NEUER-WERT
075000     IF  W-MOK-IX <= W-MOK-ANZAHL
075100             AND W-MOK-WERT(W-MOK-IX) = W-NEUER-WERT
075200         CONTINUE
075300     ELSE
075400         PERFORM S3202-VERSCHIEBESCHLEIFE THRU S3202-EXIT
075500                 VARYING C4-I2 FROM W-MOK-ANZAHL BY -1
075600                 UNTIL C4-I2 < W-MOK-IX
075700         MOVE W-NEUER-WERT TO W-MOK-WERT(W-MOK-IX)
075800         ADD 1 TO W-MOK-ANZAHL
075900     END-IF
076000     .
076100 S320-99.
076200     EXIT.
076300 S3201-SUCHSCHLEIFE.
076400     SET W-MOK-IX UP BY 1
076500     .
076600 S3201-EXIT.
076700     EXIT.
076800 S3202-VERSCHIEBESCHLEIFE.
076900     MOVE W-MOK-WERT(C4-I2) TO W-MOK-WERT(C4-I2 + 1)
077000     .
077100 S3202-EXIT.
077200     EXIT.
077300******************************************************************
077400* Konsistenzpruefung einer files.txt-Zeile gegen die URL- und    *
077500* Match-Mengen sowie die physische Existenz der vier abgeleiteten*
077600* Dateien (Business Rule DeleteOrphaned Schritt 4).             *
077700******************************************************************
077800 S330-PRUEFE-KONSISTENZ SECTION.
077900 S330-00.
078000     SET W-KONSISTENT TO TRUE
078100     SET W-UOK-IX TO 1
078200     MOVE "N" TO W-VORHANDEN-FLAG
078300     IF  W-UOK-ANZAHL > 0
078400         SEARCH ALL W-UOK-WERT
078500             AT END
078600                 CONTINUE
078700             WHEN W-UOK-WERT(W-UOK-IX) = FIL-ORIGINAL-DATEI
078800                 SET W-DATEI-VORHANDEN TO TRUE
078900         END-SEARCH
079000     END-IF
079100     IF  NOT W-DATEI-VORHANDEN
079200         MOVE "N" TO W-KONSISTENT-FLAG
079300     END-IF
079400     IF  W-KONSISTENT
079500         SET W-MOK-IX TO 1
079600         MOVE "N" TO W-VORHANDEN-FLAG
079700         IF  FIL-POSLEMMA-VORHANDEN AND W-MOK-ANZAHL > 0
079800             SEARCH ALL W-MOK-WERT
079900                 AT END
080000                     CONTINUE
080100                 WHEN W-MOK-WERT(W-MOK-IX) = FIL-POSLEMMA-DATEI
080200                     SET W-DATEI-VORHANDEN TO TRUE
080300             END-SEARCH
080400         END-IF
080500         IF  NOT W-DATEI-VORHANDEN
080600             MOVE "N" TO W-KONSISTENT-FLAG
080700         END-IF
080800     END-IF
080900     IF  W-KONSISTENT
081000         MOVE CRL-DIR-EXTRAKT TO W-VERZEICHNIS-PFAD
081100         MOVE FIL-EXTRAKT-DATEI TO W-NEUER-WERT
081200         PERFORM S200-DATEI-EXISTIERT
081300         IF  NOT W-DATEI-VORHANDEN
081400             MOVE "N" TO W-KONSISTENT-FLAG
081500         END-IF
081600     END-IF
081700     IF  W-KONSISTENT
081800         MOVE CRL-DIR-TOKENS TO W-VERZEICHNIS-PFAD
081900         MOVE FIL-TOKENS-DATEI TO W-NEUER-WERT
082000         PERFORM S200-DATEI-EXISTIERT
082100         IF  NOT W-DATEI-VORHANDEN
082200             MOVE "N" TO W-KONSISTENT-FLAG
082300         END-IF
082400     END-IF
082500     IF  W-KONSISTENT
082600         MOVE CRL-DIR-POSLEMMA TO W-VERZEICHNIS-PFAD
082700         MOVE FIL-POSLEMMA-DATEI TO W-NEUER-WERT
082800         PERFORM S200-DATEI-EXISTIERT
082900         IF  NOT W-DATEI-VORHANDEN
083000             MOVE "N" TO W-KONSISTENT-FLAG
083100         END-IF
083200     END-IF
083300     IF  W-KONSISTENT AND FIL-PARSE-VORHANDEN
083400         MOVE CRL-DIR-PARSE TO W-VERZEICHNIS-PFAD
083500         MOVE FIL-PARSE-DATEI TO W-NEUER-WERT
083600         PERFORM S200-DATEI-EXISTIERT
083700         IF  NOT W-DATEI-VORHANDEN
083800             MOVE "N" TO W-KONSISTENT-FLAG
083900         END-IF
084000     END-IF
084100     IF  W-KONSISTENT AND NOT FIL-PARSE-VORHANDEN
084200         MOVE "N" TO W-KONSISTENT-FLAG
084300     END-IF
084400     .
084500 S330-99.
084600     EXIT.
084700
084800 S340-EINFUEGE-HO SECTION.
084900 S340-00.
085000     SET W-HO-IX TO 1
085100     PERFORM S3401-SUCHSCHLEIFE THRU S3401-EXIT
085200             UNTIL W-HO-IX > W-HO-ANZAHL
085300             OR W-HO-WERT(W-HO-IX) NOT LESS THAN W-NEUER-WERT
085400     IF  W-HO-IX <= W-HO-ANZAHL
085500             AND W-HO-WERT(W-HO-IX) = W-NEUER-WERT
085600         CONTINUE
085700     ELSE
085800         PERFORM S3402-VERSCHIEBESCHLEIFE THRU S3402-EXIT
085900                 VARYING C4-I1 FROM W-HO-ANZAHL BY -1
086000                 UNTIL C4-I1 < W-HO-IX
086100         MOVE W-NEUER-WERT TO W-HO-WERT(W-HO-IX)
086200         ADD 1 TO W-HO-ANZAHL
086300     END-IF
086400     .
086500 S340-99.
086600     EXIT.
086700 S3401-SUCHSCHLEIFE.
086800     SET W-HO-IX UP BY 1
086900     .
087000 S3401-EXIT.
087100     EXIT.
087200 S3402-VERSCHIEBESCHLEIFE.
087300     MOVE W-HO-WERT(C4-I1) TO W-HO-WERT(C4-I1 + 1)
087400     .
087500 S3402-EXIT.
087600     EXIT.
087700
087800 S350-EINFUEGE-HE SECTION.
087900 S350-00.
088000     SET W-HE-IX TO 1
088100     PERFORM S3501-SUCHSCHLEIFE THRU S3501-EXIT
088200             UNTIL W-HE-IX > W-HE-ANZAHL
088300             OR W-HE-WERT(W-HE-IX) NOT LESS THAN W-NEUER-WERT
088400     IF  W-HE-IX <= W-HE-ANZAHL
088500             AND W-HE-WERT(W-HE-IX) = W-NEUER-WERT
088600         CONTINUE
088700     ELSE
088800         PERFORM S3502-VERSCHIEBESCHLEIFE THRU S3502-EXIT
088900                 VARYING C4-I2 FROM W-HE-ANZAHL BY -1
089000                 UNTIL C4-I2 < W-HE-IX
089100         MOVE W-NEUER-WERT TO W-HE-WERT(W-HE-IX)
089200         ADD 1 TO W-HE-ANZAHL
089300     END-IF
089400     .
089500 S350-99.
089600     EXIT.
089700 S3501-SUCHSCHLEIFE.
089800     SET W-HE-IX UP BY 1
089900     .
090000 S3501-EXIT.
090100     EXIT.
090200 S3502-VERSCHIEBESCHLEIFE.
090300     MOVE W-HE-WERT(C4-I2) TO W-HE-WERT(C4-I2 + 1)
090400     .
090500 S3502-EXIT.
090600     EXIT.
090700
090800 S360-EINFUEGE-HT SECTION.
090900 S360-00.
091000     SET W-HT-IX TO 1
091100     PERFORM S3601-SUCHSCHLEIFE THRU S3601-EXIT
091200             UNTIL W-HT-IX > W-HT-ANZAHL
091300             OR W-HT-WERT(W-HT-IX) NOT LESS THAN W-NEUER-WERT
091400     IF  W-HT-IX <= W-HT-ANZAHL
091500             AND W-HT-WERT(W-HT-IX) = W-NEUER-WERT
091600         CONTINUE
091700     ELSE
091800         PERFORM S3602-VERSCHIEBESCHLEIFE THRU S3602-EXIT
091900                 VARYING C4-I1 FROM W-HT-ANZAHL BY -1
092000                 UNTIL C4-I1 < W-HT-IX
092100         MOVE W-NEUER-WERT TO W-HT-WERT(W-HT-IX)
092200         ADD 1 TO W-HT-ANZAHL
092300     END-IF
092400     .
092500 S360-99.
092600     EXIT.
092700 S3601-SUCHSCHLEIFE.
092800     SET W-HT-IX UP BY 1
092900     .
093000 S3601-EXIT.
093100     EXIT.
093200 S3602-VERSCHIEBESCHLEIFE.
093300     MOVE W-HT-WERT(C4-I1) TO W-HT-WERT(C4-I1 + 1)
093400     .
093500 S3602-EXIT.
093600     EXIT.
093700
093800 S370-EINFUEGE-HP SECTION.
093900 S370-00.
094000     SET W-HP-IX TO 1
094100     PERFORM S3701-SUCHSCHLEIFE THRU S3701-EXIT
094200             UNTIL W-HP-IX > W-HP-ANZAHL
094300             OR W-HP-WERT(W-HP-IX) NOT LESS THAN W-NEUER-WERT
094400     IF  W-HP-IX <= W-HP-ANZAHL
094500             AND W-HP-WERT(W-HP-IX) = W-NEUER-WERT
094600         CONTINUE
094700     ELSE
094800         PERFORM S3702-VERSCHIEBESCHLEIFE THRU S3702-EXIT
094900                 VARYING C4-I2 FROM W-HP-ANZAHL BY -1
095000                 UNTIL C4-I2 < W-HP-IX
095100         MOVE W-NEUER-WERT TO W-HP-WERT(W-HP-IX)
095200         ADD 1 TO W-HP-ANZAHL
095300     END-IF
095400     .
095500 S370-99.
095600     EXIT.
095700 S3701-SUCHSCHLEIFE.
095800     SET W-HP-IX UP BY 1
095900     .
096000 S3701-EXIT.
096100     EXIT.
096200 S3702-VERSCHIEBESCHLEIFE.
096300     MOVE W-HP-WERT(C4-I2) TO W-HP-WERT(C4-I2 + 1)
096400     .
096500 S3702-EXIT.
096600     EXIT.
096700
096800 S380-EINFUEGE-HR SECTION.
096900 S380-00.
097000     SET W-HR-IX TO 1
097100     PERFORM S3801-SUCHSCHLEIFE THRU S3801-EXIT
097200             UNTIL W-HR-IX > W-HR-ANZAHL
097300             OR W-HR-WERT(W-HR-IX) NOT LESS THAN W-NEUER-WERT
097400     IF  W-HR-IX <= W-HR-ANZAHL
097500             AND W-HR-WERT(W-HR-IX) = W-NEUER-WERT
097600         CONTINUE
097700     ELSE
097800         PERFORM S3802-VERSCHIEBESCHLEIFE THRU S3802-EXIT
097900                 VARYING C4-I1 FROM W-HR-ANZAHL BY -1
098000                 UNTIL C4-I1 < W-HR-IX
098100         MOVE W-NEUER-WERT TO W-HR-WERT(W-HR-IX)
098200         ADD 1 TO W-HR-ANZAHL
098300     END-IF
098400     .
098500 S380-99.
098600     EXIT.
098700 S3801-SUCHSCHLEIFE.
098800     SET W-HR-IX UP BY 1
098900     .
099000 S3801-EXIT.
099100     EXIT.
099200 S3802-VERSCHIEBESCHLEIFE.
099300     MOVE W-HR-WERT(C4-I1) TO W-HR-WERT(C4-I1 + 1)
099400     .
099500 S3802-EXIT.
099600     EXIT.
099700******************************************************************
099800* S430-S470: Testet W-DATEINAME gegen die jeweils passende       *
099900* "has metadata"-Menge; Ergebnis in W-KONSISTENT-FLAG.          *
100000******************************************************************
100100 S430-SUCHE-HO SECTION.
100200 S430-00.
100300     SET W-HO-IX TO 1
100400     IF  W-HO-ANZAHL > 0
100500         SEARCH ALL W-HO-WERT
100600             AT END
100700                 CONTINUE
100800             WHEN W-HO-WERT(W-HO-IX) = W-DATEINAME
100900                 SET W-KONSISTENT TO TRUE
101000         END-SEARCH
101100     END-IF
101200     .
101300 S430-99.
101400     EXIT.
101500
101600 S440-SUCHE-HE SECTION.
101700 S440-00.
101800     SET W-HE-IX TO 1
101900     IF  W-HE-ANZAHL > 0
102000         SEARCH ALL W-HE-WERT
102100             AT END
102200                 CONTINUE
102300             WHEN W-HE-WERT(W-HE-IX) = W-DATEINAME
102400                 SET W-KONSISTENT TO TRUE
102500         END-SEARCH
102600     END-IF
102700     .
102800 S440-99.
102900     EXIT.
103000
103100 S450-SUCHE-HT SECTION.
103200 S450-00.
103300     SET W-HT-IX TO 1
103400     IF  W-HT-ANZAHL > 0
103500         SEARCH ALL W-HT-WERT
103600             AT END
103700                 CONTINUE
103800             WHEN W-HT-WERT(W-HT-IX) = W-DATEINAME
103900                 SET W-KONSISTENT TO TRUE
104000         END-SEARCH
104100     END-IF
104200     .
104300 S450-99.
104400     EXIT.
104500
104600 S460-SUCHE-HP SECTION.
104700 S460-00.
104800     SET W-HP-IX TO 1
104900     IF  W-HP-ANZAHL > 0
105000         SEARCH ALL W-HP-WERT
105100             AT END
105200                 CONTINUE
105300             WHEN W-HP-WERT(W-HP-IX) = W-DATEINAME
105400                 SET W-KONSISTENT TO TRUE
105500         END-SEARCH
105600     END-IF
105700     .
105800 S460-99.
105900     EXIT.
106000
106100 S470-SUCHE-HR SECTION.
106200 S470-00.
106300     SET W-HR-IX TO 1
106400     IF  W-HR-ANZAHL > 0
106500         SEARCH ALL W-HR-WERT
106600             AT END
106700                 CONTINUE
106800             WHEN W-HR-WERT(W-HR-IX) = W-DATEINAME
106900                 SET W-KONSISTENT TO TRUE
107000         END-SEARCH
107100     END-IF
107200     .
107300 S470-99.
107400     EXIT.
107500******************************************************************
107600* Common: Tab-getrennte Zeile in CRL-SPALTEN-PUFFER zerlegen.    *
107700* Leere Endspalten bleiben erhalten (Business Rule "keeps empty  *
107800* trailing fields").                                             *
107900******************************************************************
108000 K100-SPLIT-TAB-LINE SECTION.
108100 K100-00.
108200     MOVE ZERO TO C4-I1
108300     UNSTRING W-ZEILE DELIMITED BY "09"X
108400         INTO CRL-SPALTE(1) CRL-SPALTE(2) CRL-SPALTE(3)
108500              CRL-SPALTE(4) CRL-SPALTE(5) CRL-SPALTE(6)
108600              CRL-SPALTE(7) CRL-SPALTE(8)
108700         TALLYING IN C4-I1
108800     END-UNSTRING
108900     MOVE C4-I1 TO CRL-SPALTEN-ANZAHL
109000     .
109100 K100-99.
109200     EXIT.
