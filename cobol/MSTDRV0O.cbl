000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    MSTDRV0O.
000300 AUTHOR.        H. R. KOLLER.
000400 INSTALLATION.  BATCH SOFTWARE ABTEILUNG.
000500 DATE-WRITTEN.  1999-03-02.
000600 DATE-COMPILED.
000700 SECURITY.      INTERN - NUR FUER CRAWLIB-BATCHLAUF.
000800******************************************************************
000900* Letzte Aenderung :: 2014-02-11                                 *
001000* Letzte Version   :: A.03.00                                    *
001100* Kurzbeschreibung :: Driver "MatchStatistics" - zaehlt Treffer- *
001200*                     Gesamtsummen je Fundtext und je Schluessel-*
001300*                     begriff aus matches.txt zusammen.          *
001400*                                                                *
001500* Aenderungen (Version und Datum in Variable K-MODUL pflegen)    *
001600*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!! *
001700*----------------------------------------------------------------*
001800* Vers.   | Datum      | von | Kommentar                         *
001900*---------|------------|-----|-----------------------------------*
002000* A.00.00 | 1999-03-02 | HRK | Neuerstellung fuer B57-CRAWLIB    *
002100* A.01.00 | 2003-05-28 | GTH | Y2K-Nacharbeit, CRL-RUN-STAMP auf *
002200*         |            |     | vierstelliges Jahr                 KR-0159 
002300* A.02.00 | 2013-09-17 | LOR | Wortpositions-Teilstringvergleich *
002400*         |            |     | statt Volltextvergleich            KR-0333
002500* A.03.00 | 2014-02-11 | HRK | Summenfeld vor STRING erst nach   *
002600*         |            |     | ST-GESAMT-COUNT-ED wandeln          KR-0088
002700*----------------------------------------------------------------*
002800*                                                                *
002900* Programmbeschreibung                                           *
003000* --------------------                                           *
003100* Parameter (ueber GETSTARTUPTEXT, blank-getrennt):              *
003200*    <schluesselbegriffe-datei> <matches.txt>                    *
003300*    <ausgabe-fundtexte> <ausgabe-schluesselbegriffe>            *
003400* Je matches.txt-Zeile wird MATCH-COUNT auf die Gesamtsumme des  *
003500* Fundtexts (verbatim) addiert; ausserdem wird der (kleinge-     *
003600* schriebene) Fundtext wortweise gegen jeden Schluesselbegriff   *
003700* geprueft (Wortanzahl gleich, jeder Begriffsstamm Teilstring des*
003800* Worts an gleicher Position) und bei Treffer die Summe auch dem *
003900* Begriff gutgeschrieben.  Beide Summentabellen werden absteigend*
004000* nach Summe sortiert ausgegeben.                                *
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS TAB-ZEICHEN IS "09"X.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT CRL-KEYPHRASE-FILE  ASSIGN TO W-KEYPHRASE-PFAD
005000         ORGANIZATION LINE SEQUENTIAL
005100         FILE STATUS  IS DATEI-STATUS.
005200     SELECT CRL-MATCHES-FILE    ASSIGN TO W-MATCHES-PFAD
005300         ORGANIZATION LINE SEQUENTIAL
005400         FILE STATUS  IS DATEI-STATUS.
005500     SELECT CRL-OUT-MATCH-FILE  ASSIGN TO W-OUT-MATCH-PFAD
005600         ORGANIZATION LINE SEQUENTIAL
005700         FILE STATUS  IS DATEI-STATUS.
005800     SELECT CRL-OUT-KP-FILE     ASSIGN TO W-OUT-KP-PFAD
005900         ORGANIZATION LINE SEQUENTIAL
006000         FILE STATUS  IS DATEI-STATUS.
006100*                                                                *
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  CRL-KEYPHRASE-FILE.
006500 01  CRL-KEYPHRASE-ZEILE        PIC X(200).
006600 FD  CRL-MATCHES-FILE.
006700 01  CRL-MATCHES-ZEILE          PIC X(2000).
006800 FD  CRL-OUT-MATCH-FILE.
006900 01  CRL-OUT-MATCH-ZEILE        PIC X(220).
007000 FD  CRL-OUT-KP-FILE.
007100 01  CRL-OUT-KP-ZEILE           PIC X(220).
007200*                                                                *
007300 WORKING-STORAGE SECTION.
007400     COPY CRLSCHC.
007500     COPY CRLRECC.
007600     COPY CRLPATHC.
007700*----------------------------------------------------------------*
007800* Comp-Felder: Praefix Cn mit n = Anzahl Digits                  *
007900*----------------------------------------------------------------*
008000 01  COMP-FELDER.
008100     05  C4-ANZ                  PIC S9(04) COMP VALUE 0.
008200     05  C4-I1                   PIC S9(04) COMP VALUE 0.
008300     05  C4-I2                   PIC S9(04) COMP VALUE 0.
008400     05  C4-WORT-ANZ             PIC S9(04) COMP VALUE 0.
008500     05  C4-STAMM-LEN            PIC S9(04) COMP VALUE 0.
008600     05  C4-WORT-LEN             PIC S9(04) COMP VALUE 0.
008700     05  C4-POS                  PIC S9(04) COMP VALUE 0.
008800     05  C18-COUNT-WERT          PIC S9(18) COMP-3 VALUE 0.
008900     05  C18-GELESEN             PIC S9(18) COMP-3 VALUE 0.
009000     05  C18-UEBERSPRUNGEN       PIC S9(18) COMP-3 VALUE 0.
009100     05  FILLER                  PIC X(04) VALUE SPACES.
009200*----------------------------------------------------------------*
009300* Display-Felder: Praefix D                                      *
009400*----------------------------------------------------------------*
009500 01  DISPLAY-FELDER.
009600     05  D-NUM4                  PIC -9(04).
009700     05  D-NUM9                  PIC 9(09).
009800     05  FILLER                  PIC X(04) VALUE SPACES.
009900*----------------------------------------------------------------*
010000* Felder mit konstantem Inhalt: Praefix K                        *
010100*----------------------------------------------------------------*
010200 01  KONSTANTE-FELDER.
010300     05  K-MODUL                 PIC X(08) VALUE "MSTDRV0O".
010400     05  FILLER                  PIC X(04) VALUE SPACES.
010500*----------------------------------------------------------------*
010600* Uebergabeblock an GETSTARTUPTEXT (Tandem-Betriebssystemruf).   *
010700*----------------------------------------------------------------*
010800 01  STUP-PARAMETER.
010900     05  STUP-RESULT             PIC S9(04) COMP VALUE 0.
011000     05  STUP-CPLIST             PIC  9(09) COMP VALUE 0.
011100     05  STUP-PORTION            PIC  X(30) VALUE "STRING".
011200     05  STUP-TEXT               PIC X(200).
011300*----------------------------------------------------------------*
011400* Arbeitsfelder: Praefix W                                       *
011500*----------------------------------------------------------------*
011600 01  WORK-FELDER.
011700     05  W-KEYPHRASE-PFAD        PIC X(200).
011800     05  W-MATCHES-PFAD          PIC X(200).
011900     05  W-OUT-MATCH-PFAD        PIC X(200).
012000     05  W-OUT-KP-PFAD           PIC X(200).
012100     05  W-STUP-RESTTEXT         PIC X(200).
012200     05  W-ZEILE                 PIC X(2000).
012300     05  W-MATCH-TEXT-LC         PIC X(200).
012400     05  W-WORT-TABELLE.
012500         10  W-WORT              PIC X(40) OCCURS 20
012600                                      INDEXED BY W-WT-IX.
012700         10  W-WORT-ANZAHL       PIC S9(04) COMP VALUE 0.
012800     05  W-TREFFER-FLAG          PIC X(01) VALUE "N".
012900         88  W-TREFFER                    VALUE "J".
013000     05  FILLER                  PIC X(08) VALUE SPACES.
013100*    REDEFINES: zeichenweise Sicht der MATCH-COUNT-Textspalte,
013200*    fuer die manuelle (nicht-intrinsische) Zahlwertpruefung.
013300 01  W-COUNT-TEXT-ZEICHEN REDEFINES MAT-MATCH-COUNT-TEXT.
013400     05  W-CT-ZEICHEN            PIC X OCCURS 20
013500                                      INDEXED BY W-CT-IX.
013600*----------------------------------------------------------------*
013700* Tabelle der Schluesselbegriffe mit vorab zerlegten (kleinge-   *
013800* schriebenen) Wortstaemmen und laufender Treffersumme.          *
013900*----------------------------------------------------------------*
014000 01  W-KEYPHRASE-TABELLE.
014100     05  W-KP-EINTRAG            OCCURS 500
014200                                      INDEXED BY W-KP-IX.
014300         10  W-KP-TEXT           PIC X(200).
014400         10  W-KP-STAMM          PIC X(40) OCCURS 20
014500                                      INDEXED BY W-KP-ST-IX.
014600         10  W-KP-STAMM-ANZAHL   PIC S9(04) COMP VALUE 0.
014700         10  W-KP-TOTAL          PIC S9(18) COMP-3 VALUE 0.
014800     05  W-KP-ANZAHL             PIC S9(04) COMP VALUE 0.
014900     05  FILLER                  PIC X(04) VALUE SPACES.
015000*----------------------------------------------------------------*
015100* Tabelle der Fundtext-Gesamtsummen, aufsteigend nach Fundtext   *
015200* sortiert gehalten (SEARCH ALL); Tabellenende mit HIGH-VALUES   *
015300* vorbelegt (GnuCOBOL --without-db: keine indizierte Datei).     *
015400*----------------------------------------------------------------*
015500 01  W-MATCH-TABELLE.
015600     05  W-MT-EINTRAG            OCCURS 5000
015700             ASCENDING KEY IS W-MT-TEXT
015800             INDEXED BY W-MT-IX.
015900         10  W-MT-TEXT           PIC X(200) VALUE HIGH-VALUES.
016000         10  W-MT-TOTAL          PIC S9(18) COMP-3 VALUE 0.
016100     05  W-MT-ANZAHL             PIC S9(04) COMP VALUE 0.
016200     05  FILLER                  PIC X(04) VALUE SPACES.
016300*----------------------------------------------------------------*
016400* Tauschfelder fuer die Austauschsortierung (S500/S510) - eine   *
016500* OCCURS-Tabelle darf nicht mit Index 0 als Zwischenspeicher     *
016600* missbraucht werden, daher eigene Satzbilder gleicher Form.     *
016700*----------------------------------------------------------------*
016800 01  W-MT-TAUSCH.
016900     05  W-MT-T-TEXT             PIC X(200).
017000     05  W-MT-T-TOTAL            PIC S9(18) COMP-3.
017100 01  W-KP-TAUSCH.
017200     05  W-KP-T-TEXT             PIC X(200).
017300     05  W-KP-T-STAMM            PIC X(40) OCCURS 20
017400                                      INDEXED BY W-KPT-IX.
017500     05  W-KP-T-STAMM-ANZAHL     PIC S9(04) COMP.
017600     05  W-KP-T-TOTAL            PIC S9(18) COMP-3.
017700*                                                                *
017800 PROCEDURE DIVISION.
017900******************************************************************
018000* Steuerungs-Section                                             *
018100******************************************************************
018200 A100-STEUERUNG SECTION.
018300 A100-00.
018400     PERFORM C000-INIT
018500     PERFORM B000-VORLAUF
018600     IF  PRG-ABBRUCH
018700         STOP RUN
018800     END-IF
018900     PERFORM B100-LADE-BEGRIFFE
019000     PERFORM B200-VERARBEITE-MATCHES
019100     PERFORM B300-SORTIERE-UND-SCHREIBE
019200     PERFORM B090-ENDE
019300     STOP RUN
019400     .
019500 A100-99.
019600     EXIT.
019700******************************************************************
019800* Initialisierung                                                *
019900******************************************************************
020000 C000-INIT SECTION.
020100 C000-00.
020200     INITIALIZE SCHALTER
020300                COMP-FELDER
020400                DISPLAY-FELDER
020500                WORK-FELDER
020600     MOVE ZERO TO W-KP-ANZAHL W-MT-ANZAHL
020700     .
020800 C000-99.
020900     EXIT.
021000******************************************************************
021100* Vorlauf: Parameter holen und zerlegen                          *
021200******************************************************************
021300 B000-VORLAUF SECTION.
021400 B000-00.
021500     PERFORM P120-GETSTARTUPTEXT
021600     PERFORM S100-PARSE-PARAMETER
021700     .
021800 B000-99.
021900     EXIT.
022000******************************************************************
022100* Schluesselbegriffe laden und in Wortstaemme zerlegen           *
022200* (Kleinbuchstaben, leerzeichengetrennt, max. 20 Woerter).       *
022300******************************************************************
022400 B100-LADE-BEGRIFFE SECTION.
022500 B100-00.
022600     OPEN INPUT CRL-KEYPHRASE-FILE
022700     IF  NOT DATEI-OK
022800         DISPLAY K-MODUL ": Begriffsdatei nicht lesbar - ",
022900                 W-KEYPHRASE-PFAD
023000         SET PRG-ABBRUCH TO TRUE
023100         GO TO B100-99
023200     END-IF
023300     PERFORM B110-BEGRIFF-SCHLEIFE THRU B110-EXIT
023400         UNTIL DATEI-EOF
023500     CLOSE CRL-KEYPHRASE-FILE
023600     MOVE "00" TO DATEI-STATUS
023700     .
023800 B100-99.
023900     EXIT.
024000
024100 B110-BEGRIFF-SCHLEIFE.
024200     READ CRL-KEYPHRASE-FILE INTO KP-TEXT
024300         AT END
024400             SET DATEI-EOF TO TRUE
024500             GO TO B110-EXIT
024600     END-READ
024700     IF  KP-TEXT = SPACES OR W-KP-ANZAHL >= 500
024800         GO TO B110-EXIT
024900     END-IF
025000     ADD 1 TO W-KP-ANZAHL
025100     SET W-KP-IX TO W-KP-ANZAHL
025200     MOVE KP-TEXT TO W-KP-TEXT(W-KP-IX)
025300     MOVE ZERO    TO W-KP-TOTAL(W-KP-IX)
025400     INSPECT KP-TEXT
025500         CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
025600                 TO "abcdefghijklmnopqrstuvwxyz"
025700     MOVE ZERO TO C4-I1
025800     UNSTRING KP-TEXT DELIMITED BY ALL SPACE
025900         INTO W-KP-STAMM(W-KP-IX 1)  W-KP-STAMM(W-KP-IX 2)
026000              W-KP-STAMM(W-KP-IX 3)  W-KP-STAMM(W-KP-IX 4)
026100              W-KP-STAMM(W-KP-IX 5)  W-KP-STAMM(W-KP-IX 6)
026200              W-KP-STAMM(W-KP-IX 7)  W-KP-STAMM(W-KP-IX 8)
026300              W-KP-STAMM(W-KP-IX 9)  W-KP-STAMM(W-KP-IX 10)
026400              W-KP-STAMM(W-KP-IX 11) W-KP-STAMM(W-KP-IX 12)
026500              W-KP-STAMM(W-KP-IX 13) W-KP-STAMM(W-KP-IX 14)
026600              W-KP-STAMM(W-KP-IX 15) W-KP-STAMM(W-KP-IX 16)
026700              W-KP-STAMM(W-KP-IX 17) W-KP-STAMM(W-KP-IX 18)
026800              W-KP-STAMM(W-KP-IX 19) W-KP-STAMM(W-KP-IX 20)
026900         TALLYING IN C4-I1
027000     END-UNSTRING
027100     MOVE C4-I1 TO W-KP-STAMM-ANZAHL(W-KP-IX)
027200     .
027300 B110-EXIT.
027400     EXIT.
027500******************************************************************
027600* matches.txt sequentiell verarbeiten: Fundtext-Summe fortschrei-*
027700* ben und gegen jeden Schluesselbegriff pruefen.                 *
027800******************************************************************
027900 B200-VERARBEITE-MATCHES SECTION.
028000 B200-00.
028100     OPEN INPUT CRL-MATCHES-FILE
028200     IF  NOT DATEI-OK
028300         DISPLAY K-MODUL ": matches.txt nicht lesbar - ",
028400                 W-MATCHES-PFAD
028500         SET PRG-ABBRUCH TO TRUE
028600         GO TO B200-99
028700     END-IF
028800     PERFORM B210-MATCH-SCHLEIFE THRU B210-EXIT
028900         UNTIL DATEI-EOF
029000     CLOSE CRL-MATCHES-FILE
029100     MOVE "00" TO DATEI-STATUS
029200     .
029300 B200-99.
029400     EXIT.
029500
029600 B210-MATCH-SCHLEIFE.
029700     READ CRL-MATCHES-FILE INTO W-ZEILE
029800         AT END
029900             SET DATEI-EOF TO TRUE
030000             GO TO B210-EXIT
030100     END-READ
030200     ADD 1 TO C18-GELESEN
030300     MOVE SPACES TO CRL-SPALTEN-PUFFER
030400     MOVE ZERO   TO CRL-SPALTEN-ANZAHL
030500     PERFORM K100-SPLIT-TAB-LINE
030600     MOVE CRL-SPALTE(1) TO MAT-POSLEMMA-DATEI
030700     MOVE CRL-SPALTE(2) TO MAT-MATCH-TEXT
030800     MOVE CRL-SPALTE(3) TO MAT-MATCH-COUNT-TEXT
030900     PERFORM S200-PRUEFE-ZAHLENWERT
031000     IF  NOT W-TREFFER
031100         ADD 1 TO C18-UEBERSPRUNGEN
031200         DISPLAY K-MODUL ": ungueltiger MATCH-COUNT - ",
031300                 MAT-MATCH-COUNT-TEXT
031400         GO TO B210-EXIT
031500     END-IF
031600     PERFORM S300-ADDIERE-FUNDTEXT
031700     PERFORM S400-PRUEFE-BEGRIFFE
031800     .
031900 B210-EXIT.
032000     EXIT.
032100******************************************************************
032200* Beide Summentabellen absteigend nach Summe sortieren (einfache *
032300* Austauschsortierung - keine COBOL SORT-Verwendung im Batch)    *
032400* und als "<Summe><TAB><Text>" ausschreiben.                     *
032500******************************************************************
032600 B300-SORTIERE-UND-SCHREIBE SECTION.
032700 B300-00.
032800     PERFORM S500-SORTIERE-MATCH-TAB
032900     PERFORM S510-SORTIERE-KP-TAB
033000     OPEN OUTPUT CRL-OUT-MATCH-FILE
033100     PERFORM B310-SCHREIBE-MATCH-ZEILE THRU B310-EXIT
033200             VARYING W-MT-IX FROM 1 BY 1
033300             UNTIL W-MT-IX > W-MT-ANZAHL
033400     CLOSE CRL-OUT-MATCH-FILE
033500     OPEN OUTPUT CRL-OUT-KP-FILE
033600     PERFORM B320-SCHREIBE-KP-ZEILE THRU B320-EXIT
033700             VARYING W-KP-IX FROM 1 BY 1
033800             UNTIL W-KP-IX > W-KP-ANZAHL
033900     CLOSE CRL-OUT-KP-FILE
034000     .
034100 B300-99.
034200     EXIT.
034300* HRK 2014-02-11 KR-0088: Summenfeld ist COMP-3 und darf nicht      *
034400* direkt gestringt werden - erst nach ST-GESAMT-COUNT-ED (siehe     *
034500* CRLRECC) wandeln, dann das Editierfeld stringen.                  *
034600 B310-SCHREIBE-MATCH-ZEILE.
034700     MOVE SPACES TO CRL-OUT-MATCH-ZEILE
034800     MOVE W-MT-TOTAL(W-MT-IX) TO ST-GESAMT-COUNT-ED
034900     STRING ST-GESAMT-COUNT-ED   DELIMITED BY SIZE
035000            "09"X                DELIMITED BY SIZE
035100            W-MT-TEXT(W-MT-IX)   DELIMITED BY SIZE
035200            INTO CRL-OUT-MATCH-ZEILE
035300     WRITE CRL-OUT-MATCH-ZEILE
035400     .
035500 B310-EXIT.
035600     EXIT.
035700 B320-SCHREIBE-KP-ZEILE.
035800     MOVE SPACES TO CRL-OUT-KP-ZEILE
035900     MOVE W-KP-TOTAL(W-KP-IX) TO ST-GESAMT-COUNT-ED
036000     STRING ST-GESAMT-COUNT-ED  DELIMITED BY SIZE
036100            "09"X               DELIMITED BY SIZE
036200            W-KP-TEXT(W-KP-IX)  DELIMITED BY SIZE
036300            INTO CRL-OUT-KP-ZEILE
036400     WRITE CRL-OUT-KP-ZEILE
036500     .
036600 B320-EXIT.
036700     EXIT.
036800******************************************************************
036900* Nachlauf: Zusammenfassung.                                     *
037000******************************************************************
037100 B090-ENDE SECTION.
037200 B090-00.
037300     DISPLAY K-MODUL ": matches.txt gelesen=", C18-GELESEN,
037400             " uebersprungen=", C18-UEBERSPRUNGEN
037500     DISPLAY K-MODUL ": Fundtexte=", W-MT-ANZAHL,
037600             " Schluesselbegriffe=", W-KP-ANZAHL
037700     .
037800 B090-99.
037900     EXIT.
038000******************************************************************
038100* Startup-Parameterzeile ueber das Betriebssystemutility holen.  *
038200******************************************************************
038300 P120-GETSTARTUPTEXT SECTION.
038400 P120-00.
038500     MOVE SPACE TO STUP-TEXT
038600     ENTER "GETSTARTUPTEXT" USING STUP-PORTION
038700                                  STUP-TEXT
038800                           GIVING STUP-RESULT
038900     .
039000 P120-99.
039100     EXIT.
039200******************************************************************
039300* Parameterzeile in vier blank-getrennte Pfade zerlegen.         *
039400******************************************************************
039500 S100-PARSE-PARAMETER SECTION.
039600 S100-00.
039700     MOVE ZERO TO C4-I1
039800     UNSTRING STUP-TEXT DELIMITED BY ALL SPACE
039900         INTO W-KEYPHRASE-PFAD W-MATCHES-PFAD
040000              W-OUT-MATCH-PFAD W-OUT-KP-PFAD
040100         TALLYING IN C4-I1
040200     END-UNSTRING
040300     IF  C4-I1 < 4
040400         DISPLAY K-MODUL ": zu wenig Parameter"
040500         SET PRG-ABBRUCH TO TRUE
040600     END-IF
040700     .
040800 S100-99.
040900     EXIT.
041000******************************************************************
041100* MATCH-COUNT-Textspalte manuell auf eine gueltige, rein         *
041200* numerische Ziffernfolge pruefen (keine FUNCTION-Nutzung) und   *
041300* nach MAT-MATCH-COUNT wandeln.  Ergebnis in W-TREFFER-FLAG.     *
041400******************************************************************
041500 S200-PRUEFE-ZAHLENWERT SECTION.
041600 S200-00.
041700     SET W-TREFFER TO TRUE
041800     IF  MAT-MATCH-COUNT-TEXT = SPACES
041900         SET W-TREFFER-FLAG TO "N"
042000         GO TO S200-99
042100     END-IF
042200     PERFORM S210-PRUEFE-ZIFFER THRU S210-EXIT
042300             VARYING W-CT-IX FROM 1 BY 1 UNTIL W-CT-IX > 20
042400     IF  W-TREFFER
042500         MOVE MAT-MATCH-COUNT-TEXT TO MAT-MATCH-COUNT
042600     END-IF
042700     .
042800 S200-99.
042900     EXIT.
043000 S210-PRUEFE-ZIFFER.
043100     IF  W-CT-ZEICHEN(W-CT-IX) NOT = SPACE
043200             AND (W-CT-ZEICHEN(W-CT-IX) < "0"
043300              OR  W-CT-ZEICHEN(W-CT-IX) > "9")
043400         SET W-TREFFER-FLAG TO "N"
043500     END-IF
043600     .
043700 S210-EXIT.
043800     EXIT.
043900******************************************************************
044000* Fundtext-Summe fortschreiben: SEARCH ALL, bei Fehltreffer      *
044100* aufsteigend einfuegen (sortiertes OCCURS, keine ORGANIZATION   *
044200* INDEXED verfuegbar).                                           *
044300******************************************************************
044400 S300-ADDIERE-FUNDTEXT SECTION.
044500 S300-00.
044600     SET W-MT-IX TO 1
044700     PERFORM S310-SUCHSCHLEIFE THRU S310-EXIT
044800             UNTIL W-MT-IX > W-MT-ANZAHL
044900             OR W-MT-TEXT(W-MT-IX) NOT LESS THAN MAT-MATCH-TEXT
045000     IF  W-MT-IX <= W-MT-ANZAHL
045100             AND W-MT-TEXT(W-MT-IX) = MAT-MATCH-TEXT
045200         ADD MAT-MATCH-COUNT TO W-MT-TOTAL(W-MT-IX)
045300     ELSE
045400         PERFORM S320-VERSCHIEBESCHLEIFE THRU S320-EXIT
045500                 VARYING C4-I1 FROM W-MT-ANZAHL BY -1
045600                 UNTIL C4-I1 < W-MT-IX
045700         MOVE MAT-MATCH-TEXT  TO W-MT-TEXT(W-MT-IX)
045800         MOVE MAT-MATCH-COUNT TO W-MT-TOTAL(W-MT-IX)
045900         ADD 1 TO W-MT-ANZAHL
046000     END-IF
046100     .
046200 S300-99.
046300     EXIT.
046400 S310-SUCHSCHLEIFE.
046500     SET W-MT-IX UP BY 1
046600     .
046700 S310-EXIT.
046800     EXIT.
046900 S320-VERSCHIEBESCHLEIFE.
047000     MOVE W-MT-TEXT(C4-I1)  TO W-MT-TEXT(C4-I1 + 1)
047100     MOVE W-MT-TOTAL(C4-I1) TO W-MT-TOTAL(C4-I1 + 1)
047200     .
047300 S320-EXIT.
047400     EXIT.
047500******************************************************************
047600* Fundtext kleinschreiben, in Woerter zerlegen und gegen jeden   *
047700* Schluesselbegriff pruefen (Wortanzahl gleich, jeder Stamm      *
047800* Teilstring des Worts an gleicher Position).                    *
047900******************************************************************
048000 S400-PRUEFE-BEGRIFFE SECTION.
048100 S400-00.
048200     MOVE MAT-MATCH-TEXT TO W-MATCH-TEXT-LC
048300     INSPECT W-MATCH-TEXT-LC
048400         CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
048500                 TO "abcdefghijklmnopqrstuvwxyz"
048600     MOVE SPACES TO W-WORT-TABELLE
048700     MOVE ZERO TO C4-I1
048800     UNSTRING W-MATCH-TEXT-LC DELIMITED BY ALL SPACE
048900         INTO W-WORT(1)  W-WORT(2)  W-WORT(3)  W-WORT(4)
049000              W-WORT(5)  W-WORT(6)  W-WORT(7)  W-WORT(8)
049100              W-WORT(9)  W-WORT(10) W-WORT(11) W-WORT(12)
049200              W-WORT(13) W-WORT(14) W-WORT(15) W-WORT(16)
049300              W-WORT(17) W-WORT(18) W-WORT(19) W-WORT(20)
049400         TALLYING IN C4-I1
049500     END-UNSTRING
049600     MOVE C4-I1 TO W-WORT-ANZAHL
049700     PERFORM S401-PRUEFE-EIN-BEGRIFF THRU S401-EXIT
049800             VARYING W-KP-IX FROM 1 BY 1
049900             UNTIL W-KP-IX > W-KP-ANZAHL
050000     .
050100 S400-99.
050200     EXIT.
050300 S401-PRUEFE-EIN-BEGRIFF.
050400     IF  W-KP-STAMM-ANZAHL(W-KP-IX) = W-WORT-ANZAHL
050500         PERFORM S410-STAMM-VERGLEICH
050600         IF  W-TREFFER
050700             ADD MAT-MATCH-COUNT TO W-KP-TOTAL(W-KP-IX)
050800         END-IF
050900     END-IF
051000     .
051100 S401-EXIT.
051200     EXIT.
051300******************************************************************
051400* Prueft fuer den aktuellen Begriff (W-KP-IX), ob jeder Stamm ein*
051500* Teilstring des Worts an gleicher Position ist.  Ergebnis in    *
051600* W-TREFFER-FLAG.                                                *
051700******************************************************************
051800 S410-STAMM-VERGLEICH SECTION.
051900 S410-00.
052000     SET W-TREFFER TO TRUE
052100     PERFORM S411-EIN-STAMM-TEST THRU S411-EXIT
052200             VARYING W-KP-ST-IX FROM 1 BY 1
052300             UNTIL W-KP-ST-IX > W-KP-STAMM-ANZAHL(W-KP-IX)
052400             OR NOT W-TREFFER
052500     .
052600 S410-99.
052700     EXIT.
052800 S411-EIN-STAMM-TEST.
052900     SET W-WT-IX TO W-KP-ST-IX
053000     PERFORM S420-TEILSTRING-TEST
053100     .
053200 S411-EXIT.
053300     EXIT.
053400******************************************************************
053500* Teilstring-Test ueber Referenzmodifikation (keine intrinsische *
053600* FUNCTION): W-KP-STAMM(idx) muss an irgendeiner Position in     *
053700* W-WORT(idx) vorkommen.                                         *
053800******************************************************************
053900 S420-TEILSTRING-TEST SECTION.
054000 S420-00.
054100     SET W-TREFFER-FLAG TO "N"
054200     MOVE ZERO TO C4-STAMM-LEN C4-WORT-LEN
054300     INSPECT W-KP-STAMM(W-KP-IX W-KP-ST-IX)
054400         TALLYING C4-STAMM-LEN FOR CHARACTERS BEFORE SPACE
054500     INSPECT W-WORT(W-WT-IX)
054600         TALLYING C4-WORT-LEN FOR CHARACTERS BEFORE SPACE
054700     IF  C4-STAMM-LEN = ZERO OR C4-STAMM-LEN > C4-WORT-LEN
054800         GO TO S420-99
054900     END-IF
055000     PERFORM S421-VERGLEICHE-POSITION THRU S421-EXIT
055100             VARYING C4-POS FROM 1 BY 1
055200             UNTIL C4-POS > (C4-WORT-LEN - C4-STAMM-LEN + 1)
055300             OR W-TREFFER
055400     .
055500 S420-99.
055600     EXIT.
055700 S421-VERGLEICHE-POSITION.
055800     IF  W-WORT(W-WT-IX)(C4-POS:C4-STAMM-LEN)
055900             = W-KP-STAMM(W-KP-IX W-KP-ST-IX)(1:C4-STAMM-LEN)
056000         SET W-TREFFER TO TRUE
056100     END-IF
056200     .
056300 S421-EXIT.
056400     EXIT.
056500******************************************************************
056600* Austauschsortierung der Fundtext-Summentabelle, absteigend     *
056700* nach Summe (die Tabelle bleibt danach nicht mehr Text-sortiert;*
056800* sie wird ja nur noch einmal ausgeschrieben).                   *
056900******************************************************************
057000 S500-SORTIERE-MATCH-TAB SECTION.
057100 S500-00.
057200     PERFORM S501-AEUSSERE-SCHLEIFE THRU S501-EXIT
057300             VARYING C4-I1 FROM 1 BY 1
057400             UNTIL C4-I1 >= W-MT-ANZAHL
057500     .
057600 S500-99.
057700     EXIT.
057800 S501-AEUSSERE-SCHLEIFE.
057900     PERFORM S502-INNERE-SCHLEIFE THRU S502-EXIT
058000             VARYING C4-I2 FROM C4-I1 + 1 BY 1
058100             UNTIL C4-I2 > W-MT-ANZAHL
058200     .
058300 S501-EXIT.
058400     EXIT.
058500 S502-INNERE-SCHLEIFE.
058600     IF  W-MT-TOTAL(C4-I2) > W-MT-TOTAL(C4-I1)
058700         MOVE W-MT-EINTRAG(C4-I1) TO W-MT-TAUSCH
058800         MOVE W-MT-EINTRAG(C4-I2) TO W-MT-EINTRAG(C4-I1)
058900         MOVE W-MT-TAUSCH         TO W-MT-EINTRAG(C4-I2)
059000     END-IF
059100     .
059200 S502-EXIT.
059300     EXIT.
059400******************************************************************
059500* Austauschsortierung der Schluesselbegriff-Summentabelle,       *
059600* absteigend nach Summe.                                         *
059700******************************************************************
059800 S510-SORTIERE-KP-TAB SECTION.
059900 S510-00.
060000     PERFORM S511-AEUSSERE-SCHLEIFE THRU S511-EXIT
060100             VARYING C4-I1 FROM 1 BY 1
060200             UNTIL C4-I1 >= W-KP-ANZAHL
060300     .
060400 S510-99.
060500     EXIT.
060600 S511-AEUSSERE-SCHLEIFE.
060700     PERFORM S512-INNERE-SCHLEIFE THRU S512-EXIT
060800             VARYING C4-I2 FROM C4-I1 + 1 BY 1
060900             UNTIL C4-I2 > W-KP-ANZAHL
061000     .
061100 S511-EXIT.
061200     EXIT.
061300 S512-INNERE-SCHLEIFE.
061400     IF  W-KP-TOTAL(C4-I2) > W-KP-TOTAL(C4-I1)
061500         MOVE W-KP-EINTRAG(C4-I1) TO W-KP-TAUSCH
061600         MOVE W-KP-EINTRAG(C4-I2) TO W-KP-EINTRAG(C4-I1)
061700         MOVE W-KP-TAUSCH         TO W-KP-EINTRAG(C4-I2)
061800     END-IF
061900     .
062000 S512-EXIT.
062100     EXIT.
062200******************************************************************
062300* Common: Tab-getrennte Zeile in CRL-SPALTEN-PUFFER zerlegen.    *
062400******************************************************************
062500 K100-SPLIT-TAB-LINE SECTION.
062600 K100-00.
062700     MOVE ZERO TO C4-I1
062800     UNSTRING W-ZEILE DELIMITED BY "09"X
062900         INTO CRL-SPALTE(1) CRL-SPALTE(2) CRL-SPALTE(3)
063000              CRL-SPALTE(4) CRL-SPALTE(5) CRL-SPALTE(6)
063100              CRL-SPALTE(7) CRL-SPALTE(8)
063200         TALLYING IN C4-I1
063300     END-UNSTRING
063400     MOVE C4-I1 TO CRL-SPALTEN-ANZAHL
063500     .
063600 K100-99.
063700     EXIT.
