000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    DELDRV0O.
000300 AUTHOR.        H. R. KOLLER.
000400 INSTALLATION.  BATCH SOFTWARE ABTEILUNG.
000500 DATE-WRITTEN.  1999-02-11.
000600 DATE-COMPILED.
000700 SECURITY.      INTERN - NUR FUER CRAWLIB-BATCHLAUF.
000800******************************************************************
000900* Letzte Aenderung :: 2013-04-09                                 *
001000* Letzte Version   :: A.04.00                                    *
001100* Kurzbeschreibung :: Driver "Delete" - loescht eine explizite   *
001200*                     Liste von Dateien (auf einer Pipeline-     *
001300*                     Stufe) samt Dokumentfamilie und den        *
001400*                     zugehoerigen Zeilen in files.txt/urls.txt/ *
001500*                     matches.txt.                               *
001600*                                                                *
001700* Aenderungen (Version und Datum in Variable K-MODUL pflegen)    *
001800*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!! *
001900*----------------------------------------------------------------*
002000* Vers.   | Datum      | von | Kommentar                         *
002100*---------|------------|-----|-----------------------------------*
002200* A.00.00 | 1999-02-11 | HRK | Neuerstellung fuer B57-CRAWLIB    *
002300* A.01.00 | 2000-08-03 | HRK | Loeschen der Parser-Input-Kopie   *
002400*         |            |     | mit ergaenzt (Auftrag KR-0039)    *
002500* A.02.00 | 2001-05-14 | SDW | "Original bleibt, wenn anderswo   *
002600*         |            |     | behalten" ergaenzt, KR-0071        *
002700* A.03.00 | 2003-02-20 | GTH | Y2K-Nacharbeit, CRL-RUN-STAMP auf *
002800*         |            |     | vierstelliges Jahr umgestellt      KR-0154
002900* A.03.01 | 2009-03-11 | GTH | Ruft jetzt CRLDEL0M fuer urls.txt/*
003000*         |            |     | matches.txt statt Einzelcode       KR-0248
003100* A.04.00 | 2013-04-09 | LOR | Meldung ueber nicht gefundene     *
003200*         |            |     | Loeschlisten-Eintraege ergaenzt    KR-0388
003300*----------------------------------------------------------------*
003400*                                                                *
003500* Programmbeschreibung                                           *
003600* --------------------                                           *
003700* Parameter (ueber GETSTARTUPTEXT, blank-getrennt):              *
003800*    <crawl-verzeichnis> <loeschlisten-datei> <stufenname>       *
003900*    [MOCK]                                                      *
004000* <stufenname> ist einer von ORIGINAL/EXTRAKT/TOKENS/POSLEMMA/   *
004100* PARSE (siehe CRLPATHC CRL-COL-... / CRL-IDX-...).              *
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     CLASS TAB-ZEICHEN IS "09"X.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT CRL-LISTE-FILE  ASSIGN TO W-LISTE-PFAD
005100         ORGANIZATION LINE SEQUENTIAL
005200         FILE STATUS  IS DATEI-STATUS.
005300     SELECT CRL-FILES-SRC   ASSIGN TO W-FILES-PFAD
005400         ORGANIZATION LINE SEQUENTIAL
005500         FILE STATUS  IS DATEI-STATUS.
005600     SELECT CRL-FILES-OUT   ASSIGN TO W-FILES-PFAD
005700         ORGANIZATION LINE SEQUENTIAL
005800         FILE STATUS  IS DATEI-STATUS.
005900     SELECT CRL-FILES-TMP   ASSIGN TO W-FILES-TMP-PFAD
006000         ORGANIZATION LINE SEQUENTIAL
006100         FILE STATUS  IS DATEI-STATUS.
006200*
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  CRL-LISTE-FILE.
006600 01  CRL-LISTE-ZEILE             PIC X(2000).
006700 FD  CRL-FILES-SRC.
006800 01  CRL-FILES-SRC-ZEILE         PIC X(2000).
006900 FD  CRL-FILES-OUT.
007000 01  CRL-FILES-OUT-ZEILE         PIC X(2000).
007100 FD  CRL-FILES-TMP.
007200 01  CRL-FILES-TMP-ZEILE         PIC X(2000).
007300*
007400 WORKING-STORAGE SECTION.
007500     COPY CRLSCHC.
007600     COPY CRLRECC.
007700     COPY CRLPATHC.
007800*----------------------------------------------------------------*
007900* Comp-Felder: Praefix Cn mit n = Anzahl Digits                  *
008000*----------------------------------------------------------------*
008100 01  COMP-FELDER.
008200     05  C4-ANZ                  PIC S9(04) COMP VALUE 0.
008300     05  C4-I1                   PIC S9(04) COMP VALUE 0.
008400     05  C4-I2                   PIC S9(04) COMP VALUE 0.
008500     05  C4-TABIX                PIC S9(04) COMP VALUE 0.
008600     05  C4-LEN                  PIC S9(04) COMP VALUE 0.
008700     05  C18-GELESEN             PIC S9(18) COMP-3 VALUE 0.
008800     05  C18-GELOESCHT           PIC S9(18) COMP-3 VALUE 0.
008900     05  C18-BEHALTEN            PIC S9(18) COMP-3 VALUE 0.
009000     05  FILLER                  PIC X(04) VALUE SPACES.
009100*----------------------------------------------------------------*
009200* Display-Felder: Praefix D                                      *
009300*----------------------------------------------------------------*
009400 01  DISPLAY-FELDER.
009500     05  D-NUM4                  PIC -9(04).
009600     05  D-NUM9                  PIC 9(09).
009700     05  FILLER                  PIC X(04) VALUE SPACES.
009800*----------------------------------------------------------------*
009900* Felder mit konstantem Inhalt: Praefix K                        *
010000*----------------------------------------------------------------*
010100 01  KONSTANTE-FELDER.
010200     05  K-MODUL                 PIC X(08) VALUE "DELDRV0O".
010300     05  FILLER                  PIC X(04) VALUE SPACES.
010400*----------------------------------------------------------------*
010500* Uebergabeblock an GETSTARTUPTEXT (Tandem-Betriebssystemruf,    *
010600* liefert die beim Programmstart uebergebene Parameterzeile).    *
010700*----------------------------------------------------------------*
010800 01  STUP-PARAMETER.
010900     05  STUP-RESULT             PIC S9(04) COMP VALUE 0.
011000     05  STUP-CPLIST             PIC  9(09) COMP VALUE 0.
011100     05  STUP-PORTION            PIC  X(30) VALUE "STRING".
011200     05  STUP-TEXT               PIC X(200).
011300*----------------------------------------------------------------*
011400* Arbeitsfelder: Praefix W                                       *
011500*----------------------------------------------------------------*
011600 01  WORK-FELDER.
011700     05  W-CRAWL-DIR             PIC X(200).
011800     05  W-LISTE-PFAD            PIC X(200).
011900     05  W-FILES-PFAD            PIC X(200).
012000     05  W-FILES-TMP-PFAD        PIC X(200).
012100     05  W-STUFE-NAME            PIC X(12).
012200     05  W-STUFE-INDEX           PIC S9(04) COMP VALUE 0.
012300     05  W-STUFE-VERZ            PIC X(20).
012400     05  W-STUFE-DATEI-GRUPPE.
012500         10  W-STUFE-DATEI       PIC X(80).
012600     05  W-VOLLER-PFAD           PIC X(300).
012700     05  W-MOCK-SCHALTER         PIC X(01) VALUE "N".
012800         88  W-MOCK                       VALUE "J".
012900     05  W-ZEILE                 PIC X(2000).
013000     05  W-NEUER-WERT            PIC X(80).
013100     05  W-STUP-RESTTEXT         PIC X(200).
013200     05  W-ZEILE-TREFFER-FLAG    PIC X(01) VALUE "N".
013300         88  W-ZEILE-TREFFER              VALUE "J".
013400     05  W-BEHALTEN-FLAG         PIC X(01) VALUE "N".
013500         88  W-IN-BEHALTEN                VALUE "J".
013600     05  FILLER                  PIC X(08) VALUE SPACES.
013700*    REDEFINES: kuenftige zeichenweise Extensionpruefung der
013800*    Stufe-Dateinamen (heute ungenutzt, siehe KR-0388-Notizen).
013900 01  W-STUFE-DATEI-ZEICHEN REDEFINES W-STUFE-DATEI-GRUPPE.
014000     05  W-SD-ZEICHEN            PIC X OCCURS 80
014100                                      INDEXED BY W-SD-IX.
014200*----------------------------------------------------------------*
014300* Sortierte Mengen (SEARCH ALL): Tabellenende mit HIGH-VALUES
014400* vorbelegt, damit die Binaersuche ueber die volle OCCURS-Breite
014500* trotz teilweiser Fuellung eine aufsteigende Folge sieht
014600* (GnuCOBOL --without-db: keine indizierten Dateien fuer Mengen).
014700*----------------------------------------------------------------*
014800 01  W-LOESCH-SATZ.
014900     05  W-LOESCH-WERT           PIC X(80) OCCURS 5000
015000             ASCENDING KEY IS W-LOESCH-WERT
015100             INDEXED BY W-LOE-IX
015200             VALUE HIGH-VALUES.
015300     05  W-LOESCH-TREFFER        PIC X(01) OCCURS 5000
015400             INDEXED BY W-LOE-TR-IX
015500             VALUE "N".
015600     05  W-LOESCH-ANZAHL         PIC S9(05) COMP VALUE 0.
015700     05  FILLER                  PIC X(04) VALUE SPACES.
015800 01  W-BEHALTEN-SATZ.
015900     05  W-BEH-WERT              PIC X(80) OCCURS 5000
016000             ASCENDING KEY IS W-BEH-WERT
016100             INDEXED BY W-BEH-IX
016200             VALUE HIGH-VALUES.
016300     05  W-BEH-ANZAHL            PIC S9(05) COMP VALUE 0.
016400     05  FILLER                  PIC X(04) VALUE SPACES.
016500 01  W-ORIGINAL-LOESCH-SATZ.
016600     05  W-ORL-WERT              PIC X(80) OCCURS 5000
016700             ASCENDING KEY IS W-ORL-WERT
016800             INDEXED BY W-ORL-IX
016900             VALUE HIGH-VALUES.
017000     05  W-ORL-ANZAHL            PIC S9(05) COMP VALUE 0.
017100     05  FILLER                  PIC X(04) VALUE SPACES.
017200 01  W-POSLEMMA-LOESCH-SATZ.
017300     05  W-POL-WERT              PIC X(80) OCCURS 5000
017400             ASCENDING KEY IS W-POL-WERT
017500             INDEXED BY W-POL-IX
017600             VALUE HIGH-VALUES.
017700     05  W-POL-ANZAHL            PIC S9(05) COMP VALUE 0.
017800     05  FILLER                  PIC X(04) VALUE SPACES.
017900*----------------------------------------------------------------*
018000* Uebergabeblock fuer CALL "CRLDEL0M" (siehe dortige LINKAGE).
018100*----------------------------------------------------------------*
018200 01  LINK-REC.
018300     05  LINK-HDR.
018400         10  LINK-METADATA-PATH  PIC X(200).
018500         10  LINK-TEMP-PATH      PIC X(200).
018600         10  LINK-SPALTEN-INDEX  PIC S9(04) COMP.
018700         10  LINK-MODUS          PIC X(01).
018800             88  LINK-MODUS-DROP         VALUE "D".
018900             88  LINK-MODUS-KEEP         VALUE "K".
019000         10  LINK-MOCK-FLAG      PIC X(01).
019100             88  LINK-MOCK               VALUE "J".
019200         10  LINK-RC             PIC S9(04) COMP.
019300     05  LINK-ERGEBNIS.
019400         10  LINK-ZEILEN-GELESEN     PIC S9(09) COMP.
019500         10  LINK-ZEILEN-GELOESCHT   PIC S9(09) COMP.
019600     05  LINK-SCHLUESSELSATZ.
019700         10  LINK-SCHLUESSEL     PIC X(80) OCCURS 5000
019800                 ASCENDING KEY IS LINK-SCHLUESSEL
019900                 INDEXED BY LINK-SCH-IX
020000                 VALUE HIGH-VALUES.
020100         10  LINK-SCHLUESSEL-ANZAHL  PIC S9(05) COMP.
020200*
020300 PROCEDURE DIVISION.
020400******************************************************************
020500* Steuerungs-Section                                             *
020600******************************************************************
020700 A100-STEUERUNG SECTION.
020800 A100-00.
020900     PERFORM C000-INIT
021000     PERFORM B000-VORLAUF
021100     IF  PRG-ABBRUCH
021200         STOP RUN
021300     END-IF
021400     PERFORM B100-VERARBEITUNG
021500     PERFORM B300-RECONCILE-ORIGINALS
021600     PERFORM B400-FILTER-URLS
021700     PERFORM B410-FILTER-MATCHES
021800     PERFORM B090-ENDE
021900     STOP RUN
022000     .
022100 A100-99.
022200     EXIT.
022300******************************************************************
022400* Initialisierung                                                *
022500******************************************************************
022600 C000-INIT SECTION.
022700 C000-00.
022800     INITIALIZE SCHALTER
022900                COMP-FELDER
023000                DISPLAY-FELDER
023100                WORK-FELDER
023200     MOVE ZERO TO W-LOESCH-ANZAHL W-BEH-ANZAHL
023300                  W-ORL-ANZAHL W-POL-ANZAHL
023400     .
023500 C000-99.
023600     EXIT.
023700******************************************************************
023800* Vorlauf: Parameter holen, Loeschliste einlesen                 *
023900******************************************************************
024000 B000-VORLAUF SECTION.
024100 B000-00.
024200     PERFORM P120-GETSTARTUPTEXT
024300     PERFORM S100-PARSE-PARAMETER
024400     IF  PRG-ABBRUCH
024500         GO TO B000-99
024600     END-IF
024700     OPEN INPUT CRL-LISTE-FILE
024800     IF  NOT DATEI-OK
024900         DISPLAY K-MODUL ": Loeschliste nicht lesbar - ",
025000                 W-LISTE-PFAD
025100         SET PRG-ABBRUCH TO TRUE
025200         GO TO B000-99
025300     END-IF
025400     PERFORM B010-LISTENSCHLEIFE THRU B010-EXIT
025500         UNTIL DATEI-EOF
025600     CLOSE CRL-LISTE-FILE
025700     .
025800 B000-99.
025900     EXIT.
026000
026100 B010-LISTENSCHLEIFE.
026200     READ CRL-LISTE-FILE INTO W-NEUER-WERT
026300         AT END
026400             SET DATEI-EOF TO TRUE
026500             GO TO B010-EXIT
026600     END-READ
026700     IF  W-NEUER-WERT NOT = SPACES
026800         PERFORM S310-EINFUEGE-LOESCH
026900     END-IF
027000     .
027100 B010-EXIT.
027200     EXIT.
027300******************************************************************
027400* Verarbeitung: files.txt ueber eine Temp-Kopie neu schreiben,   *
027500* dabei je Zeile die Dokumentfamilie loeschen bzw. behalten      *
027600* (Business Rule: crash-safe Umweg ueber Temp-Datei).            *
027700******************************************************************
027800 B100-VERARBEITUNG SECTION.
027900 B100-00.
028000     OPEN INPUT  CRL-FILES-SRC
028100     IF  NOT DATEI-OK
028200         DISPLAY K-MODUL ": files.txt nicht lesbar - ",
028300                 W-FILES-PFAD
028400         SET PRG-ABBRUCH TO TRUE
028500         GO TO B100-99
028600     END-IF
028700     OPEN OUTPUT CRL-FILES-TMP
028800     PERFORM B110-KOPIERSCHLEIFE THRU B110-EXIT
028900         UNTIL DATEI-EOF
029000     CLOSE CRL-FILES-SRC
029100     CLOSE CRL-FILES-TMP
029200     OPEN INPUT  CRL-FILES-TMP
029300     OPEN OUTPUT CRL-FILES-OUT
029400     MOVE "00" TO DATEI-STATUS
029500     PERFORM B120-FILTERSCHLEIFE THRU B120-EXIT
029600         UNTIL DATEI-EOF
029700     CLOSE CRL-FILES-TMP
029800     CLOSE CRL-FILES-OUT
029900     CALL "CBL_DELETE_FILE" USING W-FILES-TMP-PFAD
030000     .
030100 B100-99.
030200     EXIT.
030300
030400 B110-KOPIERSCHLEIFE.
030500     READ CRL-FILES-SRC INTO W-ZEILE
030600         AT END
030700             SET DATEI-EOF TO TRUE
030800             GO TO B110-EXIT
030900     END-READ
031000     WRITE CRL-FILES-TMP-ZEILE FROM W-ZEILE
031100     .
031200 B110-EXIT.
031300     EXIT.
031400
031500 B120-FILTERSCHLEIFE.
031600     READ CRL-FILES-TMP INTO W-ZEILE
031700         AT END
031800             SET DATEI-EOF TO TRUE
031900             GO TO B120-EXIT
032000     END-READ
032100     ADD 1 TO C18-GELESEN
032200     MOVE SPACES TO CRL-SPALTEN-PUFFER
032300     MOVE ZERO   TO CRL-SPALTEN-ANZAHL
032400     PERFORM K100-SPLIT-TAB-LINE
032500     MOVE CRL-SPALTE(1)      TO FIL-ORIGINAL-DATEI
032600     MOVE CRL-SPALTE(3)      TO FIL-EXTRAKT-DATEI
032700     MOVE CRL-SPALTE(4)      TO FIL-TOKENS-DATEI
032800     MOVE CRL-SPALTE(5)      TO FIL-POSLEMMA-DATEI
032900     MOVE CRL-SPALTE(6)      TO FIL-PARSE-DATEI
033000     MOVE "N" TO W-ZEILE-TREFFER-FLAG
033100     IF  W-STUFE-INDEX < CRL-SPALTEN-ANZAHL
033200         SET CRL-SP-IX TO 1
033300         ADD W-STUFE-INDEX TO CRL-SP-IX
033400         MOVE CRL-SPALTE(CRL-SP-IX) TO W-NEUER-WERT
033500         PERFORM S320-SUCHE-LOESCH
033600     END-IF
033700     IF  W-ZEILE-TREFFER
033800         ADD 1 TO C18-GELOESCHT
033900         PERFORM B200-DELETE-DOC-FAMILY
034000         MOVE FIL-POSLEMMA-DATEI TO W-NEUER-WERT
034100         PERFORM S330-EINFUEGE-POL
034200         MOVE FIL-ORIGINAL-DATEI TO W-NEUER-WERT
034300         PERFORM S340-EINFUEGE-ORL
034400     ELSE
034500         ADD 1 TO C18-BEHALTEN
034600         MOVE FIL-ORIGINAL-DATEI TO W-NEUER-WERT
034700         PERFORM S350-EINFUEGE-BEHALTEN
034800         WRITE CRL-FILES-OUT-ZEILE FROM W-ZEILE
034900     END-IF
035000     .
035100 B120-EXIT.
035200     EXIT.
035300******************************************************************
035400* Loescht (bzw. protokolliert unter MOCK) die vier abgeleiteten  *
035500* Dateien einer Dokumentfamilie sowie die Parser-Input-Kopie.    *
035600******************************************************************
035700 B200-DELETE-DOC-FAMILY SECTION.
035800 B200-00.
035900     MOVE CRL-DIR-EXTRAKT   TO W-STUFE-VERZ
036000     MOVE FIL-EXTRAKT-DATEI TO W-STUFE-DATEI
036100     PERFORM S200-LOESCHE-EINE-DATEI THRU S200-EXIT
036200     MOVE CRL-DIR-TOKENS    TO W-STUFE-VERZ
036300     MOVE FIL-TOKENS-DATEI  TO W-STUFE-DATEI
036400     PERFORM S200-LOESCHE-EINE-DATEI THRU S200-EXIT
036500     MOVE CRL-DIR-POSLEMMA  TO W-STUFE-VERZ
036600     MOVE FIL-POSLEMMA-DATEI TO W-STUFE-DATEI
036700     PERFORM S200-LOESCHE-EINE-DATEI THRU S200-EXIT
036800     MOVE CRL-DIR-PARSE     TO W-STUFE-VERZ
036900     MOVE FIL-PARSE-DATEI   TO W-STUFE-DATEI
037000     PERFORM S200-LOESCHE-EINE-DATEI THRU S200-EXIT
037100     MOVE CRL-DIR-PARSERINPUT TO W-STUFE-VERZ
037200     MOVE FIL-PARSE-DATEI   TO W-STUFE-DATEI
037300     PERFORM S200-LOESCHE-EINE-DATEI THRU S200-EXIT
037400     .
037500 B200-99.
037600     EXIT.
037700******************************************************************
037800* Original-Dateien abgleichen: eine "behalten"-Markierung durch  *
037900* irgendeine Zeile ueberstimmt eine "loeschen"-Markierung (KR-   *
038000* 0071). Die endgueltige Loeschmenge wird physisch geloescht und *
038100* zugleich als LINK-SCHLUESSEL fuer den urls.txt-Filter gebaut.  *
038200******************************************************************
038300 B300-RECONCILE-ORIGINALS SECTION.
038400 B300-00.
038500     MOVE ZERO TO LINK-SCHLUESSEL-ANZAHL
038600     PERFORM B310-RECONCILE-SCHLEIFE THRU B310-EXIT
038700         VARYING W-ORL-IX FROM 1 BY 1
038800             UNTIL W-ORL-IX > W-ORL-ANZAHL
038900     .
039000 B300-99.
039100     EXIT.
039200
039300 B310-RECONCILE-SCHLEIFE.
039400     SET W-BEH-IX TO 1
039500     MOVE "N" TO W-BEHALTEN-FLAG
039600     IF  W-BEH-ANZAHL > 0
039700         SEARCH ALL W-BEH-WERT
039800             AT END
039900                 CONTINUE
040000             WHEN W-BEH-WERT(W-BEH-IX) = W-ORL-WERT(W-ORL-IX)
040100                 MOVE "J" TO W-BEHALTEN-FLAG
040200         END-SEARCH
040300     END-IF
040400     IF  NOT W-IN-BEHALTEN
040500         MOVE CRL-DIR-ORIGINAL TO W-STUFE-VERZ
040600         MOVE W-ORL-WERT(W-ORL-IX) TO W-STUFE-DATEI
040700         PERFORM S200-LOESCHE-EINE-DATEI THRU S200-EXIT
040800         ADD 1 TO LINK-SCHLUESSEL-ANZAHL
040900         SET LINK-SCH-IX TO LINK-SCHLUESSEL-ANZAHL
041000         MOVE W-ORL-WERT(W-ORL-IX)
041100             TO LINK-SCHLUESSEL(LINK-SCH-IX)
041200     END-IF
041300     .
041400 B310-EXIT.
041500     EXIT.
041600******************************************************************
041700* urls.txt filtern (MODUS D, Testspalte = ORIGINAL) ueber die    *
041800* generische Routine CRLDEL0M.                                   *
041900******************************************************************
042000 B400-FILTER-URLS SECTION.
042100 B400-00.
042200     MOVE SPACES TO LINK-METADATA-PATH
042300     MOVE SPACES TO LINK-TEMP-PATH
042400     STRING W-CRAWL-DIR    DELIMITED BY SPACE
042500            "/"            DELIMITED BY SIZE
042600            CRL-FILE-URLS  DELIMITED BY SPACE
042700            INTO LINK-METADATA-PATH
042800     STRING LINK-METADATA-PATH DELIMITED BY SPACE
042900            ".TMP"         DELIMITED BY SIZE
043000            INTO LINK-TEMP-PATH
043100     MOVE CRL-IDX-ORIGINAL TO LINK-SPALTEN-INDEX
043200     SET LINK-MODUS-DROP TO TRUE
043300     IF  W-MOCK
043400         SET LINK-MOCK TO TRUE
043500     ELSE
043600         MOVE "N" TO LINK-MOCK-FLAG
043700     END-IF
043800     CALL "CRLDEL0M" USING LINK-REC
043900     IF  LINK-RC = 9999
044000         DISPLAY K-MODUL ": CRLDEL0M-Abbruch bei urls.txt"
044100         SET PRG-ABBRUCH TO TRUE
044200     END-IF
044300     .
044400 B400-99.
044500     EXIT.
044600******************************************************************
044700* matches.txt filtern (MODUS D, Testspalte = POSLEMMA).          *
044800******************************************************************
044900 B410-FILTER-MATCHES SECTION.
045000 B410-00.
045100     MOVE ZERO TO LINK-SCHLUESSEL-ANZAHL
045200     PERFORM B420-BAUE-SCHLUESSELSATZ THRU B420-EXIT
045300         VARYING W-POL-IX FROM 1 BY 1
045400             UNTIL W-POL-IX > W-POL-ANZAHL
045500     MOVE SPACES TO LINK-METADATA-PATH
045600     MOVE SPACES TO LINK-TEMP-PATH
045700     STRING W-CRAWL-DIR      DELIMITED BY SPACE
045800            "/"              DELIMITED BY SIZE
045900            CRL-FILE-MATCHES DELIMITED BY SPACE
046000            INTO LINK-METADATA-PATH
046100     STRING LINK-METADATA-PATH DELIMITED BY SPACE
046200            ".TMP"           DELIMITED BY SIZE
046300            INTO LINK-TEMP-PATH
046400     MOVE ZERO TO LINK-SPALTEN-INDEX
046500     SET LINK-MODUS-DROP TO TRUE
046600     IF  W-MOCK
046700         SET LINK-MOCK TO TRUE
046800     ELSE
046900         MOVE "N" TO LINK-MOCK-FLAG
047000     END-IF
047100     CALL "CRLDEL0M" USING LINK-REC
047200     IF  LINK-RC = 9999
047300         DISPLAY K-MODUL ": CRLDEL0M-Abbruch bei matches.txt"
047400         SET PRG-ABBRUCH TO TRUE
047500     END-IF
047600     .
047700 B410-99.
047800     EXIT.
047900
048000 B420-BAUE-SCHLUESSELSATZ.
048100     ADD 1 TO LINK-SCHLUESSEL-ANZAHL
048200     SET LINK-SCH-IX TO LINK-SCHLUESSEL-ANZAHL
048300     MOVE W-POL-WERT(W-POL-IX) TO LINK-SCHLUESSEL(LINK-SCH-IX)
048400     .
048500 B420-EXIT.
048600     EXIT.
048700******************************************************************
048800* Nachlauf: Zusammenfassung und Meldung nie getroffener          *
048900* Loeschlisten-Eintraege (Auftrag KR-0388).
049000******************************************************************
049100 B090-ENDE SECTION.
049200 B090-00.
049300     PERFORM B095-MELDE-NICHT-GEFUNDEN THRU B095-EXIT
049400         VARYING W-LOE-IX FROM 1 BY 1
049500             UNTIL W-LOE-IX > W-LOESCH-ANZAHL
049600     DISPLAY K-MODUL ": gelesen=", C18-GELESEN,
049700             " geloescht=", C18-GELOESCHT,
049800             " behalten=", C18-BEHALTEN
049900     .
050000 B090-99.
050100     EXIT.
050200
050300 B095-MELDE-NICHT-GEFUNDEN.
050400     SET W-LOE-TR-IX TO W-LOE-IX
050500     IF  W-LOESCH-TREFFER(W-LOE-TR-IX) NOT = "J"
050600         DISPLAY K-MODUL ": nicht gefunden - ",
050700                 W-LOESCH-WERT(W-LOE-IX)
050800     END-IF
050900     .
051000 B095-EXIT.
051100     EXIT.
051200******************************************************************
051300* Startup-Parameterzeile ueber das Betriebssystemutility holen.  *
051400* (Kurzform des Aufrufs aus der ZIPDRV-Vorlage; hier wird nur    *
051500* die STRING-Portion benoetigt, keine Volume/Subvol-Angaben.)
051600******************************************************************
051700 P120-GETSTARTUPTEXT SECTION.
051800 P120-00.
051900     MOVE SPACE TO STUP-TEXT
052000     ENTER "GETSTARTUPTEXT" USING STUP-PORTION
052100                                  STUP-TEXT
052200                           GIVING STUP-RESULT
052300     .
052400 P120-99.
052500     EXIT.
052600******************************************************************
052700* Parameterzeile in die vier positionellen Argumente zerlegen    *
052800* (crawl-Verzeichnis, Loeschlisten-Datei, Stufenname, [MOCK]).   *
052900******************************************************************
053000 S100-PARSE-PARAMETER SECTION.
053100 S100-00.
053200     MOVE ZERO TO C4-I1
053300     UNSTRING STUP-TEXT DELIMITED BY ALL SPACE
053400         INTO W-CRAWL-DIR W-LISTE-PFAD W-STUFE-NAME
053500              W-STUP-RESTTEXT
053600         TALLYING IN C4-I1
053700     END-UNSTRING
053800     IF  C4-I1 < 3
053900         DISPLAY K-MODUL ": zu wenig Parameter"
054000         SET PRG-ABBRUCH TO TRUE
054100         GO TO S100-99
054200     END-IF
054300     STRING W-CRAWL-DIR DELIMITED BY SPACE
054400            "/"          DELIMITED BY SIZE
054500            CRL-FILE-FILES DELIMITED BY SPACE
054600            INTO W-FILES-PFAD
054700     STRING W-FILES-PFAD DELIMITED BY SPACE
054800            ".TMP"       DELIMITED BY SIZE
054900            INTO W-FILES-TMP-PFAD
055000     PERFORM S110-STAGE-NAME-TO-INDEX
055100     IF  C4-I1 > 3
055200         IF  W-STUP-RESTTEXT(1:4) = "MOCK" OR "mock"
055300             SET W-MOCK TO TRUE
055400         END-IF
055500     END-IF
055600     .
055700 S100-99.
055800     EXIT.
055900******************************************************************
056000* Stufenname (ORIGINAL/EXTRAKT/TOKENS/POSLEMMA/PARSE) in den     *
056100* Spalten-Index gemaess CRLPATHC uebersetzen.                    *
056200******************************************************************
056300 S110-STAGE-NAME-TO-INDEX SECTION.
056400 S110-00.
056500     EVALUATE W-STUFE-NAME
056600         WHEN CRL-COL-ORIGINAL
056700             MOVE CRL-IDX-ORIGINAL TO W-STUFE-INDEX
056800         WHEN CRL-COL-EXTRAKT
056900             MOVE CRL-IDX-EXTRAKT  TO W-STUFE-INDEX
057000         WHEN CRL-COL-TOKENS
057100             MOVE CRL-IDX-TOKENS   TO W-STUFE-INDEX
057200         WHEN CRL-COL-POSLEMMA
057300             MOVE CRL-IDX-POSLEMMA TO W-STUFE-INDEX
057400         WHEN CRL-COL-PARSE
057500             MOVE CRL-IDX-PARSE    TO W-STUFE-INDEX
057600         WHEN OTHER
057700             DISPLAY K-MODUL ": unbekannte Stufe - ", W-STUFE-NAME
057800             SET PRG-ABBRUCH TO TRUE
057900     END-EVALUATE
058000     .
058100 S110-99.
058200     EXIT.
058300******************************************************************
058400* Eine einzelne Datei loeschen (oder unter MOCK nur protokoll-   *
058500* ieren). Pfad wird aus W-CRAWL-DIR/W-STUFE-VERZ/W-STUFE-DATEI
058600* zusammengesetzt.
058700******************************************************************
058800 S200-LOESCHE-EINE-DATEI SECTION.
058900 S200-00.
059000     IF  W-STUFE-DATEI = SPACES
059100         GO TO S200-99
059200     END-IF
059300     MOVE SPACES TO W-VOLLER-PFAD
059400     STRING W-CRAWL-DIR   DELIMITED BY SPACE
059500            "/"           DELIMITED BY SIZE
059600            W-STUFE-VERZ  DELIMITED BY SPACE
059700            "/"           DELIMITED BY SIZE
059800            W-STUFE-DATEI DELIMITED BY SPACE
059900            INTO W-VOLLER-PFAD
060000     IF  W-MOCK
060100         DISPLAY K-MODUL ": (MOCK) wuerde loeschen - ",
060200                 W-VOLLER-PFAD
060300     ELSE
060400         CALL "CBL_DELETE_FILE" USING W-VOLLER-PFAD
060500     END-IF
060600     .
060700 S200-99.
060800     EXIT.
060900******************************************************************
061000* Mengenverwaltung: aufsteigend sortierte Einfuegung mit Dedup-  *
061100* Test (vier gleichartige, je auf ihre Tabelle zugeschnittene    *
061200* Auspraegungen - siehe Business Rule "set semantics").          *
061300******************************************************************
061400 S310-EINFUEGE-LOESCH SECTION.
061500 S310-00.
061600     SET W-LOE-IX TO 1
061700     PERFORM S311-SUCHSCHLEIFE THRU S311-EXIT
061800         UNTIL W-LOE-IX > W-LOESCH-ANZAHL
061900             OR W-LOESCH-WERT(W-LOE-IX) NOT LESS THAN W-NEUER-WERT
062000     IF  W-LOE-IX <= W-LOESCH-ANZAHL
062100             AND W-LOESCH-WERT(W-LOE-IX) = W-NEUER-WERT
062200         CONTINUE
062300     ELSE
062400         PERFORM S312-VERSCHIEBESCHLEIFE THRU S312-EXIT
062500             VARYING C4-I1 FROM W-LOESCH-ANZAHL BY -1
062600                 UNTIL C4-I1 < W-LOE-IX
062700         MOVE W-NEUER-WERT TO W-LOESCH-WERT(W-LOE-IX)
062800         MOVE "N" TO W-LOESCH-TREFFER(W-LOE-IX)
062900         ADD 1 TO W-LOESCH-ANZAHL
063000     END-IF
063100     .
063200 S310-99.
063300     EXIT.
063400
063500 S311-SUCHSCHLEIFE.
063600     SET W-LOE-IX UP BY 1
063700     .
063800 S311-EXIT.
063900     EXIT.
064000
064100 S312-VERSCHIEBESCHLEIFE.
064200     MOVE W-LOESCH-WERT(C4-I1) TO W-LOESCH-WERT(C4-I1 + 1)
064300     MOVE W-LOESCH-TREFFER(C4-I1)
064400         TO W-LOESCH-TREFFER(C4-I1 + 1)
064500     .
064600 S312-EXIT.
064700     EXIT.
064800******************************************************************
064900* Testspalte gegen die Loeschmenge pruefen und ggf. den Treffer  *
065000* in W-LOESCH-TREFFER vermerken (fuer den Abschlussbericht).     *
065100******************************************************************
065200 S320-SUCHE-LOESCH SECTION.
065300 S320-00.
065400     SET W-LOE-IX TO 1
065500     IF  W-LOESCH-ANZAHL > 0
065600         SEARCH ALL W-LOESCH-WERT
065700             AT END
065800                 CONTINUE
065900             WHEN W-LOESCH-WERT(W-LOE-IX) = W-NEUER-WERT
066000                 MOVE "J" TO W-ZEILE-TREFFER-FLAG
066100                 SET W-LOE-TR-IX TO W-LOE-IX
066200                 MOVE "J" TO W-LOESCH-TREFFER(W-LOE-TR-IX)
066300         END-SEARCH
066400     END-IF
066500     .
066600 S320-99.
066700     EXIT.
066800
066900 S330-EINFUEGE-POL SECTION.
067000 S330-00.
067100     SET W-POL-IX TO 1
067200     PERFORM S331-SUCHSCHLEIFE THRU S331-EXIT
067300         UNTIL W-POL-IX > W-POL-ANZAHL
067400             OR W-POL-WERT(W-POL-IX) NOT LESS THAN W-NEUER-WERT
067500     IF  W-POL-IX <= W-POL-ANZAHL
067600             AND W-POL-WERT(W-POL-IX) = W-NEUER-WERT
067700         CONTINUE
067800     ELSE
067900         PERFORM S332-VERSCHIEBESCHLEIFE THRU S332-EXIT
068000             VARYING C4-I2 FROM W-POL-ANZAHL BY -1
068100                 UNTIL C4-I2 < W-POL-IX
068200         MOVE W-NEUER-WERT TO W-POL-WERT(W-POL-IX)
068300         ADD 1 TO W-POL-ANZAHL
068400     END-IF
068500     .
068600 S330-99.
068700     EXIT.
068800
068900 S331-SUCHSCHLEIFE.
069000     SET W-POL-IX UP BY 1
069100     .
069200 S331-EXIT.
069300     EXIT.
069400
069500 S332-VERSCHIEBESCHLEIFE.
069600     MOVE W-POL-WERT(C4-I2) TO W-POL-WERT(C4-I2 + 1)
069700     .
069800 S332-EXIT.
069900     EXIT.
070000
070100 S340-EINFUEGE-ORL SECTION.
070200 S340-00.
070300     SET W-ORL-IX TO 1
070400     PERFORM S341-SUCHSCHLEIFE THRU S341-EXIT
070500         UNTIL W-ORL-IX > W-ORL-ANZAHL
070600             OR W-ORL-WERT(W-ORL-IX) NOT LESS THAN W-NEUER-WERT
070700     IF  W-ORL-IX <= W-ORL-ANZAHL
070800             AND W-ORL-WERT(W-ORL-IX) = W-NEUER-WERT
070900         CONTINUE
071000     ELSE
071100         PERFORM S342-VERSCHIEBESCHLEIFE THRU S342-EXIT
071200             VARYING C4-I2 FROM W-ORL-ANZAHL BY -1
071300                 UNTIL C4-I2 < W-ORL-IX
071400         MOVE W-NEUER-WERT TO W-ORL-WERT(W-ORL-IX)
071500         ADD 1 TO W-ORL-ANZAHL
071600     END-IF
071700     .
071800 S340-99.
071900     EXIT.
072000
072100 S341-SUCHSCHLEIFE.
072200     SET W-ORL-IX UP BY 1
072300     .
072400 S341-EXIT.
072500     EXIT.
072600
072700 S342-VERSCHIEBESCHLEIFE.
072800     MOVE W-ORL-WERT(C4-I2) TO W-ORL-WERT(C4-I2 + 1)
072900     .
073000 S342-EXIT.
073100     EXIT.
073200
073300 S350-EINFUEGE-BEHALTEN SECTION.
073400 S350-00.
073500     SET W-BEH-IX TO 1
073600     PERFORM S351-SUCHSCHLEIFE THRU S351-EXIT
073700         UNTIL W-BEH-IX > W-BEH-ANZAHL
073800             OR W-BEH-WERT(W-BEH-IX) NOT LESS THAN W-NEUER-WERT
073900     IF  W-BEH-IX <= W-BEH-ANZAHL
074000             AND W-BEH-WERT(W-BEH-IX) = W-NEUER-WERT
074100         CONTINUE
074200     ELSE
074300         PERFORM S352-VERSCHIEBESCHLEIFE THRU S352-EXIT
074400             VARYING C4-I2 FROM W-BEH-ANZAHL BY -1
074500                 UNTIL C4-I2 < W-BEH-IX
074600         MOVE W-NEUER-WERT TO W-BEH-WERT(W-BEH-IX)
074700         ADD 1 TO W-BEH-ANZAHL
074800     END-IF
074900     .
075000 S350-99.
075100     EXIT.
075200
075300 S351-SUCHSCHLEIFE.
075400     SET W-BEH-IX UP BY 1
075500     .
075600 S351-EXIT.
075700     EXIT.
075800
075900 S352-VERSCHIEBESCHLEIFE.
076000     MOVE W-BEH-WERT(C4-I2) TO W-BEH-WERT(C4-I2 + 1)
076100     .
076200 S352-EXIT.
076300     EXIT.
076400******************************************************************
076500* Common: Tab-getrennte Zeile in CRL-SPALTEN-PUFFER zerlegen.    *
076600* Leere Endspalten bleiben erhalten (Business Rule "keeps empty  *
076700* trailing fields").                                             *
076800******************************************************************
076900 K100-SPLIT-TAB-LINE SECTION.
077000 K100-00.
077100     MOVE ZERO TO C4-I1
077200     UNSTRING W-ZEILE DELIMITED BY "09"X
077300         INTO CRL-SPALTE(1) CRL-SPALTE(2) CRL-SPALTE(3)
077400              CRL-SPALTE(4) CRL-SPALTE(5) CRL-SPALTE(6)
077500              CRL-SPALTE(7) CRL-SPALTE(8)
077600         TALLYING IN C4-I1
077700     END-UNSTRING
077800     MOVE C4-I1 TO CRL-SPALTEN-ANZAHL
077900     .
078000 K100-99.
078100     EXIT.
