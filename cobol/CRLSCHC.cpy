000100******************************************************************
000200* CRLSCHC  -- Copybook                                           *
000300*                                                                *
000400* Kurzbeschreibung :: Gemeinsamer Schalterblock (Datei- und      *
000500*                     Programmstatus) sowie Lauf-Zeitstempel,    *
000600*                     wie er zuvor in jedem CRAWLIB-Batchjob      *
000700*                     einzeln ausgeschrieben wurde.                *
000800*                                                                *
000900* Letzte Aenderung :: 2009-03-11                                 *
001000* Letzte Version   :: A.01.00                                    *
001100*----------------------------------------------------------------*
001200* Vers.   | Datum      | von | Kommentar                         *
001300*---------|------------|-----|-----------------------------------*
001400* A.00.00 | 1999-02-08 | HRK | Neuerstellung fuer B57-CRAWLIB     *
001500* A.01.00 | 2009-03-11 | GTH | Aus den sieben Einzelprogrammen    *
001600*         |            |     | ausgelagert (Auftrag KR-0248),     *
001700*         |            |     | Inhalt unveraendert uebernommen    *
001800*----------------------------------------------------------------*
001900******************************************************************
002000 01  SCHALTER.
002100     05  DATEI-STATUS            PIC X(02).
002200         88  DATEI-OK                        VALUE "00".
002300         88  DATEI-EOF                       VALUE "10".
002400         88  DATEI-NOK                       VALUE "01" THRU "99".
002500     05  REC-STAT REDEFINES DATEI-STATUS.
002600         10  DATEI-STATUS1       PIC X.
002700             88  DATEI-STAT-EOF          VALUE "1".
002800             88  DATEI-STAT-INVALID      VALUE "2".
002900             88  DATEI-STAT-PERMERR      VALUE "3".
003000             88  DATEI-STAT-LOGICERR     VALUE "4".
003100         10                      PIC X.
003200     05  PRG-STATUS              PIC 9 VALUE ZERO.
003300         88  PRG-OK                          VALUE ZERO.
003400         88  PRG-NOK                         VALUE 1 THRU 9.
003500         88  PRG-ABBRUCH                     VALUE 2.
003600     05  MOCK-SCHALTER           PIC X(01) VALUE "N".
003700         88  MOCK-LAUF                       VALUE "J".
003800         88  ECHT-LAUF                       VALUE "N".
003900
004000******************************************************************
004100* Lauf-Zeitstempel, gefuellt aus FUNCTION CURRENT-DATE.          *
004200* REDEFINES 1: Feldweise numerische Sicht (Jahr/Monat/Tag/Zeit). *
004300* REDEFINES 2: Editierte Anzeige-Sicht fuer Protokollzeilen.     *
004400******************************************************************
004500 01  CRL-RUN-STAMP.
004600     05  RUN-STAMP-ROH           PIC X(21).
004700 01  CRL-RUN-STAMP-NUM REDEFINES CRL-RUN-STAMP.
004800     05  RUN-JAHR                PIC 9(04).
004900     05  RUN-MONAT               PIC 9(02).
005000     05  RUN-TAG                 PIC 9(02).
005100     05  RUN-STUNDE              PIC 9(02).
005200     05  RUN-MINUTE              PIC 9(02).
005300     05  RUN-SEKUNDE             PIC 9(02).
005400     05  FILLER                  PIC X(07).
005500 01  CRL-RUN-STAMP-ANZEIGE REDEFINES CRL-RUN-STAMP.
005600     05  RUNA-JAHR               PIC 9(04).
005700     05  FILLER                  PIC X VALUE "-".
005800     05  RUNA-MONAT              PIC 9(02).
005900     05  FILLER                  PIC X VALUE "-".
006000     05  RUNA-TAG                PIC 9(02).
006100     05  FILLER                  PIC X VALUE " ".
006200     05  RUNA-STUNDE             PIC 9(02).
006300     05  FILLER                  PIC X VALUE ":".
006400     05  RUNA-MINUTE             PIC 9(02).
006500     05  FILLER                  PIC X(03).
