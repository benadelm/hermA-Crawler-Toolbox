000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    MRGDRV0O.
000300 AUTHOR.        H. R. KOLLER.
000400 INSTALLATION.  BATCH SOFTWARE ABTEILUNG.
000500 DATE-WRITTEN.  1999-05-10.
000600 DATE-COMPILED.
000700 SECURITY.      INTERN - NUR FUER CRAWLIB-BATCHLAUF.
000800******************************************************************
000900* Letzte Aenderung :: 2011-01-14                                 *
001000* Letzte Version   :: A.03.00                                    *
001100* Kurzbeschreibung :: Driver "Merge" - fuehrt N Crawl-Ablage-    *
001200*                     baeume zu einem neuen Zielbaum zusammen,   *
001300*                     loest je URL Mehrfach-Downloads auf und    *
001400*                     schreibt die konsolidierten Metadateien.   *
001500*                                                                *
001600* Aenderungen (Version und Datum in Variable K-MODUL pflegen)    *
001700*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!! *
001800*----------------------------------------------------------------*
001900* Vers.   | Datum      | von | Kommentar                         *
002000*---------|------------|-----|-----------------------------------*
002100* A.00.00 | 1999-05-10 | HRK | Neuerstellung fuer B57-CRAWLIB    *
002200* A.01.00 | 2001-08-22 | SDW | Kollisionspruefung beim Zusammen- *
002300*         |            |     | fuehren mehrerer Quellverzeich-   *
002400*         |            |     | nisse ergaenzt                     KR-0079 
002500* A.02.00 | 2003-06-18 | GTH | Y2K-Nacharbeit, CRL-RUN-STAMP auf *
002600*         |            |     | vierstelliges Jahr umgestellt      KR-0164 
002700* A.03.00 | 2011-01-14 | LOR | Merge-Log (merge-info.txt)        *
002800*         |            |     | ergaenzt fuer Nachvollzieh-       *
002900*         |            |     | barkeit der Dublettenauswahl       KR-0301 
003000*----------------------------------------------------------------*
003100*                                                                *
003200* Programmbeschreibung                                           *
003300* --------------------                                           *
003400* Parameter (ueber GETSTARTUPTEXT, blank-getrennt):              *
003500*    <shortlist-datei> <stufenname> <ziel-verzeichnis>           *
003600*    <quell-verzeichnis-1> [<quell-verzeichnis-2> ...]           *
003700* <stufenname> ist einer von ORIGINAL/EXTRAKT/TOKENS/POSLEMMA/   *
003800* PARSE (siehe CRLPATHC CRL-COL-... / CRL-IDX-...) und bestimmt, *
003900* welche Datei einer Dokumentfamilie gegen die Shortlist         *
004000* geprueft wird.  Pro URL gewinnt der Shortlist-Treffer, sonst   *
004100* der zuletzt gelesene Download; nicht-gewinnende Geschwister    *
004200* mit abweichendem Tokentext werden als eigene Variante          *
004300* ebenfalls uebernommen.  Ergibt die Uebernahme zweier Downloads *
004400* verschiedener Quellverzeichnisse denselben ORIGINAL-, EXTRAKT- *
004500* oder POSLEMMA-Dateinamen, bricht das Programm mit RETURN-CODE 2*
004600* ab (Dateinamenkollision).                                      *
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     CLASS TAB-ZEICHEN IS "09"X.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT CRL-SHORTLIST-FILE  ASSIGN TO W-SHORTLIST-PFAD
005600         ORGANIZATION LINE SEQUENTIAL
005700         FILE STATUS  IS DATEI-STATUS.
005800     SELECT CRL-URLS-FILE       ASSIGN TO W-URLS-PFAD
005900         ORGANIZATION LINE SEQUENTIAL
006000         FILE STATUS  IS DATEI-STATUS.
006100     SELECT CRL-FILES-FILE      ASSIGN TO W-FILES-PFAD
006200         ORGANIZATION LINE SEQUENTIAL
006300         FILE STATUS  IS DATEI-STATUS.
006400     SELECT CRL-MATCHES-FILE    ASSIGN TO W-MATCHES-PFAD
006500         ORGANIZATION LINE SEQUENTIAL
006600         FILE STATUS  IS DATEI-STATUS.
006700     SELECT CRL-CMPA-FILE       ASSIGN TO W-CMPA-PFAD
006800         ORGANIZATION LINE SEQUENTIAL
006900         FILE STATUS  IS DATEI-STATUS.
007000     SELECT CRL-CMPB-FILE       ASSIGN TO W-CMPB-PFAD
007100         ORGANIZATION LINE SEQUENTIAL
007200         FILE STATUS  IS DATEI-STATUS.
007300     SELECT CRL-OUT-URLS-FILE   ASSIGN TO W-OUT-URLS-PFAD
007400         ORGANIZATION LINE SEQUENTIAL
007500         FILE STATUS  IS DATEI-STATUS.
007600     SELECT CRL-OUT-FILES-FILE  ASSIGN TO W-OUT-FILES-PFAD
007700         ORGANIZATION LINE SEQUENTIAL
007800         FILE STATUS  IS DATEI-STATUS.
007900     SELECT CRL-OUT-MATCH-FILE  ASSIGN TO W-OUT-MATCHES-PFAD
008000         ORGANIZATION LINE SEQUENTIAL
008100         FILE STATUS  IS DATEI-STATUS.
008200     SELECT CRL-OUT-LOG-FILE    ASSIGN TO W-OUT-LOG-PFAD
008300         ORGANIZATION LINE SEQUENTIAL
008400         FILE STATUS  IS DATEI-STATUS.
008500*
008600 DATA DIVISION.
008700 FILE SECTION.
008800 FD  CRL-SHORTLIST-FILE.
008900 01  CRL-SHORTLIST-ZEILE        PIC X(2000).
009000 FD  CRL-URLS-FILE.
009100 01  CRL-URLS-ZEILE             PIC X(2000).
009200 FD  CRL-FILES-FILE.
009300 01  CRL-FILES-ZEILE            PIC X(2000).
009400 FD  CRL-MATCHES-FILE.
009500 01  CRL-MATCHES-ZEILE          PIC X(2000).
009600 FD  CRL-CMPA-FILE.
009700 01  CRL-CMPA-ZEILE             PIC X(2000).
009800 FD  CRL-CMPB-FILE.
009900 01  CRL-CMPB-ZEILE             PIC X(2000).
010000 FD  CRL-OUT-URLS-FILE.
010100 01  CRL-OUT-URLS-ZEILE         PIC X(2000).
010200 FD  CRL-OUT-FILES-FILE.
010300 01  CRL-OUT-FILES-ZEILE        PIC X(2000).
010400 FD  CRL-OUT-MATCH-FILE.
010500 01  CRL-OUT-MATCH-ZEILE        PIC X(2000).
010600 FD  CRL-OUT-LOG-FILE.
010700 01  CRL-OUT-LOG-ZEILE          PIC X(2000).
010800*
010900 WORKING-STORAGE SECTION.
011000     COPY CRLSCHC.
011100     COPY CRLRECC.
011200     COPY CRLPATHC.
011300*----------------------------------------------------------------*
011400* Comp-Felder: Praefix Cn mit n = Anzahl Digits                  *
011500*----------------------------------------------------------------*
011600 01  COMP-FELDER.
011700     05  C4-ANZ                  PIC S9(04) COMP VALUE 0.
011800     05  C4-I1                   PIC S9(04) COMP VALUE 0.
011900     05  C4-I2                   PIC S9(04) COMP VALUE 0.
012000     05  C4-I3                   PIC S9(04) COMP VALUE 0.
012100     05  C4-SEQ                  PIC S9(04) COMP VALUE 0.
012200     05  C4-RC                   PIC S9(04) COMP VALUE 0.
012300     05  C4-GRP-START            PIC S9(04) COMP VALUE 0.
012400     05  C4-GRP-END              PIC S9(04) COMP VALUE 0.
012500     05  C4-WINNER-IX            PIC S9(04) COMP VALUE 0.
012600     05  C4-TREFFER              PIC S9(04) COMP VALUE 0.
012700     05  C18-DL-GELESEN          PIC S9(18) COMP-3 VALUE 0.
012800     05  C18-OHNE-URL            PIC S9(18) COMP-3 VALUE 0.
012900     05  C18-BEHALTEN            PIC S9(18) COMP-3 VALUE 0.
013000     05  C18-VARIANTEN           PIC S9(18) COMP-3 VALUE 0.
013100     05  C18-VERWORFEN           PIC S9(18) COMP-3 VALUE 0.
013200     05  C18-URLS-GESCHR         PIC S9(18) COMP-3 VALUE 0.
013300     05  C18-FILES-GESCHR        PIC S9(18) COMP-3 VALUE 0.
013400     05  C18-MATCH-GESCHR        PIC S9(18) COMP-3 VALUE 0.
013500     05  FILLER                  PIC X(04) VALUE SPACES.
013600*----------------------------------------------------------------*
013700* Display-Felder: Praefix D                                      *
013800*----------------------------------------------------------------*
013900 01  DISPLAY-FELDER.
014000     05  D-NUM4                  PIC -9(04).
014100     05  D-NUM9                  PIC 9(09).
014200     05  FILLER                  PIC X(04) VALUE SPACES.
014300*----------------------------------------------------------------*
014400* Felder mit konstantem Inhalt: Praefix K                        *
014500*----------------------------------------------------------------*
014600 01  KONSTANTE-FELDER.
014700     05  K-MODUL                 PIC X(08) VALUE "MRGDRV0O".
014800     05  FILLER                  PIC X(04) VALUE SPACES.
014900*----------------------------------------------------------------*
015000* Uebergabeblock an GETSTARTUPTEXT.  STUP-TEXT ist hier breiter  *
015100* als bei den uebrigen Treibern, da eine variable, nicht im      *
015200* Voraus bekannte Anzahl Quellverzeichnis-Parameter folgt.       *
015300*----------------------------------------------------------------*
015400 01  STUP-PARAMETER.
015500     05  STUP-RESULT             PIC S9(04) COMP VALUE 0.
015600     05  STUP-CPLIST             PIC  9(09) COMP VALUE 0.
015700     05  STUP-PORTION            PIC  X(30) VALUE "STRING".
015800     05  STUP-TEXT               PIC X(2000).
015900*----------------------------------------------------------------*
016000* Arbeitsfelder: Praefix W                                       *
016100*----------------------------------------------------------------*
016200 01  WORK-FELDER.
016300     05  W-SHORTLIST-PFAD        PIC X(200).
016400     05  W-STUFE-NAME            PIC X(12).
016500     05  W-STUFE-INDEX           PIC S9(04) COMP VALUE 0.
016600     05  W-OUTPUT-DIR            PIC X(200).
016700     05  W-CRAWL-DIR             PIC X(200).
016800     05  W-URLS-PFAD             PIC X(200).
016900     05  W-FILES-PFAD            PIC X(200).
017000     05  W-MATCHES-PFAD          PIC X(200).
017100     05  W-CMPA-PFAD             PIC X(300).
017200     05  W-CMPB-PFAD             PIC X(300).
017300     05  W-CMP-IX-A              PIC S9(04) COMP VALUE 0.
017400     05  W-CMP-IX-B              PIC S9(04) COMP VALUE 0.
017500     05  W-OUT-URLS-PFAD         PIC X(200).
017600     05  W-OUT-FILES-PFAD        PIC X(200).
017700     05  W-OUT-MATCHES-PFAD      PIC X(200).
017800     05  W-OUT-LOG-PFAD          PIC X(200).
017900     05  W-VERZEICHNIS-PFAD      PIC X(24).
018000     05  W-QUELL-VOLLER-PFAD     PIC X(300).
018100     05  W-ZIEL-VOLLER-PFAD      PIC X(300).
018200     05  W-VOLLER-PFAD           PIC X(300).
018300     05  W-NEUER-WERT            PIC X(80).
018400     05  W-ZEILE                 PIC X(2000).
018500     05  W-REG-IX                PIC S9(04) COMP VALUE 0.
018600     05  W-LOG-PTR               PIC S9(04) COMP VALUE 0.
018700     05  W-STUP-FELD             PIC X(200).
018800     05  W-STUP-PARSE-PTR        PIC S9(04) COMP VALUE 1.
018900     05  W-STUP-FERTIG-FLAG      PIC X(01) VALUE "N".
019000         88  W-STUP-FERTIG                VALUE "J".
019100     05  W-SL-TREFFER-FLAG       PIC X(01) VALUE "N".
019200         88  W-SL-TREFFER                 VALUE "J".
019300     05  W-URLMAP-TREFFER-FLAG   PIC X(01) VALUE "N".
019400         88  W-URL-GEFUNDEN               VALUE "J".
019500     05  W-URLMAP-TREFFER-URL    PIC X(512).
019600     05  W-RETAINED-TREFFER-FLAG PIC X(01) VALUE "N".
019700         88  W-RETAINED-TREFFER           VALUE "J".
019800     05  W-TOKENS-GLEICH-FLAG    PIC X(01) VALUE "N".
019900         88  W-TOKENS-GLEICH              VALUE "J".
020000     05  W-VORHANDEN-FLAG        PIC X(01) VALUE "N".
020100         88  W-DATEI-VORHANDEN            VALUE "J".
020200     05  FILLER                  PIC X(08) VALUE SPACES.
020300*    REDEFINES: kuenftige zeichenweise Pruefung von Pfad-
020400*    Trennzeichen bei plattformabhaengigen Ablagebaeumen
020500*    (heute ungenutzt).
020600 01  W-VOLLER-PFAD-ZEICHEN REDEFINES W-VOLLER-PFAD.
020700     05  W-VP-ZEICHEN            PIC X OCCURS 300
020800                                      INDEXED BY W-VP-IX.
020900*----------------------------------------------------------------*
021000* Rueckgabebereich fuer CBL_CHECK_FILE_EXIST (Parser-Input-      *
021100* Datei ist die einzige optionale Datei einer Dokumentfamilie).  *
021200*----------------------------------------------------------------*
021300 01  W-DATEI-INFO.
021400     05  W-DI-GROESSE            PIC X(08).
021500     05  W-DI-DATUM              PIC X(04).
021600     05  W-DI-ZEIT               PIC X(04).
021700     05  FILLER                  PIC X(04) VALUE SPACES.
021800*----------------------------------------------------------------*
021900* Liste der Quellverzeichnisse in Aufrufreihenfolge (keine       *
022000* Menge - die Reihenfolge bestimmt, welcher Download je URL      *
022100* "der letzte" ist, siehe Business Rule "Merge retention         *
022200* priority").                                                    *
022300*----------------------------------------------------------------*
022400 01  W-CRAWLDIR-SATZ.
022500     05  W-CD-PFAD               PIC X(200) OCCURS 50
022600                                      INDEXED BY W-CD-IX.
022700     05  W-CRAWLDIR-ANZAHL       PIC S9(04) COMP VALUE 0.
022800     05  FILLER                  PIC X(04) VALUE SPACES.
022900*----------------------------------------------------------------*
023000* Sortierte Mengen (SEARCH ALL): Tabellenende mit HIGH-VALUES
023100* vorbelegt, damit die Binaersuche ueber die volle OCCURS-Breite
023200* trotz teilweiser Fuellung eine aufsteigende Folge sieht
023300* (GnuCOBOL --without-db: keine indizierten Dateien fuer Mengen).
023400*----------------------------------------------------------------*
023500 01  W-SHORTLIST-SATZ.
023600     05  W-SL-WERT               PIC X(80) OCCURS 5000
023700             ASCENDING KEY IS W-SL-WERT
023800             INDEXED BY W-SL-IX
023900             VALUE HIGH-VALUES.
024000     05  W-SL-ANZAHL             PIC S9(05) COMP VALUE 0.
024100     05  FILLER                  PIC X(04) VALUE SPACES.
024200*    URL-Zuordnungstabelle je Quellverzeichnis (ORIGINAL -> URL),
024300*    vor jedem Verzeichnis neu aufgebaut - siehe MSTDRV0O
024400*    W-MATCH-TABELLE fuer das gleiche Verbund-Schluessel-Muster.
024500 01  W-URLMAP-SATZ.
024600     05  W-UM-EINTRAG OCCURS 5000
024700             ASCENDING KEY IS W-UM-ORIGINAL
024800             INDEXED BY W-UM-IX.
024900         10  W-UM-ORIGINAL        PIC X(80) VALUE HIGH-VALUES.
025000         10  W-UM-URL             PIC X(512) VALUE SPACES.
025100     05  W-UM-ANZAHL             PIC S9(05) COMP VALUE 0.
025200     05  FILLER                  PIC X(04) VALUE SPACES.
025300 01  W-RETAINED-ORIGINAL-SATZ.
025400     05  W-RO-WERT               PIC X(80) OCCURS 5000
025500             ASCENDING KEY IS W-RO-WERT
025600             INDEXED BY W-RO-IX
025700             VALUE HIGH-VALUES.
025800     05  W-RO-ANZAHL             PIC S9(05) COMP VALUE 0.
025900     05  FILLER                  PIC X(04) VALUE SPACES.
026000 01  W-RETAINED-EXTRAKT-SATZ.
026100     05  W-RE-WERT               PIC X(80) OCCURS 5000
026200             ASCENDING KEY IS W-RE-WERT
026300             INDEXED BY W-RE-IX
026400             VALUE HIGH-VALUES.
026500     05  W-RE-ANZAHL             PIC S9(05) COMP VALUE 0.
026600     05  FILLER                  PIC X(04) VALUE SPACES.
026700 01  W-RETAINED-POSLEMMA-SATZ.
026800     05  W-RP-WERT               PIC X(80) OCCURS 5000
026900             ASCENDING KEY IS W-RP-WERT
027000             INDEXED BY W-RP-IX
027100             VALUE HIGH-VALUES.
027200     05  W-RP-ANZAHL             PIC S9(05) COMP VALUE 0.
027300     05  FILLER                  PIC X(04) VALUE SPACES.
027400*----------------------------------------------------------------*
027500* Downloadliste: eine Zeile je files.txt-Zeile mit bekannter URL,*
027600* ueber alle Quellverzeichnisse hinweg, in Lesereihenfolge       *
027700* (W-DL-SEQ).  Wird vor der Entscheidungsphase nach URL/SEQ      *
027800* sortiert (B300), damit je URL eine zusammenhaengende Gruppe    *
027900* entsteht (Steuerbruch in B400).                                *
028000*----------------------------------------------------------------*
028100 01  W-DOWNLOAD-SATZ.
028200     05  W-DL-EINTRAG OCCURS 3000 INDEXED BY W-DL-IX.
028300         10  W-DL-SEQ             PIC S9(09) COMP.
028400         10  W-DL-URL             PIC X(512).
028500         10  W-DL-QUELLDIR        PIC X(200).
028600         10  W-DL-ORIGINAL        PIC X(80).
028700         10  W-DL-EXTRAKT         PIC X(80).
028800         10  W-DL-TOKENS          PIC X(80).
028900         10  W-DL-POSLEMMA        PIC X(80).
029000         10  W-DL-PARSE           PIC X(80).
029100         10  W-DL-SPALTENWERT     PIC X(80).
029200         10  W-DL-BEHALTEN-FLAG   PIC X(01) VALUE "N".
029300             88  W-DL-BEHALTEN            VALUE "J".
029400         10  W-DL-GRUND           PIC X(20).
029500     05  W-DL-ANZAHL             PIC S9(05) COMP VALUE 0.
029600     05  FILLER                  PIC X(04) VALUE SPACES.
029700 01  W-DL-TAUSCH.
029800     05  W-DLT-SEQ               PIC S9(09) COMP.
029900     05  W-DLT-URL               PIC X(512).
030000     05  W-DLT-QUELLDIR          PIC X(200).
030100     05  W-DLT-ORIGINAL          PIC X(80).
030200     05  W-DLT-EXTRAKT           PIC X(80).
030300     05  W-DLT-TOKENS            PIC X(80).
030400     05  W-DLT-POSLEMMA          PIC X(80).
030500     05  W-DLT-PARSE             PIC X(80).
030600     05  W-DLT-SPALTENWERT       PIC X(80).
030700     05  W-DLT-BEHALTEN-FLAG     PIC X(01).
030800     05  W-DLT-GRUND             PIC X(20).
030900     05  FILLER                  PIC X(08) VALUE SPACES.
031000*    Puffer der Tokenzeilen des ersten Vergleichspartners, siehe
031100*    S400-VERGLEICHE-TOKENS.
031200 01  W-TOKENVERGLEICH-SATZ.
031300     05  W-TB-ZEILE              PIC X(300) OCCURS 2000
031400                                      INDEXED BY W-TB-IX.
031500     05  W-TB-ANZAHL             PIC S9(05) COMP VALUE 0.
031600     05  FILLER                  PIC X(04) VALUE SPACES.
031700*----------------------------------------------------------------*
031800* Merge-Protokoll (merge-info.txt): eine Zeile je uebernommenem  *
031900* Download aus einer Mehrfachgruppe, mit den verworfenen bzw.    *
032000* als Variante mitgefuehrten Geschwistern.                       *
032100*----------------------------------------------------------------*
032200 01  W-MERGELOG-SATZ.
032300     05  W-ML-EINTRAG OCCURS 2000 INDEXED BY W-ML-IX.
032400         10  W-ML-ORIGINAL        PIC X(80).
032500         10  W-ML-GRUND           PIC X(20).
032600         10  W-ML-ANDERE          PIC X(80) OCCURS 20
032700                                      INDEXED BY W-ML-AND-IX.
032800         10  W-ML-ANDERE-ANZAHL   PIC S9(04) COMP VALUE 0.
032900     05  W-ML-ANZAHL             PIC S9(05) COMP VALUE 0.
033000     05  FILLER                  PIC X(04) VALUE SPACES.
033100 01  W-ML-TAUSCH.
033200     05  W-MLT-ORIGINAL           PIC X(80).
033300     05  W-MLT-GRUND              PIC X(20).
033400     05  W-MLT-ANDERE             PIC X(80) OCCURS 20
033500                                      INDEXED BY W-MLT-AND-IX.
033600     05  W-MLT-ANDERE-ANZAHL      PIC S9(04) COMP.
033700     05  FILLER                  PIC X(04) VALUE SPACES.
033800*
033900 PROCEDURE DIVISION.
034000******************************************************************
034100* Steuerungs-Section                                             *
034200******************************************************************
034300 A100-STEUERUNG SECTION.
034400 A100-00.
034500     PERFORM C000-INIT
034600     PERFORM B000-VORLAUF
034700     IF  PRG-ABBRUCH
034800         STOP RUN
034900     END-IF
035000     PERFORM B200-LADE-ALLE-VERZEICHNISSE
035100     IF  PRG-ABBRUCH
035200         STOP RUN
035300     END-IF
035400     PERFORM B300-SORTIERE-DOWNLOADLISTE
035500     PERFORM B400-ENTSCHEIDE-RETENTION
035600     IF  PRG-ABBRUCH
035700         STOP RUN
035800     END-IF
035900     PERFORM B500-SCHREIBE-MERGELOG
036000     PERFORM B600-KONKATENIERE-METADATEN
036100     PERFORM B700-KOPIERE-DATEIEN
036200     PERFORM B090-ENDE
036300     STOP RUN
036400     .
036500 A100-99.
036600     EXIT.
036700******************************************************************
036800* Initialisierung                                                *
036900******************************************************************
037000 C000-INIT SECTION.
037100 C000-00.
037200     INITIALIZE SCHALTER
037300                COMP-FELDER
037400                DISPLAY-FELDER
037500                WORK-FELDER
037600     MOVE ZERO TO W-CRAWLDIR-ANZAHL W-SL-ANZAHL
037700                  W-DL-ANZAHL W-ML-ANZAHL
037800                  W-RO-ANZAHL W-RE-ANZAHL W-RP-ANZAHL
037900     .
038000 C000-99.
038100     EXIT.
038200******************************************************************
038300* Vorlauf: Parameter holen, Shortlist einlesen                   *
038400******************************************************************
038500 B000-VORLAUF SECTION.
038600 B000-00.
038700     PERFORM P120-GETSTARTUPTEXT
038800     PERFORM S100-PARSE-PARAMETER
038900     IF  PRG-ABBRUCH
039000         GO TO B000-99
039100     END-IF
039200     OPEN INPUT CRL-SHORTLIST-FILE
039300     IF  NOT DATEI-OK
039400         DISPLAY K-MODUL ": Shortlist nicht lesbar - ",
039500                 W-SHORTLIST-PFAD
039600         SET PRG-ABBRUCH TO TRUE
039700         GO TO B000-99
039800     END-IF
039900     PERFORM B010-SHORTLIST-SCHLEIFE THRU B010-EXIT
040000         UNTIL DATEI-EOF
040100     CLOSE CRL-SHORTLIST-FILE
040200     MOVE "00" TO DATEI-STATUS
040300     .
040400 B000-99.
040500     EXIT.
040600
040700 B010-SHORTLIST-SCHLEIFE.
040800     READ CRL-SHORTLIST-FILE INTO W-NEUER-WERT
040900         AT END
041000             SET DATEI-EOF TO TRUE
041100             GO TO B010-EXIT
041200     END-READ
041300     IF  W-NEUER-WERT NOT = SPACES
041400         PERFORM S310-EINFUEGE-SHORTLIST
041500     END-IF
041600     .
041700 B010-EXIT.
041800     EXIT.
041900******************************************************************
042000* Je Quellverzeichnis die URL-Zuordnung neu aufbauen und die     *
042100* Downloadliste um die files.txt-Zeilen mit bekannter URL        *
042200* ergaenzen.                                                     *
042300******************************************************************
042400 B200-LADE-ALLE-VERZEICHNISSE SECTION.
042500 B200-00.
042600     PERFORM B201-LADE-EIN-VERZEICHNIS THRU B201-EXIT
042700             VARYING W-CD-IX FROM 1 BY 1
042800             UNTIL W-CD-IX > W-CRAWLDIR-ANZAHL
042900     .
043000 B200-99.
043100     EXIT.
043200 B201-LADE-EIN-VERZEICHNIS.
043300     PERFORM B210-LADE-URLMAP
043400     IF  NOT PRG-ABBRUCH
043500         PERFORM B220-LADE-FILES-ZEILEN
043600     END-IF
043700     .
043800 B201-EXIT.
043900     EXIT.
044000
044100 B210-LADE-URLMAP SECTION.
044200 B210-00.
044300     MOVE ZERO TO W-UM-ANZAHL
044400     MOVE SPACES TO W-URLS-PFAD
044500     STRING W-CD-PFAD(W-CD-IX) DELIMITED BY SPACE
044600            "/"                DELIMITED BY SIZE
044700            CRL-FILE-URLS      DELIMITED BY SPACE
044800            INTO W-URLS-PFAD
044900     OPEN INPUT CRL-URLS-FILE
045000     IF  NOT DATEI-OK
045100         DISPLAY K-MODUL ": urls.txt nicht lesbar - ",
045200                 W-URLS-PFAD
045300         SET PRG-ABBRUCH TO TRUE
045400         GO TO B210-99
045500     END-IF
045600     PERFORM B211-URLMAP-SCHLEIFE THRU B211-EXIT
045700         UNTIL DATEI-EOF
045800     CLOSE CRL-URLS-FILE
045900     MOVE "00" TO DATEI-STATUS
046000     .
046100 B210-99.
046200     EXIT.
046300
046400 B211-URLMAP-SCHLEIFE.
046500     READ CRL-URLS-FILE INTO W-ZEILE
046600         AT END
046700             SET DATEI-EOF TO TRUE
046800             GO TO B211-EXIT
046900     END-READ
047000     MOVE SPACES TO CRL-SPALTEN-PUFFER
047100     MOVE ZERO   TO CRL-SPALTEN-ANZAHL
047200     PERFORM K100-SPLIT-TAB-LINE
047300     MOVE CRL-SPALTE(1) TO URL-ORIGINAL-DATEI
047400     MOVE CRL-SPALTE(4) TO URL-URL
047500     IF  URL-ORIGINAL-DATEI NOT = SPACES
047600         PERFORM S320-EINFUEGE-URLMAP
047700     END-IF
047800     .
047900 B211-EXIT.
048000     EXIT.
048100
048200 B220-LADE-FILES-ZEILEN SECTION.
048300 B220-00.
048400     MOVE SPACES TO W-FILES-PFAD
048500     STRING W-CD-PFAD(W-CD-IX) DELIMITED BY SPACE
048600            "/"                DELIMITED BY SIZE
048700            CRL-FILE-FILES     DELIMITED BY SPACE
048800            INTO W-FILES-PFAD
048900     OPEN INPUT CRL-FILES-FILE
049000     IF  NOT DATEI-OK
049100         DISPLAY K-MODUL ": files.txt nicht lesbar - ",
049200                 W-FILES-PFAD
049300         SET PRG-ABBRUCH TO TRUE
049400         GO TO B220-99
049500     END-IF
049600     PERFORM B221-FILES-SCHLEIFE THRU B221-EXIT
049700         UNTIL DATEI-EOF
049800     CLOSE CRL-FILES-FILE
049900     MOVE "00" TO DATEI-STATUS
050000     .
050100 B220-99.
050200     EXIT.
050300
050400 B221-FILES-SCHLEIFE.
050500     READ CRL-FILES-FILE INTO W-ZEILE
050600         AT END
050700             SET DATEI-EOF TO TRUE
050800             GO TO B221-EXIT
050900     END-READ
051000     ADD 1 TO C18-DL-GELESEN
051100     MOVE SPACES TO CRL-SPALTEN-PUFFER
051200     MOVE ZERO   TO CRL-SPALTEN-ANZAHL
051300     PERFORM K100-SPLIT-TAB-LINE
051400     MOVE CRL-SPALTE(1) TO FIL-ORIGINAL-DATEI
051500     MOVE CRL-SPALTE(3) TO FIL-EXTRAKT-DATEI
051600     MOVE CRL-SPALTE(4) TO FIL-TOKENS-DATEI
051700     MOVE CRL-SPALTE(5) TO FIL-POSLEMMA-DATEI
051800     MOVE CRL-SPALTE(6) TO FIL-PARSE-DATEI
051900     MOVE FIL-ORIGINAL-DATEI TO W-NEUER-WERT
052000     PERFORM S330-SUCHE-URLMAP
052100     IF  NOT W-URL-GEFUNDEN
052200         DISPLAY K-MODUL,
052300             ": original ohne URL-Eintrag - ",
052400             FIL-ORIGINAL-DATEI
052500         ADD 1 TO C18-OHNE-URL
052600         GO TO B221-EXIT
052700     END-IF
052800     IF  W-DL-ANZAHL >= 3000
052900         DISPLAY K-MODUL ": Downloadliste voll - Abbruch"
053000         SET PRG-ABBRUCH TO TRUE
053100         GO TO B221-EXIT
053200     END-IF
053300     ADD 1 TO W-DL-ANZAHL
053400     ADD 1 TO C4-SEQ
053500     SET W-DL-IX TO W-DL-ANZAHL
053600     MOVE C4-SEQ            TO W-DL-SEQ(W-DL-IX)
053700     MOVE W-URLMAP-TREFFER-URL TO W-DL-URL(W-DL-IX)
053800     MOVE W-CD-PFAD(W-CD-IX)   TO W-DL-QUELLDIR(W-DL-IX)
053900     MOVE FIL-ORIGINAL-DATEI   TO W-DL-ORIGINAL(W-DL-IX)
054000     MOVE FIL-EXTRAKT-DATEI    TO W-DL-EXTRAKT(W-DL-IX)
054100     MOVE FIL-TOKENS-DATEI     TO W-DL-TOKENS(W-DL-IX)
054200     MOVE FIL-POSLEMMA-DATEI   TO W-DL-POSLEMMA(W-DL-IX)
054300     MOVE FIL-PARSE-DATEI      TO W-DL-PARSE(W-DL-IX)
054400     MOVE SPACES               TO W-DL-SPALTENWERT(W-DL-IX)
054500     IF  W-STUFE-INDEX < CRL-SPALTEN-ANZAHL
054600         SET CRL-SP-IX TO 1
054700         ADD W-STUFE-INDEX TO CRL-SP-IX
054800         MOVE CRL-SPALTE(CRL-SP-IX)
054900             TO W-DL-SPALTENWERT(W-DL-IX)
055000     END-IF
055100     .
055200 B221-EXIT.
055300     EXIT.
055400******************************************************************
055500* Downloadliste nach URL, dann nach Lesereihenfolge (W-DL-SEQ)   *
055600* aufsteigend sortieren (Austauschverfahren wie MSTDRV0O         *
055700* S500-SORTIERE-MATCH-TAB), damit je URL eine zusammenhaengende  *
055800* Gruppe entsteht.                                               *
055900******************************************************************
056000 B300-SORTIERE-DOWNLOADLISTE SECTION.
056100 B300-00.
056200     PERFORM B301-AEUSSERE-SCHLEIFE THRU B301-EXIT
056300             VARYING C4-I1 FROM 1 BY 1
056400             UNTIL C4-I1 >= W-DL-ANZAHL
056500     .
056600 B300-99.
056700     EXIT.
056800 B301-AEUSSERE-SCHLEIFE.
056900     PERFORM B302-INNERE-SCHLEIFE THRU B302-EXIT
057000             VARYING C4-I2 FROM C4-I1 + 1 BY 1
057100             UNTIL C4-I2 > W-DL-ANZAHL
057200     .
057300 B301-EXIT.
057400     EXIT.
057500 B302-INNERE-SCHLEIFE.
057600     IF  W-DL-URL(C4-I2) < W-DL-URL(C4-I1)
057700         OR (W-DL-URL(C4-I2) = W-DL-URL(C4-I1)
057800             AND W-DL-SEQ(C4-I2) < W-DL-SEQ(C4-I1))
057900         MOVE W-DL-EINTRAG(C4-I1) TO W-DL-TAUSCH
058000         MOVE W-DL-EINTRAG(C4-I2) TO W-DL-EINTRAG(C4-I1)
058100         MOVE W-DL-TAUSCH         TO W-DL-EINTRAG(C4-I2)
058200     END-IF
058300     .
058400 B302-EXIT.
058500     EXIT.
058600******************************************************************
058700* Je URL-Gruppe die Behalten/Verwerfen-Entscheidung treffen      *
058800* (Business Rule "Merge retention priority") und, bei Uebernahme *
058900* mehrerer Downloads, das Merge-Protokoll fuellen.               *
059000******************************************************************
059100 B400-ENTSCHEIDE-RETENTION SECTION.
059200 B400-00.
059300     IF  W-DL-ANZAHL = 0
059400         GO TO B400-99
059500     END-IF
059600     MOVE 1 TO C4-GRP-START
059700     PERFORM B401-BEARBEITE-EINE-GRUPPE THRU B401-EXIT
059800             UNTIL C4-GRP-START > W-DL-ANZAHL OR PRG-ABBRUCH
059900     .
060000 B400-99.
060100     EXIT.
060200 B401-BEARBEITE-EINE-GRUPPE.
060300     MOVE C4-GRP-START TO C4-GRP-END
060400     PERFORM B402-SUCHE-GRUPPENENDE THRU B402-EXIT
060500             UNTIL C4-GRP-END >= W-DL-ANZAHL
060600             OR W-DL-URL(C4-GRP-END + 1)
060700                 NOT = W-DL-URL(C4-GRP-START)
060800     PERFORM B410-BEARBEITE-GRUPPE
060900     IF  NOT PRG-ABBRUCH
061000         COMPUTE C4-GRP-START = C4-GRP-END + 1
061100     END-IF
061200     .
061300 B401-EXIT.
061400     EXIT.
061500 B402-SUCHE-GRUPPENENDE.
061600     ADD 1 TO C4-GRP-END
061700     .
061800 B402-EXIT.
061900     EXIT.
062000
062100 B410-BEARBEITE-GRUPPE SECTION.
062200 B410-00.
062300     IF  C4-GRP-START = C4-GRP-END
062400         MOVE C4-GRP-START TO W-REG-IX
062500         ADD 1 TO C18-BEHALTEN
062600         SET W-DL-BEHALTEN(W-REG-IX) TO TRUE
062700         PERFORM S350-REGISTRIERE-BEHALTEN
062800         GO TO B410-99
062900     END-IF
063000*    Mehrfach-Downloads derselben URL: zuerst Shortlist-Treffer
063100*    suchen, sonst gewinnt der zuletzt gelesene Download.
063200     MOVE 0 TO C4-WINNER-IX
063300     MOVE 0 TO C4-TREFFER
063400     PERFORM B411-SUCHE-SHORTLIST-TREFFER THRU B411-EXIT
063500             VARYING C4-I1 FROM C4-GRP-START BY 1
063600             UNTIL C4-I1 > C4-GRP-END
063700     IF  C4-WINNER-IX = 0
063800         MOVE C4-GRP-END TO C4-WINNER-IX
063900         MOVE "last" TO W-DL-GRUND(C4-WINNER-IX)
064000     ELSE
064100         MOVE "on shortlist" TO W-DL-GRUND(C4-WINNER-IX)
064200     END-IF
064300     ADD 1 TO C18-BEHALTEN
064400     SET W-DL-BEHALTEN(C4-WINNER-IX) TO TRUE
064500     MOVE C4-WINNER-IX TO W-REG-IX
064600     PERFORM S350-REGISTRIERE-BEHALTEN
064700     IF  PRG-ABBRUCH
064800         GO TO B410-99
064900     END-IF
065000     ADD 1 TO W-ML-ANZAHL
065100     SET W-ML-IX TO W-ML-ANZAHL
065200     MOVE W-DL-ORIGINAL(C4-WINNER-IX) TO W-ML-ORIGINAL(W-ML-IX)
065300     MOVE W-DL-GRUND(C4-WINNER-IX)    TO W-ML-GRUND(W-ML-IX)
065400     MOVE 0 TO W-ML-ANDERE-ANZAHL(W-ML-IX)
065500     PERFORM B412-VERGLEICHE-MIT-WINNER THRU B412-EXIT
065600             VARYING C4-I1 FROM C4-GRP-START BY 1
065700             UNTIL C4-I1 > C4-GRP-END OR PRG-ABBRUCH
065800     .
065900 B410-99.
066000     EXIT.
066100 B411-SUCHE-SHORTLIST-TREFFER.
066200     MOVE W-DL-SPALTENWERT(C4-I1) TO W-NEUER-WERT
066300     MOVE "N" TO W-SL-TREFFER-FLAG
066400     IF  W-SL-ANZAHL > 0
066500         SET W-SL-IX TO 1
066600         SEARCH ALL W-SL-WERT
066700             AT END
066800                 CONTINUE
066900             WHEN W-SL-WERT(W-SL-IX) = W-NEUER-WERT
067000                 MOVE "J" TO W-SL-TREFFER-FLAG
067100         END-SEARCH
067200     END-IF
067300     IF  W-SL-TREFFER
067400         ADD 1 TO C4-TREFFER
067500         IF  C4-WINNER-IX = 0
067600             MOVE C4-I1 TO C4-WINNER-IX
067700         ELSE
067800             DISPLAY K-MODUL,
067900                 ": mehrfacher Shortlist-Treffer - ",
068000                 W-DL-URL(C4-I1)
068100         END-IF
068200     END-IF
068300     .
068400 B411-EXIT.
068500     EXIT.
068600 B412-VERGLEICHE-MIT-WINNER.
068700     IF  C4-I1 NOT = C4-WINNER-IX
068800         MOVE C4-I1         TO W-CMP-IX-A
068900         MOVE C4-WINNER-IX  TO W-CMP-IX-B
069000         PERFORM S400-VERGLEICHE-TOKENS
069100         IF  W-TOKENS-GLEICH
069200             ADD 1 TO C18-VERWORFEN
069300             ADD 1 TO W-ML-ANDERE-ANZAHL(W-ML-IX)
069400             SET W-ML-AND-IX TO W-ML-ANDERE-ANZAHL(W-ML-IX)
069500             MOVE W-DL-ORIGINAL(C4-I1)
069600                 TO W-ML-ANDERE(W-ML-IX, W-ML-AND-IX)
069700         ELSE
069800             SET W-DL-BEHALTEN(C4-I1) TO TRUE
069900             MOVE "tokens differ" TO W-DL-GRUND(C4-I1)
070000             MOVE C4-I1 TO W-REG-IX
070100             PERFORM S350-REGISTRIERE-BEHALTEN
070200             IF  NOT PRG-ABBRUCH
070300                 ADD 1 TO C18-VARIANTEN
070400                 ADD 1 TO W-ML-ANZAHL
070500                 SET W-ML-IX TO W-ML-ANZAHL
070600                 MOVE W-DL-ORIGINAL(C4-I1)
070700                     TO W-ML-ORIGINAL(W-ML-IX)
070800                 MOVE "tokens differ" TO W-ML-GRUND(W-ML-IX)
070900                 MOVE 1 TO W-ML-ANDERE-ANZAHL(W-ML-IX)
071000                 SET W-ML-AND-IX TO 1
071100                 MOVE W-DL-ORIGINAL(C4-WINNER-IX)
071200                     TO W-ML-ANDERE(W-ML-IX, W-ML-AND-IX)
071300             END-IF
071400         END-IF
071500     END-IF
071600     .
071700 B412-EXIT.
071800     EXIT.
071900******************************************************************
072000* Merge-Protokoll nach Original-Dateiname sortiert schreiben.    *
072100******************************************************************
072200 B500-SCHREIBE-MERGELOG SECTION.
072300 B500-00.
072400     PERFORM B501-AEUSSERE-SCHLEIFE THRU B501-EXIT
072500             VARYING C4-I1 FROM 1 BY 1
072600             UNTIL C4-I1 >= W-ML-ANZAHL
072700     MOVE SPACES TO W-OUT-LOG-PFAD
072800     STRING W-OUTPUT-DIR       DELIMITED BY SPACE
072900            "/"                DELIMITED BY SIZE
073000            CRL-FILE-MERGE-LOG DELIMITED BY SPACE
073100            INTO W-OUT-LOG-PFAD
073200     OPEN OUTPUT CRL-OUT-LOG-FILE
073300     PERFORM B503-SCHREIBE-EINE-LOGZEILE THRU B503-EXIT
073400             VARYING C4-I1 FROM 1 BY 1
073500             UNTIL C4-I1 > W-ML-ANZAHL
073600     CLOSE CRL-OUT-LOG-FILE
073700     .
073800 B500-99.
073900     EXIT.
074000 B501-AEUSSERE-SCHLEIFE.
074100     PERFORM B502-INNERE-SCHLEIFE THRU B502-EXIT
074200             VARYING C4-I2 FROM C4-I1 + 1 BY 1
074300             UNTIL C4-I2 > W-ML-ANZAHL
074400     .
074500 B501-EXIT.
074600     EXIT.
074700 B502-INNERE-SCHLEIFE.
074800     IF  W-ML-ORIGINAL(C4-I2) < W-ML-ORIGINAL(C4-I1)
074900         MOVE W-ML-EINTRAG(C4-I1) TO W-ML-TAUSCH
075000         MOVE W-ML-EINTRAG(C4-I2) TO W-ML-EINTRAG(C4-I1)
075100         MOVE W-ML-TAUSCH         TO W-ML-EINTRAG(C4-I2)
075200     END-IF
075300     .
075400 B502-EXIT.
075500     EXIT.
075600 B503-SCHREIBE-EINE-LOGZEILE.
075700     MOVE SPACES TO W-ZEILE
075800     MOVE 1 TO W-LOG-PTR
075900     STRING W-ML-ORIGINAL(C4-I1) DELIMITED BY SPACE
076000            "09"X                DELIMITED BY SIZE
076100            W-ML-GRUND(C4-I1)    DELIMITED BY SPACE
076200            INTO W-ZEILE
076300            WITH POINTER W-LOG-PTR
076400     END-STRING
076500     PERFORM B504-HAENGE-ANDERE-AN THRU B504-EXIT
076600             VARYING C4-I2 FROM 1 BY 1
076700             UNTIL C4-I2 > W-ML-ANDERE-ANZAHL(C4-I1)
076800     WRITE CRL-OUT-LOG-ZEILE FROM W-ZEILE
076900     .
077000 B503-EXIT.
077100     EXIT.
077200 B504-HAENGE-ANDERE-AN.
077300     STRING "09"X                     DELIMITED BY SIZE
077400            W-ML-ANDERE(C4-I1, C4-I2)  DELIMITED BY SPACE
077500            INTO W-ZEILE
077600            WITH POINTER W-LOG-PTR
077700     END-STRING
077800     .
077900 B504-EXIT.
078000     EXIT.
078100******************************************************************
078200* Die drei Metadateien aller Quellverzeichnisse in die Ziel-     *
078300* dateien konkatenieren, dabei nur uebernommene Zeilen behalten  *
078400* (Business Rule "keeping only rows whose ... filename is in the *
078500* retained set").                                                *
078600******************************************************************
078700 B600-KONKATENIERE-METADATEN SECTION.
078800 B600-00.
078900     PERFORM S700-OEFFNE-AUSGABE-METADATEN
079000     PERFORM B601-KOPIERE-EIN-VERZEICHNIS THRU B601-EXIT
079100             VARYING W-CD-IX FROM 1 BY 1
079200             UNTIL W-CD-IX > W-CRAWLDIR-ANZAHL
079300     CLOSE CRL-OUT-URLS-FILE
079400     CLOSE CRL-OUT-FILES-FILE
079500     CLOSE CRL-OUT-MATCH-FILE
079600     .
079700 B600-99.
079800     EXIT.
079900 B601-KOPIERE-EIN-VERZEICHNIS.
080000     PERFORM B610-KOPIERE-URLS-ZEILEN
080100     PERFORM B620-KOPIERE-FILES-ZEILEN
080200     PERFORM B630-KOPIERE-MATCHES-ZEILEN
080300     .
080400 B601-EXIT.
080500     EXIT.
080600
080700 B610-KOPIERE-URLS-ZEILEN SECTION.
080800 B610-00.
080900     MOVE SPACES TO W-URLS-PFAD
081000     STRING W-CD-PFAD(W-CD-IX) DELIMITED BY SPACE
081100            "/"                DELIMITED BY SIZE
081200            CRL-FILE-URLS      DELIMITED BY SPACE
081300            INTO W-URLS-PFAD
081400     OPEN INPUT CRL-URLS-FILE
081500     IF  NOT DATEI-OK
081600         GO TO B610-99
081700     END-IF
081800     PERFORM B611-URLS-KOPIERSCHLEIFE THRU B611-EXIT
081900         UNTIL DATEI-EOF
082000     CLOSE CRL-URLS-FILE
082100     MOVE "00" TO DATEI-STATUS
082200     .
082300 B610-99.
082400     EXIT.
082500
082600 B611-URLS-KOPIERSCHLEIFE.
082700     READ CRL-URLS-FILE INTO W-ZEILE
082800         AT END
082900             SET DATEI-EOF TO TRUE
083000             GO TO B611-EXIT
083100     END-READ
083200     MOVE SPACES TO CRL-SPALTEN-PUFFER
083300     MOVE ZERO   TO CRL-SPALTEN-ANZAHL
083400     PERFORM K100-SPLIT-TAB-LINE
083500     MOVE CRL-SPALTE(1) TO W-NEUER-WERT
083600     PERFORM S600-SUCHE-RETAINED-ORIGINAL
083700     IF  W-RETAINED-TREFFER
083800         WRITE CRL-OUT-URLS-ZEILE FROM W-ZEILE
083900         ADD 1 TO C18-URLS-GESCHR
084000     END-IF
084100     .
084200 B611-EXIT.
084300     EXIT.
084400
084500 B620-KOPIERE-FILES-ZEILEN SECTION.
084600 B620-00.
084700     MOVE SPACES TO W-FILES-PFAD
084800     STRING W-CD-PFAD(W-CD-IX) DELIMITED BY SPACE
084900            "/"                DELIMITED BY SIZE
085000            CRL-FILE-FILES     DELIMITED BY SPACE
085100            INTO W-FILES-PFAD
085200     OPEN INPUT CRL-FILES-FILE
085300     IF  NOT DATEI-OK
085400         GO TO B620-99
085500     END-IF
085600     PERFORM B621-FILES-KOPIERSCHLEIFE THRU B621-EXIT
085700         UNTIL DATEI-EOF
085800     CLOSE CRL-FILES-FILE
085900     MOVE "00" TO DATEI-STATUS
086000     .
086100 B620-99.
086200     EXIT.
086300
086400 B621-FILES-KOPIERSCHLEIFE.
086500     READ CRL-FILES-FILE INTO W-ZEILE
086600         AT END
086700             SET DATEI-EOF TO TRUE
086800             GO TO B621-EXIT
086900     END-READ
087000     MOVE SPACES TO CRL-SPALTEN-PUFFER
087100     MOVE ZERO   TO CRL-SPALTEN-ANZAHL
087200     PERFORM K100-SPLIT-TAB-LINE
087300     MOVE CRL-SPALTE(3) TO W-NEUER-WERT
087400     PERFORM S610-SUCHE-RETAINED-EXTRAKT
087500     IF  W-RETAINED-TREFFER
087600         WRITE CRL-OUT-FILES-ZEILE FROM W-ZEILE
087700         ADD 1 TO C18-FILES-GESCHR
087800     END-IF
087900     .
088000 B621-EXIT.
088100     EXIT.
088200
088300 B630-KOPIERE-MATCHES-ZEILEN SECTION.
088400 B630-00.
088500     MOVE SPACES TO W-MATCHES-PFAD
088600     STRING W-CD-PFAD(W-CD-IX) DELIMITED BY SPACE
088700            "/"                DELIMITED BY SIZE
088800            CRL-FILE-MATCHES   DELIMITED BY SPACE
088900            INTO W-MATCHES-PFAD
089000     OPEN INPUT CRL-MATCHES-FILE
089100     IF  NOT DATEI-OK
089200         GO TO B630-99
089300     END-IF
089400     PERFORM B631-MATCH-KOPIERSCHLEIFE THRU B631-EXIT
089500         UNTIL DATEI-EOF
089600     CLOSE CRL-MATCHES-FILE
089700     MOVE "00" TO DATEI-STATUS
089800     .
089900 B630-99.
090000     EXIT.
090100
090200 B631-MATCH-KOPIERSCHLEIFE.
090300     READ CRL-MATCHES-FILE INTO W-ZEILE
090400         AT END
090500             SET DATEI-EOF TO TRUE
090600             GO TO B631-EXIT
090700     END-READ
090800     MOVE SPACES TO CRL-SPALTEN-PUFFER
090900     MOVE ZERO   TO CRL-SPALTEN-ANZAHL
091000     PERFORM K100-SPLIT-TAB-LINE
091100     MOVE CRL-SPALTE(1) TO W-NEUER-WERT
091200     PERFORM S620-SUCHE-RETAINED-POSLEMMA
091300     IF  W-RETAINED-TREFFER
091400         WRITE CRL-OUT-MATCH-ZEILE FROM W-ZEILE
091500         ADD 1 TO C18-MATCH-GESCHR
091600     END-IF
091700     .
091800 B631-EXIT.
091900     EXIT.
092000******************************************************************
092100* Verzeichnisbaum im Zielverzeichnis anlegen und je uebernommenem*
092200* Download seine Dateifamilie physisch dorthin kopieren.         *
092300******************************************************************
092400 B700-KOPIERE-DATEIEN SECTION.
092500 B700-00.
092600     PERFORM S710-ERSTELLE-VERZEICHNISSE
092700     PERFORM B701-KOPIERE-FALLS-BEHALTEN THRU B701-EXIT
092800             VARYING C4-I1 FROM 1 BY 1
092900             UNTIL C4-I1 > W-DL-ANZAHL
093000     .
093100 B700-99.
093200     EXIT.
093300 B701-KOPIERE-FALLS-BEHALTEN.
093400     IF  W-DL-BEHALTEN(C4-I1)
093500         MOVE C4-I1 TO W-REG-IX
093600         PERFORM B710-KOPIERE-EINEN-DOWNLOAD
093700     END-IF
093800     .
093900 B701-EXIT.
094000     EXIT.
094100
094200 B710-KOPIERE-EINEN-DOWNLOAD SECTION.
094300 B710-00.
094400     MOVE CRL-DIR-ORIGINAL TO W-VERZEICHNIS-PFAD
094500     MOVE W-DL-ORIGINAL(W-REG-IX) TO W-NEUER-WERT
094600     PERFORM S720-KOPIERE-EINE-DATEI
094700     MOVE CRL-DIR-EXTRAKT TO W-VERZEICHNIS-PFAD
094800     MOVE W-DL-EXTRAKT(W-REG-IX) TO W-NEUER-WERT
094900     PERFORM S720-KOPIERE-EINE-DATEI
095000     MOVE CRL-DIR-TOKENS TO W-VERZEICHNIS-PFAD
095100     MOVE W-DL-TOKENS(W-REG-IX) TO W-NEUER-WERT
095200     PERFORM S720-KOPIERE-EINE-DATEI
095300     MOVE CRL-DIR-POSLEMMA TO W-VERZEICHNIS-PFAD
095400     MOVE W-DL-POSLEMMA(W-REG-IX) TO W-NEUER-WERT
095500     PERFORM S720-KOPIERE-EINE-DATEI
095600     MOVE CRL-DIR-PARSE TO W-VERZEICHNIS-PFAD
095700     MOVE W-DL-PARSE(W-REG-IX) TO W-NEUER-WERT
095800     PERFORM S720-KOPIERE-EINE-DATEI
095900     MOVE CRL-DIR-PARSERINPUT TO W-VERZEICHNIS-PFAD
096000     MOVE W-DL-PARSE(W-REG-IX) TO W-NEUER-WERT
096100     PERFORM S730-KOPIERE-FALLS-VORHANDEN
096200     .
096300 B710-99.
096400     EXIT.
096500******************************************************************
096600* Nachlauf: Zusammenfassung.                                     *
096700******************************************************************
096800 B090-ENDE SECTION.
096900 B090-00.
097000     DISPLAY K-MODUL ": files.txt-Zeilen gelesen=",
097100             C18-DL-GELESEN, " ohne URL=", C18-OHNE-URL
097200     DISPLAY K-MODUL ": behalten=", C18-BEHALTEN,
097300             " Varianten=", C18-VARIANTEN,
097400             " verworfen=", C18-VERWORFEN
097500     DISPLAY K-MODUL ": urls.txt=", C18-URLS-GESCHR,
097600             " files.txt=", C18-FILES-GESCHR,
097700             " matches.txt=", C18-MATCH-GESCHR
097800     .
097900 B090-99.
098000     EXIT.
098100******************************************************************
098200* Startup-Parameterzeile ueber das Betriebssystemutility holen.  *
098300******************************************************************
098400 P120-GETSTARTUPTEXT SECTION.
098500 P120-00.
098600     MOVE SPACE TO STUP-TEXT
098700     ENTER "GETSTARTUPTEXT" USING STUP-PORTION
098800                                  STUP-TEXT
098900                           GIVING STUP-RESULT
099000     .
099100 P120-99.
099200     EXIT.
099300******************************************************************
099400* Parameterzeile zerlegen: drei feste Argumente (Shortlist,      *
099500* Stufenname, Zielverzeichnis) gefolgt von 1-50 Quellverzeich-   *
099600* nissen unbekannter Anzahl (POINTER-Schleife statt fester       *
099700* UNSTRING-Feldliste, siehe S105).                               *
099800******************************************************************
099900 S100-PARSE-PARAMETER SECTION.
100000 S100-00.
100100     MOVE 1 TO W-STUP-PARSE-PTR
100200     MOVE 0 TO C4-ANZ
100300     MOVE ZERO TO W-CRAWLDIR-ANZAHL
100400     MOVE "N" TO W-STUP-FERTIG-FLAG
100500     PERFORM S105-NAECHSTES-TOKEN THRU S105-EXIT
100600         UNTIL W-STUP-FERTIG OR W-STUP-PARSE-PTR > 2000
100700     IF  C4-ANZ < 4
100800         DISPLAY K-MODUL ": zu wenig Parameter"
100900         SET PRG-ABBRUCH TO TRUE
101000         GO TO S100-99
101100     END-IF
101200     PERFORM S110-STAGE-NAME-TO-INDEX
101300     .
101400 S100-99.
101500     EXIT.
101600
101700 S105-NAECHSTES-TOKEN.
101800     MOVE SPACES TO W-STUP-FELD
101900     UNSTRING STUP-TEXT DELIMITED BY ALL SPACE
102000         INTO W-STUP-FELD
102100         WITH POINTER W-STUP-PARSE-PTR
102200     END-UNSTRING
102300     IF  W-STUP-FELD = SPACES
102400         SET W-STUP-FERTIG TO TRUE
102500         GO TO S105-EXIT
102600     END-IF
102700     ADD 1 TO C4-ANZ
102800     EVALUATE C4-ANZ
102900         WHEN 1
103000             MOVE W-STUP-FELD TO W-SHORTLIST-PFAD
103100         WHEN 2
103200             MOVE W-STUP-FELD TO W-STUFE-NAME
103300         WHEN 3
103400             MOVE W-STUP-FELD TO W-OUTPUT-DIR
103500         WHEN OTHER
103600             IF  W-CRAWLDIR-ANZAHL < 50
103700                 ADD 1 TO W-CRAWLDIR-ANZAHL
103800                 SET W-CD-IX TO W-CRAWLDIR-ANZAHL
103900                 MOVE W-STUP-FELD TO W-CD-PFAD(W-CD-IX)
104000             END-IF
104100     END-EVALUATE
104200     .
104300 S105-EXIT.
104400     EXIT.
104500******************************************************************
104600* Stufenname (ORIGINAL/EXTRAKT/TOKENS/POSLEMMA/PARSE) in den     *
104700* Spalten-Index gemaess CRLPATHC uebersetzen.                    *
104800******************************************************************
104900 S110-STAGE-NAME-TO-INDEX SECTION.
105000 S110-00.
105100     EVALUATE W-STUFE-NAME
105200         WHEN CRL-COL-ORIGINAL
105300             MOVE CRL-IDX-ORIGINAL TO W-STUFE-INDEX
105400         WHEN CRL-COL-EXTRAKT
105500             MOVE CRL-IDX-EXTRAKT  TO W-STUFE-INDEX
105600         WHEN CRL-COL-TOKENS
105700             MOVE CRL-IDX-TOKENS   TO W-STUFE-INDEX
105800         WHEN CRL-COL-POSLEMMA
105900             MOVE CRL-IDX-POSLEMMA TO W-STUFE-INDEX
106000         WHEN CRL-COL-PARSE
106100             MOVE CRL-IDX-PARSE    TO W-STUFE-INDEX
106200         WHEN OTHER
106300             DISPLAY K-MODUL ": unbekannte Stufe - ",
106400                     W-STUFE-NAME
106500             SET PRG-ABBRUCH TO TRUE
106600     END-EVALUATE
106700     .
106800 S110-99.
106900     EXIT.
107000******************************************************************
107100* Prueft, ob W-NEUER-WERT als Datei im Verzeichnis W-VERZ-       *
107200* EICHNIS-PFAD (rel. zu W-CRAWL-DIR) existiert (CBL_CHECK_       *
107300* FILE_EXIST).  Ergebnis in W-VORHANDEN-FLAG / 88 W-DATEI-       *
107400* VORHANDEN.                                                     *
107500******************************************************************
107600 S200-DATEI-EXISTIERT SECTION.
107700 S200-00.
107800     MOVE "N" TO W-VORHANDEN-FLAG
107900     IF  W-NEUER-WERT = SPACES
108000         GO TO S200-99
108100     END-IF
108200     MOVE SPACES TO W-VOLLER-PFAD
108300     STRING W-CRAWL-DIR        DELIMITED BY SPACE
108400            "/"                DELIMITED BY SIZE
108500            W-VERZEICHNIS-PFAD DELIMITED BY SPACE
108600            "/"                DELIMITED BY SIZE
108700            W-NEUER-WERT       DELIMITED BY SPACE
108800            INTO W-VOLLER-PFAD
108900     CALL "CBL_CHECK_FILE_EXIST" USING W-VOLLER-PFAD W-DATEI-INFO
109000                                 GIVING C4-RC
109100     IF  C4-RC = 0
109200         SET W-DATEI-VORHANDEN TO TRUE
109300     END-IF
109400     .
109500 S200-99.
109600     EXIT.
109700******************************************************************
109800* Mengenverwaltung: aufsteigend sortierte Einfuegung mit Dedup-  *
109900* Test (Business Rule "set semantics") fuer Shortlist und URL-   *
110000* Zuordnung.                                                     *
110100******************************************************************
110200 S310-EINFUEGE-SHORTLIST SECTION.
110300 S310-00.
110400     SET W-SL-IX TO 1
110500     PERFORM S311-SUCHSCHLEIFE THRU S311-EXIT
110600             UNTIL W-SL-IX > W-SL-ANZAHL
110700             OR W-SL-WERT(W-SL-IX) NOT LESS THAN W-NEUER-WERT
110800     IF  W-SL-IX <= W-SL-ANZAHL
110900             AND W-SL-WERT(W-SL-IX) = W-NEUER-WERT
111000         CONTINUE
111100     ELSE
111200         PERFORM S312-VERSCHIEBESCHLEIFE THRU S312-EXIT
111300                 VARYING C4-I1 FROM W-SL-ANZAHL BY -1
111400                 UNTIL C4-I1 < W-SL-IX
111500         MOVE W-NEUER-WERT TO W-SL-WERT(W-SL-IX)
111600         ADD 1 TO W-SL-ANZAHL
111700     END-IF
111800     .
111900 S310-99.
112000     EXIT.
112100 S311-SUCHSCHLEIFE.
112200     SET W-SL-IX UP BY 1
112300     .
112400 S311-EXIT.
112500     EXIT.
112600 S312-VERSCHIEBESCHLEIFE.
112700     MOVE W-SL-WERT(C4-I1) TO W-SL-WERT(C4-I1 + 1)
112800     .
112900 S312-EXIT.
113000     EXIT.
113100
113200 S320-EINFUEGE-URLMAP SECTION.
113300 S320-00.
113400     SET W-UM-IX TO 1
113500     PERFORM S321-SUCHSCHLEIFE THRU S321-EXIT
113600             UNTIL W-UM-IX > W-UM-ANZAHL
113700             OR W-UM-ORIGINAL(W-UM-IX)
113800                 NOT LESS THAN URL-ORIGINAL-DATEI
113900     IF  W-UM-IX <= W-UM-ANZAHL
114000             AND W-UM-ORIGINAL(W-UM-IX) = URL-ORIGINAL-DATEI
114100         CONTINUE
114200     ELSE
114300         PERFORM S322-VERSCHIEBESCHLEIFE THRU S322-EXIT
114400                 VARYING C4-I1 FROM W-UM-ANZAHL BY -1
114500                 UNTIL C4-I1 < W-UM-IX
114600         MOVE URL-ORIGINAL-DATEI TO W-UM-ORIGINAL(W-UM-IX)
114700         MOVE URL-URL            TO W-UM-URL(W-UM-IX)
114800         ADD 1 TO W-UM-ANZAHL
114900     END-IF
115000     .
115100 S320-99.
115200     EXIT.
115300 S321-SUCHSCHLEIFE.
115400     SET W-UM-IX UP BY 1
115500     .
115600 S321-EXIT.
115700     EXIT.
115800 S322-VERSCHIEBESCHLEIFE.
115900     MOVE W-UM-EINTRAG(C4-I1) TO W-UM-EINTRAG(C4-I1 + 1)
116000     .
116100 S322-EXIT.
116200     EXIT.
116300******************************************************************
116400* W-NEUER-WERT gegen die URL-Zuordnung des laufenden Quellver-   *
116500* zeichnisses pruefen.  Treffer in W-URLMAP-TREFFER-URL.         *
116600******************************************************************
116700 S330-SUCHE-URLMAP SECTION.
116800 S330-00.
116900     MOVE "N" TO W-URLMAP-TREFFER-FLAG
117000     MOVE SPACES TO W-URLMAP-TREFFER-URL
117100     IF  W-UM-ANZAHL > 0
117200         SET W-UM-IX TO 1
117300         SEARCH ALL W-UM-ORIGINAL
117400             AT END
117500                 CONTINUE
117600             WHEN W-UM-ORIGINAL(W-UM-IX) = W-NEUER-WERT
117700                 MOVE "J" TO W-URLMAP-TREFFER-FLAG
117800                 MOVE W-UM-URL(W-UM-IX) TO W-URLMAP-TREFFER-URL
117900         END-SEARCH
118000     END-IF
118100     .
118200 S330-99.
118300     EXIT.
118400******************************************************************
118500* Einen uebernommenen Download in die drei Kollisionsmengen      *
118600* (ORIGINAL/EXTRAKT/POSLEMMA) eintragen.  Ist einer der drei     *
118700* Dateinamen bereits vorhanden, handelt es sich um eine Datei-   *
118800* namenkollision zwischen verschiedenen Quellverzeichnissen -    *
118900* Business Rule "Merge filename-collision guard" - und das       *
119000* Programm bricht mit RETURN-CODE 2 ab.                          *
119100******************************************************************
119200 S350-REGISTRIERE-BEHALTEN SECTION.
119300 S350-00.
119400     MOVE W-DL-ORIGINAL(W-REG-IX) TO W-NEUER-WERT
119500     PERFORM S360-EINFUEGE-RETAINED-ORIGINAL
119600     IF  PRG-ABBRUCH
119700         GO TO S350-99
119800     END-IF
119900     MOVE W-DL-EXTRAKT(W-REG-IX) TO W-NEUER-WERT
120000     PERFORM S370-EINFUEGE-RETAINED-EXTRAKT
120100     IF  PRG-ABBRUCH
120200         GO TO S350-99
120300     END-IF
120400     MOVE W-DL-POSLEMMA(W-REG-IX) TO W-NEUER-WERT
120500     PERFORM S380-EINFUEGE-RETAINED-POSLEMMA
120600     .
120700 S350-99.
120800     EXIT.
120900
121000 S360-EINFUEGE-RETAINED-ORIGINAL SECTION.
121100 S360-00.
121200     SET W-RO-IX TO 1
121300     PERFORM S3601-SUCHSCHLEIFE THRU S3601-EXIT
121400             UNTIL W-RO-IX > W-RO-ANZAHL
121500             OR W-RO-WERT(W-RO-IX) NOT LESS THAN W-NEUER-WERT
121600     IF  W-RO-IX <= W-RO-ANZAHL
121700             AND W-RO-WERT(W-RO-IX) = W-NEUER-WERT
121800         DISPLAY K-MODUL,
121900             ": Dateinamenkollision (ORIGINAL) - ",
122000             W-NEUER-WERT
122100         PERFORM Z900-FATALER-ABBRUCH
122200         GO TO S360-99
122300     END-IF
122400     PERFORM S3602-VERSCHIEBESCHLEIFE THRU S3602-EXIT
122500             VARYING C4-I2 FROM W-RO-ANZAHL BY -1
122600             UNTIL C4-I2 < W-RO-IX
122700     MOVE W-NEUER-WERT TO W-RO-WERT(W-RO-IX)
122800     ADD 1 TO W-RO-ANZAHL
122900     .
123000 S360-99.
123100     EXIT.
123200 S3601-SUCHSCHLEIFE.
123300     SET W-RO-IX UP BY 1
123400     .
123500 S3601-EXIT.
123600     EXIT.
123700 S3602-VERSCHIEBESCHLEIFE.
123800     MOVE W-RO-WERT(C4-I2) TO W-RO-WERT(C4-I2 + 1)
123900     .
124000 S3602-EXIT.
124100     EXIT.
124200
124300 S370-EINFUEGE-RETAINED-EXTRAKT SECTION.
124400 S370-00.
124500     SET W-RE-IX TO 1
124600     PERFORM S3701-SUCHSCHLEIFE THRU S3701-EXIT
124700             UNTIL W-RE-IX > W-RE-ANZAHL
124800             OR W-RE-WERT(W-RE-IX) NOT LESS THAN W-NEUER-WERT
124900     IF  W-RE-IX <= W-RE-ANZAHL
125000             AND W-RE-WERT(W-RE-IX) = W-NEUER-WERT
125100         DISPLAY K-MODUL,
125200             ": Dateinamenkollision (EXTRAKT) - ",
125300             W-NEUER-WERT
125400         PERFORM Z900-FATALER-ABBRUCH
125500         GO TO S370-99
125600     END-IF
125700     PERFORM S3702-VERSCHIEBESCHLEIFE THRU S3702-EXIT
125800             VARYING C4-I2 FROM W-RE-ANZAHL BY -1
125900             UNTIL C4-I2 < W-RE-IX
126000     MOVE W-NEUER-WERT TO W-RE-WERT(W-RE-IX)
126100     ADD 1 TO W-RE-ANZAHL
126200     .
126300 S370-99.
126400     EXIT.
126500 S3701-SUCHSCHLEIFE.
126600     SET W-RE-IX UP BY 1
126700     .
126800 S3701-EXIT.
126900     EXIT.
127000 S3702-VERSCHIEBESCHLEIFE.
127100     MOVE W-RE-WERT(C4-I2) TO W-RE-WERT(C4-I2 + 1)
127200     .
127300 S3702-EXIT.
127400     EXIT.
127500
127600 S380-EINFUEGE-RETAINED-POSLEMMA SECTION.
127700 S380-00.
127800     SET W-RP-IX TO 1
127900     PERFORM S3801-SUCHSCHLEIFE THRU S3801-EXIT
128000             UNTIL W-RP-IX > W-RP-ANZAHL
128100             OR W-RP-WERT(W-RP-IX) NOT LESS THAN W-NEUER-WERT
128200     IF  W-RP-IX <= W-RP-ANZAHL
128300             AND W-RP-WERT(W-RP-IX) = W-NEUER-WERT
128400         DISPLAY K-MODUL,
128500             ": Dateinamenkollision (POSLEMMA) - ",
128600             W-NEUER-WERT
128700         PERFORM Z900-FATALER-ABBRUCH
128800         GO TO S380-99
128900     END-IF
129000     PERFORM S3802-VERSCHIEBESCHLEIFE THRU S3802-EXIT
129100             VARYING C4-I2 FROM W-RP-ANZAHL BY -1
129200             UNTIL C4-I2 < W-RP-IX
129300     MOVE W-NEUER-WERT TO W-RP-WERT(W-RP-IX)
129400     ADD 1 TO W-RP-ANZAHL
129500     .
129600 S380-99.
129700     EXIT.
129800 S3801-SUCHSCHLEIFE.
129900     SET W-RP-IX UP BY 1
130000     .
130100 S3801-EXIT.
130200     EXIT.
130300 S3802-VERSCHIEBESCHLEIFE.
130400     MOVE W-RP-WERT(C4-I2) TO W-RP-WERT(C4-I2 + 1)
130500     .
130600 S3802-EXIT.
130700     EXIT.
130800******************************************************************
130900* Reine Mitgliedschaftspruefungen gegen die drei Kollisions-     *
131000* mengen, verwendet beim Konkatenieren der Metadateien (kein     *
131100* Einfuegen, siehe B610/B620/B630).                              *
131200******************************************************************
131300 S600-SUCHE-RETAINED-ORIGINAL SECTION.
131400 S600-00.
131500     MOVE "N" TO W-RETAINED-TREFFER-FLAG
131600     IF  W-RO-ANZAHL > 0
131700         SET W-RO-IX TO 1
131800         SEARCH ALL W-RO-WERT
131900             AT END
132000                 CONTINUE
132100             WHEN W-RO-WERT(W-RO-IX) = W-NEUER-WERT
132200                 MOVE "J" TO W-RETAINED-TREFFER-FLAG
132300         END-SEARCH
132400     END-IF
132500     .
132600 S600-99.
132700     EXIT.
132800
132900 S610-SUCHE-RETAINED-EXTRAKT SECTION.
133000 S610-00.
133100     MOVE "N" TO W-RETAINED-TREFFER-FLAG
133200     IF  W-RE-ANZAHL > 0
133300         SET W-RE-IX TO 1
133400         SEARCH ALL W-RE-WERT
133500             AT END
133600                 CONTINUE
133700             WHEN W-RE-WERT(W-RE-IX) = W-NEUER-WERT
133800                 MOVE "J" TO W-RETAINED-TREFFER-FLAG
133900         END-SEARCH
134000     END-IF
134100     .
134200 S610-99.
134300     EXIT.
134400
134500 S620-SUCHE-RETAINED-POSLEMMA SECTION.
134600 S620-00.
134700     MOVE "N" TO W-RETAINED-TREFFER-FLAG
134800     IF  W-RP-ANZAHL > 0
134900         SET W-RP-IX TO 1
135000         SEARCH ALL W-RP-WERT
135100             AT END
135200                 CONTINUE
135300             WHEN W-RP-WERT(W-RP-IX) = W-NEUER-WERT
135400                 MOVE "J" TO W-RETAINED-TREFFER-FLAG
135500         END-SEARCH
135600     END-IF
135700     .
135800 S620-99.
135900     EXIT.
136000******************************************************************
136100* Tokentext zweier Downloads (W-CMP-IX-A / W-CMP-IX-B) zeilen-   *
136200* weise vergleichen, einschliesslich Zeilenanzahl (Business Rule *
136300* "tokenized text differs ... line-by-line, including line       *
136400* count").  A wird vollstaendig in W-TOKENVERGLEICH-SATZ ein-    *
136500* gelesen, B danach Zeile fuer Zeile dagegen geprueft.           *
136600******************************************************************
136700 S400-VERGLEICHE-TOKENS SECTION.
136800 S400-00.
136900     MOVE "J" TO W-TOKENS-GLEICH-FLAG
137000     MOVE SPACES TO W-CMPA-PFAD
137100     STRING W-DL-QUELLDIR(W-CMP-IX-A) DELIMITED BY SPACE
137200            "/"                       DELIMITED BY SIZE
137300            CRL-DIR-TOKENS            DELIMITED BY SPACE
137400            "/"                       DELIMITED BY SIZE
137500            W-DL-TOKENS(W-CMP-IX-A)   DELIMITED BY SPACE
137600            INTO W-CMPA-PFAD
137700     MOVE SPACES TO W-CMPB-PFAD
137800     STRING W-DL-QUELLDIR(W-CMP-IX-B) DELIMITED BY SPACE
137900            "/"                       DELIMITED BY SIZE
138000            CRL-DIR-TOKENS            DELIMITED BY SPACE
138100            "/"                       DELIMITED BY SIZE
138200            W-DL-TOKENS(W-CMP-IX-B)   DELIMITED BY SPACE
138300            INTO W-CMPB-PFAD
138400     MOVE ZERO TO W-TB-ANZAHL
138500     OPEN INPUT CRL-CMPA-FILE
138600     IF  NOT DATEI-OK
138700         MOVE "N" TO W-TOKENS-GLEICH-FLAG
138800         GO TO S400-99
138900     END-IF
139000     PERFORM S410-LIES-PUFFER THRU S410-EXIT
139100         UNTIL DATEI-EOF
139200     CLOSE CRL-CMPA-FILE
139300     MOVE "00" TO DATEI-STATUS
139400     OPEN INPUT CRL-CMPB-FILE
139500     IF  NOT DATEI-OK
139600         MOVE "N" TO W-TOKENS-GLEICH-FLAG
139700         GO TO S400-99
139800     END-IF
139900     MOVE ZERO TO C4-I3
140000     PERFORM S420-VGL-PUFFER THRU S420-EXIT
140100         UNTIL DATEI-EOF
140200     CLOSE CRL-CMPB-FILE
140300     MOVE "00" TO DATEI-STATUS
140400     IF  C4-I3 NOT = W-TB-ANZAHL
140500         MOVE "N" TO W-TOKENS-GLEICH-FLAG
140600     END-IF
140700     .
140800 S400-99.
140900     EXIT.
141000
141100 S410-LIES-PUFFER.
141200     READ CRL-CMPA-FILE INTO W-ZEILE
141300         AT END
141400             SET DATEI-EOF TO TRUE
141500             GO TO S410-EXIT
141600     END-READ
141700     IF  W-TB-ANZAHL < 2000
141800         ADD 1 TO W-TB-ANZAHL
141900         MOVE W-ZEILE TO W-TB-ZEILE(W-TB-ANZAHL)
142000     END-IF
142100     .
142200 S410-EXIT.
142300     EXIT.
142400
142500 S420-VGL-PUFFER.
142600     READ CRL-CMPB-FILE INTO W-ZEILE
142700         AT END
142800             SET DATEI-EOF TO TRUE
142900             GO TO S420-EXIT
143000     END-READ
143100     ADD 1 TO C4-I3
143200     IF  C4-I3 > W-TB-ANZAHL
143300         MOVE "N" TO W-TOKENS-GLEICH-FLAG
143400     ELSE
143500         IF  W-ZEILE NOT = W-TB-ZEILE(C4-I3)
143600             MOVE "N" TO W-TOKENS-GLEICH-FLAG
143700         END-IF
143800     END-IF
143900     .
144000 S420-EXIT.
144100     EXIT.
144200******************************************************************
144300* Ausgabedateien urls.txt/files.txt/matches.txt im Zielverzeich- *
144400* nis einmalig zum Schreiben eroeffnen.                          *
144500******************************************************************
144600 S700-OEFFNE-AUSGABE-METADATEN SECTION.
144700 S700-00.
144800     MOVE SPACES TO W-OUT-URLS-PFAD
144900     STRING W-OUTPUT-DIR   DELIMITED BY SPACE
145000            "/"            DELIMITED BY SIZE
145100            CRL-FILE-URLS  DELIMITED BY SPACE
145200            INTO W-OUT-URLS-PFAD
145300     MOVE SPACES TO W-OUT-FILES-PFAD
145400     STRING W-OUTPUT-DIR   DELIMITED BY SPACE
145500            "/"            DELIMITED BY SIZE
145600            CRL-FILE-FILES DELIMITED BY SPACE
145700            INTO W-OUT-FILES-PFAD
145800     MOVE SPACES TO W-OUT-MATCHES-PFAD
145900     STRING W-OUTPUT-DIR     DELIMITED BY SPACE
146000            "/"              DELIMITED BY SIZE
146100            CRL-FILE-MATCHES DELIMITED BY SPACE
146200            INTO W-OUT-MATCHES-PFAD
146300     OPEN OUTPUT CRL-OUT-URLS-FILE
146400     OPEN OUTPUT CRL-OUT-FILES-FILE
146500     OPEN OUTPUT CRL-OUT-MATCH-FILE
146600     .
146700 S700-99.
146800     EXIT.
146900******************************************************************
147000* Verzeichnisbaum des Zielverzeichnisses anlegen (7 Stufenver-   *
147100* zeichnisse gemaess CRLPATHC CRL-STAGE-NAMEN).  Rueckgabewert   *
147200* von CBL_CREATE_DIR wird nicht geprueft (Verzeichnis kann schon *
147300* bestehen, das ist kein Fehler).                                *
147400******************************************************************
147500 S710-ERSTELLE-VERZEICHNISSE SECTION.
147600 S710-00.
147700     CALL "CBL_CREATE_DIR" USING W-OUTPUT-DIR
147800     MOVE SPACES TO W-VOLLER-PFAD
147900     STRING W-OUTPUT-DIR DELIMITED BY SPACE
148000            "/txt"        DELIMITED BY SIZE
148100            INTO W-VOLLER-PFAD
148200     CALL "CBL_CREATE_DIR" USING W-VOLLER-PFAD
148300     MOVE SPACES TO W-VOLLER-PFAD
148400     STRING W-OUTPUT-DIR DELIMITED BY SPACE
148500            "/meta"       DELIMITED BY SIZE
148600            INTO W-VOLLER-PFAD
148700     CALL "CBL_CREATE_DIR" USING W-VOLLER-PFAD
148800     PERFORM S712-LEGE-STUFENVERZ-AN
148900     .
149000 S710-99.
149100     EXIT.
149200
149300 S712-LEGE-STUFENVERZ-AN SECTION.
149400 S712-00.
149500     MOVE CRL-DIR-ORIGINAL TO W-VERZEICHNIS-PFAD
149600     PERFORM S713-EIN-STUFENVERZ
149700     MOVE CRL-DIR-EXTRAKT TO W-VERZEICHNIS-PFAD
149800     PERFORM S713-EIN-STUFENVERZ
149900     MOVE CRL-DIR-TOKENS TO W-VERZEICHNIS-PFAD
150000     PERFORM S713-EIN-STUFENVERZ
150100     MOVE CRL-DIR-POSLEMMA TO W-VERZEICHNIS-PFAD
150200     PERFORM S713-EIN-STUFENVERZ
150300     MOVE CRL-DIR-PARSERINPUT TO W-VERZEICHNIS-PFAD
150400     PERFORM S713-EIN-STUFENVERZ
150500     MOVE CRL-DIR-PARSE TO W-VERZEICHNIS-PFAD
150600     PERFORM S713-EIN-STUFENVERZ
150700     MOVE CRL-DIR-PROCESSEDURLS TO W-VERZEICHNIS-PFAD
150800     PERFORM S713-EIN-STUFENVERZ
150900     .
151000 S712-99.
151100     EXIT.
151200
151300 S713-EIN-STUFENVERZ SECTION.
151400 S713-00.
151500     MOVE SPACES TO W-VOLLER-PFAD
151600     STRING W-OUTPUT-DIR        DELIMITED BY SPACE
151700            "/"                 DELIMITED BY SIZE
151800            W-VERZEICHNIS-PFAD  DELIMITED BY SPACE
151900            INTO W-VOLLER-PFAD
152000     CALL "CBL_CREATE_DIR" USING W-VOLLER-PFAD
152100     .
152200 S713-99.
152300     EXIT.
152400******************************************************************
152500* Eine Datei eines uebernommenen Downloads aus seinem Quellver-  *
152600* zeichnis (W-DL-QUELLDIR) in das Zielverzeichnis kopieren       *
152700* (W-VERZEICHNIS-PFAD steuert die Stufe, W-REG-IX den Download). *
152800******************************************************************
152900 S720-KOPIERE-EINE-DATEI SECTION.
153000 S720-00.
153100     IF  W-NEUER-WERT = SPACES
153200         GO TO S720-99
153300     END-IF
153400     MOVE SPACES TO W-QUELL-VOLLER-PFAD
153500     STRING W-DL-QUELLDIR(W-REG-IX) DELIMITED BY SPACE
153600            "/"                     DELIMITED BY SIZE
153700            W-VERZEICHNIS-PFAD      DELIMITED BY SPACE
153800            "/"                     DELIMITED BY SIZE
153900            W-NEUER-WERT            DELIMITED BY SPACE
154000            INTO W-QUELL-VOLLER-PFAD
154100     MOVE SPACES TO W-ZIEL-VOLLER-PFAD
154200     STRING W-OUTPUT-DIR       DELIMITED BY SPACE
154300            "/"                DELIMITED BY SIZE
154400            W-VERZEICHNIS-PFAD DELIMITED BY SPACE
154500            "/"                DELIMITED BY SIZE
154600            W-NEUER-WERT       DELIMITED BY SPACE
154700            INTO W-ZIEL-VOLLER-PFAD
154800     CALL "CBL_COPY_FILE" USING W-QUELL-VOLLER-PFAD
154900                                W-ZIEL-VOLLER-PFAD
155000     .
155100 S720-99.
155200     EXIT.
155300******************************************************************
155400* Parser-Input-Kopie ist die einzige optionale Datei einer       *
155500* Dokumentfamilie - nur kopieren, wenn sie tatsaechlich existiert*
155600* (S200-DATEI-EXISTIERT).                                        *
155700******************************************************************
155800 S730-KOPIERE-FALLS-VORHANDEN SECTION.
155900 S730-00.
156000     IF  W-NEUER-WERT = SPACES
156100         GO TO S730-99
156200     END-IF
156300     MOVE W-DL-QUELLDIR(W-REG-IX) TO W-CRAWL-DIR
156400     PERFORM S200-DATEI-EXISTIERT
156500     IF  W-DATEI-VORHANDEN
156600         PERFORM S720-KOPIERE-EINE-DATEI
156700     END-IF
156800     .
156900 S730-99.
157000     EXIT.
157100******************************************************************
157200* Common: Tab-getrennte Zeile in CRL-SPALTEN-PUFFER zerlegen.    *
157300* Leere Endspalten bleiben erhalten (Business Rule "keeps empty  *
157400* trailing fields").                                             *
157500******************************************************************
157600 K100-SPLIT-TAB-LINE SECTION.
157700 K100-00.
157800     MOVE ZERO TO C4-I1
157900     UNSTRING W-ZEILE DELIMITED BY "09"X
158000         INTO CRL-SPALTE(1) CRL-SPALTE(2) CRL-SPALTE(3)
158100              CRL-SPALTE(4) CRL-SPALTE(5) CRL-SPALTE(6)
158200              CRL-SPALTE(7) CRL-SPALTE(8)
158300         TALLYING IN C4-I1
158400     END-UNSTRING
158500     MOVE C4-I1 TO CRL-SPALTEN-ANZAHL
158600     .
158700 K100-99.
158800     EXIT.
158900******************************************************************
159000* Fataler Abbruch bei Dateinamenkollision - Business Rule "Merge *
159100* filename-collision guard": RETURN-CODE 2, keine weitere        *
159200* Verarbeitung.                                                  *
159300******************************************************************
159400 Z900-FATALER-ABBRUCH SECTION.
159500 Z900-00.
159600     SET PRG-ABBRUCH TO TRUE
159700     MOVE 2 TO RETURN-CODE
159800     .
159900 Z900-99.
160000     EXIT.
